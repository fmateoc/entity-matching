000100*-----------------------------------------------------------------
000200* LQMWRK  -  GENERAL WORKING STORAGE  -  SWITCHES, COUNTERS AND
000300*            SCRATCH AREAS SHARED ACROSS LQM2000 PARAGRAPHS
000400*
000500* everything in here is scratch - nothing in LQMWRK survives past
000600* the document pair that built it except the run-level counters
000700* under LQW-RUN-TOTALS and the command-line parameters under
000800* LQW-RUN-PARMS.  modeled on the old TI-SAMPLE-FIELDS / TI-SPLIT-
000900* FIELDS habit of grouping switches by the routine that owns them
001000* rather than dumping every 88-level into one undifferentiated
001100* blob.
001200*
001300* ajp 2016 - REQ 47755 - original, EOF switches and run counters
001400*            only
001500* ajp 2016 - REQ 47755 - added LQW-NORM-WORK for NameNormalizer
001600* ksw 2018 - REQ 51090 - added LQW-JW-WORK for the Jaro-Winkler
001700*            match-flag arrays (replaces the vendor string-
001800*            distance routine we were never licensed to keep)
001900* ksw 2018 - REQ 51090 - added LQW-DBA-WORK for the DBA/D-B-A
002000*            legal-part / trade-part split
002100* ksw 2019 - REQ 52040 - added LQW-TYPE-WORK for EntityTypeDetecto
002200*            signal accumulation
002300* djp 2020 - REQ 53501 - added LQW-WORD-WORK, shared by the
002400*            anagram-of-words duplicate check and the fuzzy name
002500*            "same words, different order" rule so we only carry
002600*            one word-split table, not two
002700*-----------------------------------------------------------------
002800*-----------------------------------------------------------------
002900*    END-OF-FILE AND CONTROL SWITCHES
003000*-----------------------------------------------------------------
003100 01  LQW-SWITCHES.
003200     05  LQW-MASTER-EOF-SW           PIC X         VALUE 'N'.
003300         88  LQW-MASTER-EOF                        VALUE 'Y'.
003400     05  LQW-ADF-EOF-SW              PIC X         VALUE 'N'.
003500         88  LQW-ADF-EOF                           VALUE 'Y'.
003600     05  LQW-TAX-EOF-SW              PIC X         VALUE 'N'.
003700         88  LQW-TAX-EOF                           VALUE 'Y'.
003800     05  LQW-TAX-PRESENT-SW          PIC X         VALUE 'N'.
003900         88  LQW-TAX-PRESENT                       VALUE 'Y'.
004000     05  LQW-MATCH-FOUND-SW          PIC X         VALUE 'N'.
004100         88  LQW-MATCH-FOUND                       VALUE 'Y'.
004200     05  LQW-ALREADY-MATCHED-SW      PIC X         VALUE 'N'.
004300         88  LQW-ALREADY-MATCHED                   VALUE 'Y'.
004400     05  LQW-ABEND-SW                PIC X         VALUE 'N'.
004500         88  LQW-ABEND-RUN                         VALUE 'Y'.
004600
004700*-----------------------------------------------------------------
004800*    FILE STATUS FIELDS
004900*-----------------------------------------------------------------
005000     05  FILLER                      PIC X(08).
005100 01  LQW-FILE-STATUSES.
005200     05  LQW-MASTER-STATUS           PIC XX.
005300     05  LQW-ADF-STATUS              PIC XX.
005400     05  LQW-TAX-STATUS              PIC XX.
005500     05  LQW-OUT-STATUS              PIC XX.
005600
005700*-----------------------------------------------------------------
005800*    RUN-LEVEL PARAMETERS (FROM COMMAND LINE, SEE 0100)
005900*-----------------------------------------------------------------
006000     05  FILLER                      PIC X(08).
006100 01  LQW-RUN-PARMS.
006200     05  LQW-PARM-LINE               PIC X(80).
006300     05  LQW-PARM-COUNT              PIC 9(3)      COMP-3.
006400     05  LQW-MASTER-DSN              PIC X(44).
006500     05  LQW-ADF-DSN                 PIC X(44).
006600     05  LQW-TAX-DSN                 PIC X(44).
006700     05  LQW-OUT-DSN                 PIC X(44).
006800     05  LQW-RUN-DATE-TODAY.
006900         10  LQW-TODAY-YY            PIC 9(3)      COMP-3.
007000         10  LQW-TODAY-MM            PIC 99.
007100         10  LQW-TODAY-DD            PIC 99.
007200
007300*-----------------------------------------------------------------
007400*    RUN TOTALS - FEEDS LQR-BATCH-REPORT AT END OF RUN
007500*-----------------------------------------------------------------
007600     05  FILLER                      PIC X(08).
007700 01  LQW-RUN-TOTALS.
007800     05  LQW-DOC-SEQ-CTR             PIC 9(7)      COMP-3
007900                                      VALUE ZERO.
008000     05  LQW-DISPLAY-CTR             PIC 9(5)      COMP-3
008100                                      VALUE ZERO.
008200     05  LQW-TOTAL-MATCH-CT          PIC 9(7)      COMP-3
008300                                      VALUE ZERO.
008400     05  LQW-TOTAL-NOMATCH-CT        PIC 9(7)      COMP-3
008500                                      VALUE ZERO.
008600     05  LQW-TOTAL-REVIEW-CT         PIC 9(7)      COMP-3
008700                                      VALUE ZERO.
008800     05  LQW-TOTAL-ERROR-CT          PIC 9(7)      COMP-3
008900                                      VALUE ZERO.
009000     05  LQW-TOTAL-PAIRS-CT          PIC 9(7)      COMP-3
009100                                      VALUE ZERO.
009200
009300*-----------------------------------------------------------------
009400*    NAME NORMALIZER SCRATCH (1000-1099)
009500*-----------------------------------------------------------------
009600     05  FILLER                      PIC X(08).
009700 01  LQW-NORM-WORK.
009800     05  LQW-NORM-SOURCE             PIC X(100).
009900     05  LQW-NORM-WORK-1             PIC X(100).
010000     05  LQW-NORM-RESULT             PIC X(100).
010100     05  LQW-NORM-LEN                PIC 9(3)      COMP.
010200     05  LQW-NORM-SUBSCR             PIC 9(3)      COMP.
010300     05  LQW-NORM-OUT-PTR            PIC 9(3)      COMP.
010400     05  LQW-NORM-CHAR               PIC X.
010500     05  LQW-NORM-TOKEN              PIC X(20).
010600     05  LQW-FUZZY-SOURCE-NORM       PIC X(100).
010700     05  LQW-FUNDMGR-SOURCE          PIC X(100).
010800     05  LQW-FUNDMGR-RESULT          PIC X(40).
010900     05  LQW-FUNDMGR-ALIAS-FOUND-SW  PIC X         VALUE 'N'.
011000         88  LQW-FUNDMGR-ALIAS-FOUND               VALUE 'Y'.
011100
011200*-----------------------------------------------------------------
011300*    WORD-SPLIT TABLE - SHARED BY ANAGRAM-OF-WORDS CHECKS
011400*    (FUZZY NAME "REORDERED WORDS" RULE AND DUPLICATE DETECTOR)
011500*-----------------------------------------------------------------
011600     05  FILLER                      PIC X(08).
011700 01  LQW-WORD-WORK.
011800     05  LQW-WORDA-COUNT             PIC 9(2)      COMP-3.
011900     05  LQW-WORDA-TABLE OCCURS 1 TO 15 TIMES
012000             DEPENDING ON LQW-WORDA-COUNT
012100             INDEXED BY LQW-WORDA-IDX
012200             PIC X(20).
012300     05  LQW-WORDB-COUNT             PIC 9(2)      COMP-3.
012400     05  LQW-WORDB-TABLE OCCURS 1 TO 15 TIMES
012500             DEPENDING ON LQW-WORDB-COUNT
012600             INDEXED BY LQW-WORDB-IDX
012700             PIC X(20).
012800     05  LQW-WORD-MATCHED-SW         PIC X
012900             OCCURS 15 TIMES
013000             INDEXED BY LQW-WORDM-IDX.
013100     05  LQW-WORDS-ANAGRAM-SW        PIC X         VALUE 'N'.
013200         88  LQW-WORDS-ARE-ANAGRAM                 VALUE 'Y'.
013300
013400*-----------------------------------------------------------------
013500*    JARO-WINKLER WORK AREA (1200-1229)
013600*-----------------------------------------------------------------
013700     05  FILLER                      PIC X(08).
013800 01  LQW-JW-WORK.
013900     05  LQW-JW-STR1                 PIC X(100).
014000     05  LQW-JW-STR2                 PIC X(100).
014100     05  LQW-JW-LEN1                 PIC 9(3)      COMP.
014200     05  LQW-JW-LEN2                 PIC 9(3)      COMP.
014300     05  LQW-JW-MATCH-DIST           PIC 9(3)      COMP.
014400     05  LQW-JW-MATCH-CT             PIC 9(3)      COMP.
014500     05  LQW-JW-TRANSPOSE-CT         PIC 9(3)      COMP.
014600     05  LQW-JW-PREFIX-LEN           PIC 9         COMP.
014700     05  LQW-JW-JARO-DIST            PIC 9V9(4)    COMP-3.
014800     05  LQW-JW-RESULT               PIC 9V9(4)    COMP-3.
014900     05  LQW-JW-I                    PIC 9(3)      COMP.
015000     05  LQW-JW-J                    PIC 9(3)      COMP.
015100     05  LQW-JW-LO                   PIC 9(3)      COMP.
015200     05  LQW-JW-HI                   PIC 9(3)      COMP.
015300     05  LQW-JW-K                    PIC 9(3)      COMP.
015400     05  LQW-JW-FLAG1                PIC X OCCURS 100 TIMES
015500             INDEXED BY LQW-JW-IDX1.
015600     05  LQW-JW-FLAG2                PIC X OCCURS 100 TIMES
015700             INDEXED BY LQW-JW-IDX2.
015800
015900*-----------------------------------------------------------------
016000*    DBA / D-B-A LEGAL-PART / TRADE-PART SPLIT (1300-1309)
016100*-----------------------------------------------------------------
016200     05  FILLER                      PIC X(08).
016300 01  LQW-DBA-WORK.
016400     05  LQW-DBA-SOURCE              PIC X(100).
016500     05  LQW-DBA-NORM-SOURCE         PIC X(100).
016600     05  LQW-DBA-SPLIT-SW            PIC X         VALUE 'N'.
016700         88  LQW-DBA-SPLIT-FOUND                   VALUE 'Y'.
016800     05  LQW-DBA-LEGAL-PART          PIC X(100).
016900     05  LQW-DBA-TRADE-PART          PIC X(100).
017000     05  LQW-DBA-MARKER-POS          PIC 9(3)      COMP.
017100
017200*-----------------------------------------------------------------
017300*    BLANK-COLLAPSE SCRATCH - SHARED BY NAMENORMALIZER AND THE
017400*    SHORT-NAME / EIN CLEANUP ROUTINES (9900-COLLAPSE-BLANKS)
017500*-----------------------------------------------------------------
017600     05  FILLER                      PIC X(08).
017700 01  LQW-COLLAPSE-WORK.
017800     05  LQW-COLLAPSE-SOURCE         PIC X(100).
017900     05  LQW-COLLAPSE-RESULT         PIC X(100).
018000     05  LQW-COLLAPSE-IN-POS         PIC 9(3)      COMP.
018100     05  LQW-COLLAPSE-OUT-POS        PIC 9(3)      COMP.
018200     05  LQW-COLLAPSE-LAST-SW        PIC X         VALUE 'N'.
018300
018400*-----------------------------------------------------------------
018500*    CORPORATE-FORM SUFFIX-STRIP SCRATCH (1060-1079)
018600*-----------------------------------------------------------------
018700     05  FILLER                      PIC X(08).
018800 01  LQW-CORPFORM-SCRATCH.
018900     05  LQW-CORPFORM-WORK           PIC X(14).
019000     05  LQW-CORPFORM-LEN            PIC 9(3)      COMP.
019100     05  LQW-CORPFORM-TAIL-POS       PIC 9(3)      COMP.
019200
019300*-----------------------------------------------------------------
019400*    ENTITY TYPE DETECTOR SIGNAL ACCUMULATORS (0400-0429)
019500*-----------------------------------------------------------------
019600     05  FILLER                      PIC X(08).
019700 01  LQW-TYPE-WORK.
019800     05  LQW-TYPE-MGR-SIGNAL-CT      PIC 9(3)      COMP-3.
019900     05  LQW-TYPE-MGR-SIGNAL-SUM     PIC 9V9(4)    COMP-3.
020000     05  LQW-TYPE-STD-SIGNAL-CT      PIC 9(3)      COMP-3.
020100     05  LQW-TYPE-STD-SIGNAL-SUM     PIC 9V9(4)    COMP-3.
020200     05  LQW-TYPE-MGR-WEIGHTED       PIC 9V9(4)    COMP-3.
020300     05  LQW-TYPE-STD-WEIGHTED       PIC 9V9(4)    COMP-3.
020400     05  LQW-TYPE-BEST-SCORE         PIC 9V9(4)    COMP-3.
020500     05  LQW-TYPE-RESULT             PIC X(13).
020600
020700*-----------------------------------------------------------------
020800*    MISCELLANEOUS COMPARE / SCRATCH FIELDS USED ACROSS PARAGRAPHS
020900*-----------------------------------------------------------------
021000     05  FILLER                      PIC X(08).
021100 01  LQW-MISC-WORK.
021200     05  LQW-EIN-CLEAN-1             PIC X(20).
021300     05  LQW-EIN-CLEAN-2             PIC X(20).
021400     05  LQW-SHORT-CLEAN-1           PIC X(40).
021500     05  LQW-SHORT-CLEAN-2           PIC X(40).
021600     05  LQW-DOMAIN-ROOT             PIC X(50).
021700     05  LQW-DOMAIN-TLD              PIC X(4).
021800     05  LQW-DOMROOT-LEN             PIC 9(3)      COMP.
021900     05  LQW-EMAILDOM-LEN            PIC 9(3)      COMP.          
022000     05  LQW-TLD-DOT-POS             PIC 9(3)      COMP.          
022100     05  LQW-TLD-SUFFIX-LEN          PIC 9(3)      COMP.          
022200     05  LQW-TLD-FOUND-SW            PIC X         VALUE 'N'.     
022300         88  LQW-TLD-FOUND                         VALUE 'Y'.     
022400     05  LQW-DOMFAM-SW               PIC X         VALUE 'N'.     
022500         88  LQW-DOMFAM-FOUND                      VALUE 'Y'.     
022600     05  LQW-INDKEY-SW               PIC X         VALUE 'N'.
022700         88  LQW-INDKEY-FOUND                      VALUE 'Y'.
022750     05  LQW-GEODOM-SW               PIC X         VALUE 'N'.
022760         88  LQW-GEODOM-FOUND                      VALUE 'Y'.
022800     05  LQW-GENERIC-SUBSCR          PIC 9(5)      COMP.
022900     05  LQW-GENERIC-SUBSCR-2        PIC 9(5)      COMP.
023000     05  LQW-GENERIC-RATE            PIC S9(3)V9(2) COMP-3.
023100     05  LQW-INDKEY-LEN              PIC 9(3)      COMP.          
023200     05  LQW-INDKEY-TALLY            PIC 9(3)      COMP.          
023300
023400*-----------------------------------------------------------------
023500*    NAME-NORMALIZATION ABBREVIATION-EXPANSION SCRATCH (REQ 54410)
023600*-----------------------------------------------------------------
023700     05  FILLER                      PIC X(08).
023800 01  LQW-ABBR-WORK.                                               
023900     05  LQW-ABBR-SOURCE             PIC X(100).                  
024000     05  LQW-ABBR-TOKEN              PIC X(20).                   
024100     05  LQW-ABBR-EXPANDED           PIC X(20).                   
024200     05  LQW-ABBR-EXP-LEN            PIC 9(3)      COMP.          
024300     05  LQW-ABBR-PTR                PIC 9(3)      COMP.          
024400     05  LQW-ABBR-OUT-PTR            PIC 9(3)      COMP.          
024500     05  LQW-STOPWORD-SW             PIC X         VALUE 'N'.     
024600         88  LQW-STOPWORD-HIT                      VALUE 'Y'.     
024700     05  FILLER                      PIC X(08).
