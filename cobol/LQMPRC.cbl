000100*-----------------------------------------------------------------
000200* LQMPRC  -  LQP-PROCESSING-RESULT  -  PER DOCUMENT-PAIR OUTCOME
000300*
000400* one of these per document pair run through 0300-PROCESS-
000500* DOCUMENT-PAIRS.  carries the decision, the detected entity
000600* type, how many MATCH-RESULT rows survived to the top 5, and
000700* the rank-1 (selected) match id, if any.  LQP-DOC-SEQ /
000800* LQP-RUN-DATE are our own run bookkeeping, not part of the
000900* published layout, same as MBX carried its own BNK1-FILING-DATE
001000* group alongside the bankruptcy fields it was really there for.
001100*
001200* mto 2007 - original
001300* ksw 2014 - REQ 44410 - added LQP-DOC-SEQ, onboarding desk kept
001400*            asking "which pair was number 47" and we had no way
001500*            to tell them
001600*-----------------------------------------------------------------
001700 01  LQP-PROCESSING-RESULT.
001800     05  LQP-DOC-SEQ                 PIC 9(7)      COMP-3.
001900     05  LQP-RUN-DATE.
002000         10  LQP-RUN-YY              PIC 9(3)      COMP-3.
002100         10  LQP-RUN-MM              PIC 99.
002200         10  LQP-RUN-DD              PIC 99.
002300     05  LQP-DECISION                PIC X(13).
002400         88  LQP-DEC-MATCH           VALUE 'MATCH'.
002500         88  LQP-DEC-NO-MATCH        VALUE 'NO_MATCH'.
002600         88  LQP-DEC-MANUAL-REVIEW   VALUE 'MANUAL_REVIEW'.
002700         88  LQP-DEC-ERROR           VALUE 'ERROR'.
002800     05  LQP-ENTITY-TYPE             PIC X(13).
002900         88  LQP-TYPE-MANAGED-FUND   VALUE 'MANAGED-FUND'.
003000         88  LQP-TYPE-STANDALONE     VALUE 'STANDALONE'.
003100         88  LQP-TYPE-UNKNOWN        VALUE 'UNKNOWN'.
003200     05  LQP-TOP-MATCH-COUNT         PIC 9.
003300     05  LQP-SELECTED-MATCH-ID       PIC 9(9).
003400     05  FILLER                      PIC X(40).
