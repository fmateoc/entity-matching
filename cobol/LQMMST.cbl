000100*-----------------------------------------------------------------
000200* LQMMST  -  LOANIQ-MASTER RAW TAPE LAYOUT  ("COBOL-LAYOUT")
000300*
000400* this is the record exactly as it lands on LOANIQ-MASTER - the
000500* pipe/fixed-width extract the LoanIQ nightly pull drops for us.
000600* display fields only, no COMP-3 here, because that is how
000700* the extract arrives; 0200-LOAD-MASTER-TABLE unpacks this into
000800* the typed working copy (LQT-TABLE, see LQMTAB) the way
000900* mb1500/MB1100-REC is the typed working copy of the raw mbill
001000* card image.  Mixed - some client pulls still right-pad names
001100* with low-values instead of spaces, watch for it on compares.
001200*
001300* rfk 1998 - original layout
001400* djp 1999 - Y2K - no 2-digit years on this file, nothing to fix
001500* mto 2005 - added LQX-IS-LOCATION / LQX-PARENT-CUSTOMER-ID when
001600*            LoanIQ started carrying branch/location sub-records
001700* ksw 2013 - REQ 40217 - confirmed MEI is always first 20, never
001800*            shifted by client - safe to redefine for geo checks
001900*-----------------------------------------------------------------
002000 01  LQX-MASTER-REC.
002100     05  LQX-M-ENTITY-ID             PIC 9(9).
002200     05  LQX-M-FULL-NAME             PIC X(100).
002300     05  LQX-M-SHORT-NAME            PIC X(40).
002400     05  LQX-M-ULTIMATE-PARENT       PIC X(100).
002500     05  LQX-M-MEI                   PIC X(20).
002600     05  LQX-M-LEI                   PIC X(20).
002700     05  LQX-M-EIN                   PIC X(20).
002800     05  LQX-M-DEBT-DOMAIN-ID        PIC X(20).
002900     05  LQX-M-COUNTRY-CODE          PIC XX.
003000     05  LQX-M-IS-LOCATION           PIC X.
003100         88  LQX-M-IS-LOC            VALUE 'Y'.
003200         88  LQX-M-IS-MAIN-RECORD    VALUE 'N'.
003300     05  LQX-M-PARENT-CUSTOMER-ID    PIC 9(9).
003400     05  FILLER                      PIC X(59).
