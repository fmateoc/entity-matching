000100*-----------------------------------------------------------------
000200* LQMRPT  -  LQR-BATCH-REPORT  -  END OF RUN TRAILER
000300*
000400* one written at end of run behind the last document pair's
000500* output group - the control-break total the onboarding desk
000600* wants to see without having to count PROCESSING-RESULT headers
000700* themselves.  LQR-DECISION-TOTALS carries one subtotal row per
000800* decision code, same shape as the old CNP750-RECON-REC's
000900* R-DISB-DATA subtotal-per-disbursement-type table.
001000*
001100* mto 2008 - original, flat 4-counter layout
001200* ksw 2015 - REQ 45190 - reworked as an OCCURS table of decision/
001300*            count pairs so a new decision code does not mean a
001400*            new field and a new DISPLAY line to remember to add
001500*-----------------------------------------------------------------
001600 01  LQR-BATCH-REPORT.
001700     05  LQR-REPORT-TYPE             PIC X         VALUE 'T'.
001800     05  LQR-RUN-DATE.
001900         10  LQR-RUN-YY              PIC 9(3)      COMP-3.
002000         10  LQR-RUN-MM              PIC 99.
002100         10  LQR-RUN-DD              PIC 99.
002200     05  LQR-DECISION-TOTALS OCCURS 4 TIMES
002300             INDEXED BY LQR-IDX.
002400         10  LQR-DECISION-NAME       PIC X(13).
002500         10  LQR-DECISION-COUNT      PIC 9(7)      COMP-3.
002600     05  LQR-TOTAL-COUNT             PIC 9(7)      COMP-3.
002700     05  LQR-SUCCESS-RATE            PIC S9(3)V9(2) COMP-3.
002800     05  FILLER                      PIC X(30).
