000100*-----------------------------------------------------------------
000200* LQMMTH  -  LQM-WORK-TABLE  -  MATCH-RESULT WORKING RECORDS
000300*
000400* one entry per candidate LOANIQ entity scored against the
000500* current document pair.  built up across the identifier pass
000600* (0510), fuzzy-name pass (0520) and email-domain pass (0530),
000700* then re-scored in place by 1900-CALC-FINAL-SCORE and finally
000800* sorted/truncated to 5 rows by 0570-RANK-AND-TRUNCATE.
000900* LQM-ENTITY-IDX is the subscript back into LQT-TABLE for the
001000* matched master row - we never copy the master fields in here,
001100* same as the old W-REC only ever carried the account number and
001200* let the paragraph re-reference MB1100 fields directly.
001300*
001400* mto 2006 - original, flat 5-row table, no OCCURS DEPENDING ON
001500* ajp 2017 - REQ 48802 - widened to 50 working rows so the
001600*            identifier + fuzzy-name + email-domain passes have
001700*            room before 0570-RANK-AND-TRUNCATE cuts to the top 5
001800*-----------------------------------------------------------------
001900 01  LQM-CONTROL.
002000     05  LQM-CANDIDATE-COUNT         PIC 9(3)      COMP-3.
002100     05  LQM-MAX-CANDIDATES          PIC 9(3)      COMP-3
002200                                      VALUE 50.
002300     05  LQM-FINAL-COUNT             PIC 9          COMP-3.
002400
002500 01  LQM-WORK-AREA.
002600     05  LQM-WORK-TABLE OCCURS 1 TO 50 TIMES
002700             DEPENDING ON LQM-CANDIDATE-COUNT
002800             INDEXED BY LQM-IDX LQM-IDX2.
002900         10  LQM-SEQ                 PIC 9(3)      COMP-3.
003000         10  LQM-ENTITY-IDX          PIC 9(5)      COMP.
003100         10  LQM-MATCHED-ENTITY-ID   PIC 9(9).
003200         10  LQM-SCORE               PIC S9(3)V9(2).
003300         10  LQM-SCORE-R REDEFINES LQM-SCORE
003400                                      PIC S9(5).
003500         10  LQM-CONFIDENCE-LEVEL    PIC X(20).
003600         10  LQM-STRATEGY            PIC X(12).
003700         10  LQM-COMPOSITE-MATCH     PIC X.
003800             88  LQM-IS-COMPOSITE    VALUE 'Y'.
003900         10  LQM-DISCREPANCY-COUNT   PIC 9(3).
004000         10  LQM-HAS-CRITICAL        PIC X.
004100             88  LQM-HAS-CRIT-DISC   VALUE 'Y'.
004200         10  LQM-DUPLICATE-COUNT     PIC 9(3).
004300         10  FILLER                  PIC X(15).
