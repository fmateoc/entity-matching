000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000300*-----------------------------------------------------------------
000400* LQMTAB  -  LQT-TABLE  -  IN-MEMORY LOANIQ MASTER WORKING COPY
000500*
000600* 0200-LOAD-MASTER-TABLE reads LOANIQ-MASTER (raw layout in
000700* LQMMST) once per run and unpacks every row into this OCCURS
000800* table, the way SETMB2000 unpacks IN1-REC into MB1100-REC before
000900* working with it.  no ISAM/KSDS handler is available to us for
001000* this file so every lookup in the matching paragraphs
001100* (0510/0520/0530/1800 etc) is a linear PERFORM VARYING or an
001200* indexed SEARCH against this table, never a keyed READ.
001300*
001400* LQT-FULL-NAME-LEGAL-PART / -TRADE-PART and LQT-EIN-CLEAN /
001500* LQT-SHORT-NAME-CLEAN are pre-split / pre-cleaned once at load
001600* time (1300-SPLIT-DBA-NAME, 9100-CLEAN-SHORT-NAME) so the
001700* matching paragraphs never re-parse the same master row twice
001800* per candidate pass.
001900*
002000* rfk 1998 - original MB1100-REC derived layout (mbill extract)
002100* djp 1999 - Y2K REVIEW - table subscripts always COMP, no 2-digit
002200*            year packing used anywhere in this copybook
002300* mto 2005 - reworked for LOANIQ entity fields, added location
002400*            sub-record flag carried straight through from LQMMST
002500* ksw 2013 - REQ 40217 - added LQT-MEI-R / LQT-EIN-CLEAN for the
002600*            identifier-matcher rewrite, hyphen-insensitive EIN
002700* ajp 2018 - REQ 51090 - LQT-SHORT-NAME-CLEAN precomputed for the
002800*            duplicate-short-name internal check, was too slow
002900*            re-cleaning it inside the O(n**2) duplicate scan
003000*-----------------------------------------------------------------
003100 01  LQT-CONTROL.
003200     05  LQT-ENTITY-COUNT            PIC 9(5)      COMP-3.
003300     05  LQT-MAX-ENTITIES            PIC 9(5)      COMP-3
003400                                      VALUE 5000.
003500
003600 01  LQT-TABLE-AREA.
003700     05  LQT-TABLE OCCURS 1 TO 5000 TIMES
003800             DEPENDING ON LQT-ENTITY-COUNT
003900             INDEXED BY LQT-IDX LQT-IDX2.
004000         10  LQT-ENTITY-ID           PIC S9(9)     COMP-3.
004100         10  LQT-ENTITY-ID-R REDEFINES LQT-ENTITY-ID
004200                                      PIC X(5).
004300         10  LQT-FULL-NAME           PIC X(100).
004400         10  LQT-FULL-NAME-NORM      PIC X(100).
004500         10  LQT-FULL-NAME-LEGAL-PART PIC X(100).
004600         10  LQT-FULL-NAME-TRADE-PART PIC X(100).
004700         10  LQT-HAS-DBA-SPLIT       PIC X.
004800             88  LQT-DBA-SPLIT-FOUND VALUE 'Y'.
004900         10  LQT-SHORT-NAME          PIC X(40).
005000         10  LQT-SHORT-NAME-CLEAN    PIC X(40).
005100         10  LQT-ULTIMATE-PARENT     PIC X(100).
005200         10  LQT-ULTIMATE-PARENT-NORM PIC X(100).
005300         10  LQT-HAS-ULT-PARENT      PIC X.
005400             88  LQT-HAS-FUND-MGR    VALUE 'Y'.
005500         10  LQT-MEI                 PIC X(20).
005600         10  LQT-MEI-R REDEFINES LQT-MEI.
005700             15  LQT-MEI-COUNTRY     PIC XX.
005800             15  LQT-MEI-REST        PIC X(18).
005900         10  LQT-HAS-MEI             PIC X.
006000         10  LQT-LEI                 PIC X(20).
006100         10  LQT-HAS-LEI             PIC X.
006200         10  LQT-EIN                 PIC X(20).
006300         10  LQT-EIN-CLEAN           PIC X(20).
006400         10  LQT-HAS-EIN             PIC X.
006500         10  LQT-DEBT-DOMAIN-ID      PIC X(20).
006600         10  LQT-HAS-DDID            PIC X.
006700         10  LQT-COUNTRY-CODE        PIC XX.
006800         10  LQT-HAS-COUNTRY         PIC X.
006900         10  LQT-IS-LOCATION         PIC X.
007000             88  LQT-IS-LOC          VALUE 'Y'.
007100         10  LQT-PARENT-CUSTOMER-ID  PIC S9(9)     COMP-3.
007200         10  LQT-PARENT-CUSTOMER-ID-R REDEFINES
007300                 LQT-PARENT-CUSTOMER-ID
007400                                      PIC X(5).
007500         10  LQT-SHORT-NAME-DUP-CNT  PIC 9(3)      COMP-3.
007600*            count of other master rows sharing this cleaned
007700*            short name - precomputed once at load time by
007800*            1750-INTERNAL-CHECKS' short-name pass so the
007900*            per-candidate discrepancy scan is O(1) to consult
008000         10  FILLER                  PIC X(12).
