000100*-----------------------------------------------------------------
000200* LQMLKP  -  NAME NORMALIZATION / SCORING REFERENCE TABLES
000300*
000400* static lookup data for NameNormalizer, EmailDomainMatcher and
000500* EntityTypeDetector.  loaded by VALUE at compile time, same old
000600* trick the shop has always used for a constant table - lay the
000700* values down as FILLER in the order you want them, then
000800* REDEFINES the FILLER group as an OCCURS table over the top of
000900* it.  cheaper than a PERFORM-loop MOVE at every run and it means
001000* the values show up in a DATA DIVISION compare listing.
001100*
001200* ajp 2016 - REQ 47755 - original abbreviation / corporate-form /
001300*            stop-word tables, lifted from the onboarding desk's
001400*            spreadsheet of "names that never match"
001500* ajp 2016 - REQ 47755 - fund-manager alias table added
001600* ksw 2018 - REQ 51090 - corporate e-mail domain family table and
001700*            country-TLD table added for EmailDomainMatcher
001800* ksw 2019 - REQ 52040 - industry keyword table added
001900* djp 2020 - REQ 53501 - square-root-of-n table added so
002000*            0420-WEIGH-TYPE-SIGNALS never needs FUNCTION SQRT -
002100*            signal counts per entity never run past 20 in
002200*            practice, and if they ever do we fall back to the
002300*            last table entry rather than blow up the run
002400*-----------------------------------------------------------------
002500*-----------------------------------------------------------------
002600*    ABBREVIATION EXPANSION TABLE (~20 ENTRIES)
002700*-----------------------------------------------------------------
002800 01  LQL-ABBREV-CONSTANTS.
002900     05  FILLER PIC X(10) VALUE 'INTL'.
003000     05  FILLER PIC X(20) VALUE 'INTERNATIONAL'.
003100     05  FILLER PIC X(10) VALUE 'MGMT'.
003200     05  FILLER PIC X(20) VALUE 'MANAGEMENT'.
003300     05  FILLER PIC X(10) VALUE 'SVCS'.
003400     05  FILLER PIC X(20) VALUE 'SERVICES'.
003500     05  FILLER PIC X(10) VALUE 'ASSOC'.
003600     05  FILLER PIC X(20) VALUE 'ASSOCIATES'.
003700     05  FILLER PIC X(10) VALUE 'BROS'.
003800     05  FILLER PIC X(20) VALUE 'BROTHERS'.
003900     05  FILLER PIC X(10) VALUE 'DEPT'.
004000     05  FILLER PIC X(20) VALUE 'DEPARTMENT'.
004100     05  FILLER PIC X(10) VALUE 'DEV'.
004200     05  FILLER PIC X(20) VALUE 'DEVELOPMENT'.
004300     05  FILLER PIC X(10) VALUE 'DIST'.
004400     05  FILLER PIC X(20) VALUE 'DISTRIBUTION'.
004500     05  FILLER PIC X(10) VALUE 'EQUIP'.
004600     05  FILLER PIC X(20) VALUE 'EQUIPMENT'.
004700     05  FILLER PIC X(10) VALUE 'FIN'.
004800     05  FILLER PIC X(20) VALUE 'FINANCIAL'.
004900     05  FILLER PIC X(10) VALUE 'GRP'.
005000     05  FILLER PIC X(20) VALUE 'GROUP'.
005100     05  FILLER PIC X(10) VALUE 'HLDGS'.
005200     05  FILLER PIC X(20) VALUE 'HOLDINGS'.
005300     05  FILLER PIC X(10) VALUE 'IND'.
005400     05  FILLER PIC X(20) VALUE 'INDUSTRIES'.
005500     05  FILLER PIC X(10) VALUE 'INV'.
005600     05  FILLER PIC X(20) VALUE 'INVESTMENT'.
005700     05  FILLER PIC X(10) VALUE 'MFG'.
005800     05  FILLER PIC X(20) VALUE 'MANUFACTURING'.
005900     05  FILLER PIC X(10) VALUE 'NATL'.
006000     05  FILLER PIC X(20) VALUE 'NATIONAL'.
006100     05  FILLER PIC X(10) VALUE 'PROP'.
006200     05  FILLER PIC X(20) VALUE 'PROPERTIES'.
006300     05  FILLER PIC X(10) VALUE 'RE'.
006400     05  FILLER PIC X(20) VALUE 'REAL ESTATE'.
006500     05  FILLER PIC X(10) VALUE 'TECH'.
006600     05  FILLER PIC X(20) VALUE 'TECHNOLOGY'.
006700     05  FILLER PIC X(10) VALUE 'TR'.
006800     05  FILLER PIC X(20) VALUE 'TRUST'.
006900 01  LQL-ABBREV-TABLE REDEFINES LQL-ABBREV-CONSTANTS.
007000     05  LQL-ABBREV-ENTRY OCCURS 20 TIMES
007100             INDEXED BY LQL-ABBREV-IDX.
007200         10  LQL-ABBREV-FROM         PIC X(10).
007300         10  LQL-ABBREV-TO           PIC X(20).
007400
007500*-----------------------------------------------------------------
007600*    CORPORATE-FORM STRIP LIST (~60 ENTRIES, WHOLE-WORD)
007700*-----------------------------------------------------------------
007800 01  LQL-CORPFORM-CONSTANTS.
007900     05  FILLER PIC X(14) VALUE 'INC'.
008000     05  FILLER PIC X(14) VALUE 'INCORPORATED'.
008100     05  FILLER PIC X(14) VALUE 'CORP'.
008200     05  FILLER PIC X(14) VALUE 'CORPORATION'.
008300     05  FILLER PIC X(14) VALUE 'LLC'.
008400     05  FILLER PIC X(14) VALUE 'LLP'.
008500     05  FILLER PIC X(14) VALUE 'LP'.
008600     05  FILLER PIC X(14) VALUE 'LTD'.
008700     05  FILLER PIC X(14) VALUE 'LIMITED'.
008800     05  FILLER PIC X(14) VALUE 'HOLDINGS'.
008900     05  FILLER PIC X(14) VALUE 'HOLDING'.
009000     05  FILLER PIC X(14) VALUE 'FUND'.
009100     05  FILLER PIC X(14) VALUE 'FUNDS'.
009200     05  FILLER PIC X(14) VALUE 'TRUST'.
009300     05  FILLER PIC X(14) VALUE 'PARTNERS'.
009400     05  FILLER PIC X(14) VALUE 'PARTNERSHIP'.
009500     05  FILLER PIC X(14) VALUE 'CAPITAL'.
009600     05  FILLER PIC X(14) VALUE 'MANAGEMENT'.
009700     05  FILLER PIC X(14) VALUE 'GROUP'.
009800     05  FILLER PIC X(14) VALUE 'GROUPS'.
009900     05  FILLER PIC X(14) VALUE 'COMPANY'.
010000     05  FILLER PIC X(14) VALUE 'COMPANIES'.
010100     05  FILLER PIC X(14) VALUE 'CO'.
010200     05  FILLER PIC X(14) VALUE 'PLC'.
010300     05  FILLER PIC X(14) VALUE 'GMBH'.
010400     05  FILLER PIC X(14) VALUE 'AG'.
010500     05  FILLER PIC X(14) VALUE 'SA'.
010600     05  FILLER PIC X(14) VALUE 'SARL'.
010700     05  FILLER PIC X(14) VALUE 'NV'.
010800     05  FILLER PIC X(14) VALUE 'BV'.
010900     05  FILLER PIC X(14) VALUE 'SPA'.
011000     05  FILLER PIC X(14) VALUE 'KG'.
011100     05  FILLER PIC X(14) VALUE 'KGAA'.
011200     05  FILLER PIC X(14) VALUE 'AB'.
011300     05  FILLER PIC X(14) VALUE 'AS'.
011400     05  FILLER PIC X(14) VALUE 'OY'.
011500     05  FILLER PIC X(14) VALUE 'OYJ'.
011600     05  FILLER PIC X(14) VALUE 'SE'.
011700     05  FILLER PIC X(14) VALUE 'SRL'.
011800     05  FILLER PIC X(14) VALUE 'PTY'.
011900     05  FILLER PIC X(14) VALUE 'PTE'.
012000     05  FILLER PIC X(14) VALUE 'PC'.
012100     05  FILLER PIC X(14) VALUE 'PA'.
012200     05  FILLER PIC X(14) VALUE 'ASSOCIATES'.
012300     05  FILLER PIC X(14) VALUE 'ADVISORS'.
012400     05  FILLER PIC X(14) VALUE 'ADVISERS'.
012500     05  FILLER PIC X(14) VALUE 'VENTURES'.
012600     05  FILLER PIC X(14) VALUE 'INVESTMENTS'.
012700     05  FILLER PIC X(14) VALUE 'INVESTMENT'.
012800     05  FILLER PIC X(14) VALUE 'SECURITIES'.
012900     05  FILLER PIC X(14) VALUE 'FINANCIAL'.
013000     05  FILLER PIC X(14) VALUE 'SERVICES'.
013100     05  FILLER PIC X(14) VALUE 'SOLUTIONS'.
013200     05  FILLER PIC X(14) VALUE 'ENTERPRISES'.
013300     05  FILLER PIC X(14) VALUE 'GLOBAL'.
013400     05  FILLER PIC X(14) VALUE 'INTERNATIONAL'.
013500     05  FILLER PIC X(14) VALUE 'WORLDWIDE'.
013600     05  FILLER PIC X(14) VALUE 'HOLDCO'.
013700     05  FILLER PIC X(14) VALUE 'ASSETS'.
013800     05  FILLER PIC X(14) VALUE 'PROPERTIES'.
013900* ksw 2018 - REQ 51090 - three more added after the BVI/Cayman
014000*            fund onboarding backlog review
014100     05  FILLER PIC X(14) VALUE 'SCSP'.
014200     05  FILLER PIC X(14) VALUE 'SICAV'.
014300     05  FILLER PIC X(14) VALUE 'SARLSPF'.
014400 01  LQL-CORPFORM-TABLE REDEFINES LQL-CORPFORM-CONSTANTS.
014500     05  LQL-CORPFORM-WORD OCCURS 60 TIMES
014600             INDEXED BY LQL-CORPFORM-IDX
014700             PIC X(14).
014800
014900*-----------------------------------------------------------------
015000*    STOP-WORD LIST (10 ENTRIES)
015100*-----------------------------------------------------------------
015200 01  LQL-STOPWORD-CONSTANTS.
015300     05  FILLER PIC X(6) VALUE 'THE'.
015400     05  FILLER PIC X(6) VALUE 'A'.
015500     05  FILLER PIC X(6) VALUE 'AN'.
015600     05  FILLER PIC X(6) VALUE 'AND'.
015700     05  FILLER PIC X(6) VALUE 'OF'.
015800     05  FILLER PIC X(6) VALUE 'IN'.
015900     05  FILLER PIC X(6) VALUE 'FOR'.
016000     05  FILLER PIC X(6) VALUE 'BY'.
016100     05  FILLER PIC X(6) VALUE 'WITH'.
016200     05  FILLER PIC X(6) VALUE 'FROM'.
016300 01  LQL-STOPWORD-TABLE REDEFINES LQL-STOPWORD-CONSTANTS.
016400     05  LQL-STOPWORD OCCURS 10 TIMES
016500             INDEXED BY LQL-STOPWORD-IDX
016600             PIC X(6).
016700
016800*-----------------------------------------------------------------
016900*    FUND-MANAGER ALIAS TABLE (20 ENTRIES)
017000*-----------------------------------------------------------------
017100 01  LQL-FUNDALIAS-CONSTANTS.
017200     05  FILLER PIC X(12) VALUE 'GSAM'.
017300     05  FILLER PIC X(40) VALUE 'GOLDMAN SACHS ASSET MANAGEMENT'.
017400     05  FILLER PIC X(12) VALUE 'JPM'.
017500     05  FILLER PIC X(40) VALUE 'JP MORGAN'.
017600     05  FILLER PIC X(12) VALUE 'BLK'.
017700     05  FILLER PIC X(40) VALUE 'BLACKROCK'.
017800     05  FILLER PIC X(12) VALUE 'PIMCO'.
017900     05  FILLER PIC X(40) VALUE
017905         'PACIFIC INVESTMENT MANAGEMENT COMPANY'.
018000     05  FILLER PIC X(12) VALUE 'TROWE'.
018100     05  FILLER PIC X(40) VALUE 'T ROWE PRICE'.
018200     05  FILLER PIC X(12) VALUE 'MS'.
018300     05  FILLER PIC X(40) VALUE 'MORGAN STANLEY'.
018400     05  FILLER PIC X(12) VALUE 'BAML'.
018500     05  FILLER PIC X(40) VALUE 'BANK OF AMERICA MERRILL LYNCH'.
018600     05  FILLER PIC X(12) VALUE 'WF'.
018700     05  FILLER PIC X(40) VALUE 'WELLS FARGO'.
018800     05  FILLER PIC X(12) VALUE 'CITI'.
018900     05  FILLER PIC X(40) VALUE 'CITIGROUP'.
019000     05  FILLER PIC X(12) VALUE 'DB'.
019100     05  FILLER PIC X(40) VALUE 'DEUTSCHE BANK'.
019200     05  FILLER PIC X(12) VALUE 'UBS'.
019300     05  FILLER PIC X(40) VALUE 'UBS ASSET MANAGEMENT'.
019400     05  FILLER PIC X(12) VALUE 'CS'.
019500     05  FILLER PIC X(40) VALUE 'CREDIT SUISSE'.
019600     05  FILLER PIC X(12) VALUE 'BNYM'.
019700     05  FILLER PIC X(40) VALUE 'BNY MELLON'.
019800     05  FILLER PIC X(12) VALUE 'SSGA'.
019900     05  FILLER PIC X(40) VALUE 'STATE STREET GLOBAL ADVISORS'.
020000     05  FILLER PIC X(12) VALUE 'ALLB'.
020100     05  FILLER PIC X(40) VALUE 'ALLIANCEBERNSTEIN'.
020200     05  FILLER PIC X(12) VALUE 'FRK'.
020300     05  FILLER PIC X(40) VALUE 'FRANKLIN RESOURCES'.
020400     05  FILLER PIC X(12) VALUE 'LM'.
020500     05  FILLER PIC X(40) VALUE 'LEGG MASON'.
020600     05  FILLER PIC X(12) VALUE 'NUV'.
020700     05  FILLER PIC X(40) VALUE 'NUVEEN INVESTMENTS'.
020800     05  FILLER PIC X(12) VALUE 'APO'.
020900     05  FILLER PIC X(40) VALUE 'APOLLO GLOBAL MANAGEMENT'.
021000     05  FILLER PIC X(12) VALUE 'KKR'.
021100     05  FILLER PIC X(40) VALUE 'KOHLBERG KRAVIS ROBERTS'.
021200 01  LQL-FUNDALIAS-TABLE REDEFINES LQL-FUNDALIAS-CONSTANTS.
021300     05  LQL-FUNDALIAS-ENTRY OCCURS 20 TIMES
021400             INDEXED BY LQL-FUNDALIAS-IDX.
021500         10  LQL-FUNDALIAS-KEY       PIC X(12).
021600         10  LQL-FUNDALIAS-VALUE     PIC X(40).
021700
021800*-----------------------------------------------------------------
021900*    KNOWN CORPORATE E-MAIL DOMAIN FAMILIES (15 ENTRIES)
022000*-----------------------------------------------------------------
022100 01  LQL-DOMFAM-CONSTANTS.
022200     05  FILLER PIC X(24) VALUE 'BLACKROCK.COM'.
022300     05  FILLER PIC X(30) VALUE 'BLACKROCK'.
022400     05  FILLER PIC X(24) VALUE 'JPMORGAN.COM'.
022500     05  FILLER PIC X(30) VALUE 'JPMORGAN'.
022600     05  FILLER PIC X(24) VALUE 'GS.COM'.
022700     05  FILLER PIC X(30) VALUE 'GOLDMAN'.
022800     05  FILLER PIC X(24) VALUE 'MORGANSTANLEY.COM'.
022900     05  FILLER PIC X(30) VALUE 'MORGAN STANLEY'.
023000     05  FILLER PIC X(24) VALUE 'VANGUARD.COM'.
023100     05  FILLER PIC X(30) VALUE 'VANGUARD'.
023200     05  FILLER PIC X(24) VALUE 'FIDELITY.COM'.
023300     05  FILLER PIC X(30) VALUE 'FIDELITY'.
023400     05  FILLER PIC X(24) VALUE 'PIMCO.COM'.
023500     05  FILLER PIC X(30) VALUE 'PIMCO'.
023600     05  FILLER PIC X(24) VALUE 'WELLSFARGO.COM'.
023700     05  FILLER PIC X(30) VALUE 'WELLS FARGO'.
023800     05  FILLER PIC X(24) VALUE 'CITIGROUP.COM'.
023900     05  FILLER PIC X(30) VALUE 'CITI'.
024000     05  FILLER PIC X(24) VALUE 'BOFA.COM'.
024100     05  FILLER PIC X(30) VALUE 'BANK OF AMERICA'.
024200     05  FILLER PIC X(24) VALUE 'DB.COM'.
024300     05  FILLER PIC X(30) VALUE 'DEUTSCHE BANK'.
024400     05  FILLER PIC X(24) VALUE 'UBS.COM'.
024500     05  FILLER PIC X(30) VALUE 'UBS'.
024600     05  FILLER PIC X(24) VALUE 'CREDIT-SUISSE.COM'.
024700     05  FILLER PIC X(30) VALUE 'CREDIT SUISSE'.
024800     05  FILLER PIC X(24) VALUE 'STATESTREET.COM'.
024900     05  FILLER PIC X(30) VALUE 'STATE STREET'.
025000     05  FILLER PIC X(24) VALUE 'INVESCO.COM'.
025100     05  FILLER PIC X(30) VALUE 'INVESCO'.
025200 01  LQL-DOMFAM-TABLE REDEFINES LQL-DOMFAM-CONSTANTS.
025300     05  LQL-DOMFAM-ENTRY OCCURS 15 TIMES
025400             INDEXED BY LQL-DOMFAM-IDX.
025500         10  LQL-DOMFAM-DOMAIN       PIC X(24).
025600         10  LQL-DOMFAM-ALIAS        PIC X(30).
025700
025800*-----------------------------------------------------------------
025900*    COUNTRY-CODE-SPECIFIC TLD TABLE (14 ENTRIES)
026000*-----------------------------------------------------------------
026100 01  LQL-TLD-CONSTANTS.
026200     05  FILLER PIC X(4) VALUE 'UK'.
026300     05  FILLER PIC XX   VALUE 'GB'.
026400     05  FILLER PIC X(4) VALUE 'CA'.
026500     05  FILLER PIC XX   VALUE 'CA'.
026600     05  FILLER PIC X(4) VALUE 'DE'.
026700     05  FILLER PIC XX   VALUE 'DE'.
026800     05  FILLER PIC X(4) VALUE 'FR'.
026900     05  FILLER PIC XX   VALUE 'FR'.
027000     05  FILLER PIC X(4) VALUE 'AU'.
027100     05  FILLER PIC XX   VALUE 'AU'.
027200     05  FILLER PIC X(4) VALUE 'JP'.
027300     05  FILLER PIC XX   VALUE 'JP'.
027400     05  FILLER PIC X(4) VALUE 'CN'.
027500     05  FILLER PIC XX   VALUE 'CN'.
027600     05  FILLER PIC X(4) VALUE 'SG'.
027700     05  FILLER PIC XX   VALUE 'SG'.
027800     05  FILLER PIC X(4) VALUE 'HK'.
027900     05  FILLER PIC XX   VALUE 'HK'.
028000     05  FILLER PIC X(4) VALUE 'CH'.
028100     05  FILLER PIC XX   VALUE 'CH'.
028200     05  FILLER PIC X(4) VALUE 'NL'.
028300     05  FILLER PIC XX   VALUE 'NL'.
028400     05  FILLER PIC X(4) VALUE 'IE'.
028500     05  FILLER PIC XX   VALUE 'IE'.
028600     05  FILLER PIC X(4) VALUE 'LU'.
028700     05  FILLER PIC XX   VALUE 'LU'.
028800     05  FILLER PIC X(4) VALUE 'COM'.
028900     05  FILLER PIC XX   VALUE 'US'.
029000 01  LQL-TLD-TABLE REDEFINES LQL-TLD-CONSTANTS.
029100     05  LQL-TLD-ENTRY OCCURS 14 TIMES
029200             INDEXED BY LQL-TLD-IDX.
029300         10  LQL-TLD-SUFFIX          PIC X(4).
029400         10  LQL-TLD-COUNTRY         PIC XX.
029500
029600*-----------------------------------------------------------------
029700*    INDUSTRY KEYWORD TABLE (11 ENTRIES)
029800*-----------------------------------------------------------------
029900 01  LQL-INDKEY-CONSTANTS.
030000     05  FILLER PIC X(12) VALUE 'BANK'.
030100     05  FILLER PIC X(12) VALUE 'CAPITAL'.
030200     05  FILLER PIC X(12) VALUE 'ASSET'.
030300     05  FILLER PIC X(12) VALUE 'INVEST'.
030400     05  FILLER PIC X(12) VALUE 'FUND'.
030500     05  FILLER PIC X(12) VALUE 'WEALTH'.
030600     05  FILLER PIC X(12) VALUE 'SECURITIES'.
030700     05  FILLER PIC X(12) VALUE 'FINANCIAL'.
030800     05  FILLER PIC X(12) VALUE 'EQUITY'.
030900     05  FILLER PIC X(12) VALUE 'CREDIT'.
031000     05  FILLER PIC X(12) VALUE 'TRADING'.
031100 01  LQL-INDKEY-TABLE REDEFINES LQL-INDKEY-CONSTANTS.
031200     05  LQL-INDKEY-WORD OCCURS 11 TIMES
031300             INDEXED BY LQL-INDKEY-IDX
031400             PIC X(12).
031500
031600*-----------------------------------------------------------------
031700*    SQRT-OF-N TABLE - N = 1 THRU 20, 4 DECIMAL PLACES
031800*    (AVOIDS FUNCTION SQRT PER SHOP STANDARD - SEE 0420)
031900*-----------------------------------------------------------------
032000 01  LQL-SQRT-TABLE.
032100     05  LQL-SQRT-ENTRY PIC S9V9(4) COMP-3 OCCURS 20 TIMES
032200             INDEXED BY LQL-SQRT-IDX
032300             VALUES 1.0000  1.4142  1.7321  2.0000  2.2361
032400                    2.4495  2.6458  2.8284  3.0000  3.1623
032500                    3.3166  3.4641  3.6056  3.7417  3.8730
032600                    4.0000  4.1231  4.2426  4.3589  4.4721.
