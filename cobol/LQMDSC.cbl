000100*-----------------------------------------------------------------
000200* LQMDSC  -  LQD-TABLE  -  DISCREPANCY WORKING RECORDS
000300*
000400* one entry per inconsistency raised by 1700-DETECT-DISCREPANCIES
000500* against a given MATCH-RESULT.  LQD-MATCH-SEQ ties the entry
000600* back to its owning row in LQM-WORK-TABLE (see LQMMTH) the same
000700* way T-ACCOUNT ties a CNP750 transaction back to its loan.
000800* cleared and rebuilt fresh for every document pair - we do not
000900* carry discrepancies across LQX-ADF-FILE records.
001000*
001100* mto 2006 - original, one flat DISC-TYPE/DISC-SEVERITY pair
001200* ajp 2017 - REQ 48802 - added LQD-SCORE-PENALTY so
001300*            1940-DISCREPANCY-PENALTY stops re-deriving the
001400*            penalty amount from the severity text every time
001500*-----------------------------------------------------------------
001600 01  LQD-CONTROL.
001700     05  LQD-COUNT                   PIC 9(3)      COMP-3.
001800     05  LQD-MAX-COUNT               PIC 9(3)      COMP-3
001900                                      VALUE 100.
002000
002100 01  LQD-TABLE-AREA.
002200     05  LQD-TABLE OCCURS 1 TO 100 TIMES
002300             DEPENDING ON LQD-COUNT
002400             INDEXED BY LQD-IDX.
002500         10  LQD-MATCH-SEQ           PIC 9(3)      COMP-3.
002600         10  LQD-TYPE                PIC X(32).
002700         10  LQD-SEVERITY            PIC X(8).
002800             88  LQD-SEV-CRITICAL    VALUE 'CRITICAL'.
002900             88  LQD-SEV-HIGH        VALUE 'HIGH'.
003000             88  LQD-SEV-MEDIUM      VALUE 'MEDIUM'.
003100             88  LQD-SEV-LOW         VALUE 'LOW'.
003200         10  LQD-SCORE-PENALTY       PIC S9(3).
003300         10  LQD-DESCRIPTION         PIC X(100).
003400         10  LQD-SOURCE              PIC X(24).
003500         10  FILLER                  PIC X(20).
