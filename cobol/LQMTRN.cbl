000100*-----------------------------------------------------------------
000200* LQMTRN  -  LQS-TABLE  -  SCORE COMPONENT LEDGER
000300*
000400* every component that feeds a MATCH-RESULT's score gets one row
000500* here, keyed by LQS-MATCH-SEQ (see LQM-SEQ in LQMMTH) and a
000600* named component key - MEI_MATCH, LEI_BOOST, LEGAL_NAME_FUZZY,
000700* FUND_MANAGER_FUZZY, EMAIL_DOMAIN_BOOST, TAX_FORM_VALIDATION
000800* and so on - the component keys ConfidenceScorer expects.
000900* 1900-CALC-FINAL-SCORE consults this ledger the way the old
001000* CNP750-TRAN-REC history groups were consulted to rebuild a
001100* loan's running total; we never keep a second copy of the
001200* running score anywhere else.
001300*
001400* cleared and rebuilt fresh for every document pair.
001500*
001600* ajp 2017 - REQ 48802 - original, replaces the single running
001700*            accumulator that made the old scorer impossible to
001800*            explain to the onboarding desk - every component is
001900*            now its own row, independently auditable
002000*-----------------------------------------------------------------
002100 01  LQS-CONTROL.
002200     05  LQS-COUNT                   PIC 9(3)      COMP-3.
002300     05  LQS-MAX-COUNT               PIC 9(3)      COMP-3
002400                                      VALUE 300.
002500
002600 01  LQS-TABLE-AREA.
002700     05  LQS-TABLE OCCURS 1 TO 300 TIMES
002800             DEPENDING ON LQS-COUNT
002900             INDEXED BY LQS-IDX.
003000         10  LQS-MATCH-SEQ           PIC 9(3)      COMP-3.
003100         10  LQS-COMPONENT-KEY       PIC X(24).
003200         10  LQS-COMPONENT-VALUE     PIC S9(5)V9(2) COMP-3.
003300         10  FILLER                  PIC X(10).
