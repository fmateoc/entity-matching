000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000400*-----------------------------------------------------------------
000500* LQMEXT  -  EXTRACTED-ENTITY LAYOUT
000600*
000700* one logical record per document - the ADF (admin details form)
000800* or its paired tax form.  populated upstream by the extraction
000900* front end (OCR / pdf / word parsers, not our concern here) and
001000* handed to us flat, one record per EXTRACTED-INPUT or
001100* TAXFORM-INPUT read.  LQX-FORM-TYPE tells us which pile a given
001200* record came from since both files COPY this same layout.
001300*
001400* rfk 1998 - original layout, mirrors the mbill extract card image
001500* rfk 1998 - added LQX-FORM-TYPE so one copybook serves both files
001600* djp 1999 - Y2K - LQX-EXTRACTION-CONFIDENCE widened, no date bug
001700*            here, extractor never carried a 2-digit year
001800* mto 2004 - added LQX-DBA per legal dept request (trade names)
001900* mto 2004 - added LQX-TAX-COUNTRY-CODE for tax-residency checks
002000* ksw 2011 - REQ 40217 - LQX-MEI-R county breakout for geo checks
002100*-----------------------------------------------------------------
002200 01  LQX-EXTRACTED-ENTITY.
002300     05  LQX-LEGAL-NAME              PIC X(100).
002400     05  LQX-FUND-MANAGER            PIC X(100).
002500     05  LQX-MEI                     PIC X(20).
002600     05  LQX-MEI-R REDEFINES LQX-MEI.
002700         10  LQX-MEI-COUNTRY         PIC XX.
002800         10  LQX-MEI-REST            PIC X(18).
002900     05  LQX-LEI                     PIC X(20).
003000     05  LQX-EIN                     PIC X(20).
003100     05  LQX-DEBT-DOMAIN-ID          PIC X(20).
003200     05  LQX-EMAIL-DOMAIN            PIC X(50).
003300     05  LQX-DBA                     PIC X(100).
003400     05  LQX-COUNTRY-CODE            PIC XX.
003500     05  LQX-TAX-COUNTRY-CODE        PIC XX.
003600     05  LQX-EXTRACTION-CONFIDENCE   PIC 9V9(4).
003700     05  LQX-INFERRED-TYPE           PIC X(13).
003800*        values set by 0400-DETECT-ENTITY-TYPE -
003900*        MANAGED-FUND / STANDALONE / UNKNOWN
004000     05  LQX-FORM-TYPE               PIC X.
004100         88  LQX-IS-ADF-FORM         VALUE 'A'.
004200         88  LQX-IS-TAX-FORM         VALUE 'T'.
004300     05  FILLER                      PIC X(47).
