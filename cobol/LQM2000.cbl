000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    LQM2000.
000500 AUTHOR.        R F KOSTER.
000600 INSTALLATION.  LOANIQ ONBOARDING DESK - ENTITY MATCH UNIT.
000700 DATE-WRITTEN.  01/09/1987.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL - ONBOARDING DESK USE ONLY.
001000*-----------------------------------------------------------------
001100*                    C H A N G E   L O G
001200*-----------------------------------------------------------------
001300* 01/09/1987 RFK ORIGINAL - BATCH MATCH OF NEW-ACCOUNT EXTRACT
001400*            RECORDS AGAINST THE LOANIQ ENTITY MASTER.  REPLACES
001500*            THE MANUAL CARD-COMPARE PROCESS THE ONBOARDING DESK
001600*            RAN BY HAND EVERY MORNING.
001700* 03/14/1987 RFK ADDED LEI/EIN/DEBT-DOMAIN-ID SEARCH ORDER PER
001800*            REQ 1042 - MEI ALONE WAS MISSING TOO MANY OFFSHORE
001900*            FUNDS.
002000* 11/02/1988 RFK ADDED FUZZY NAME PASS - STRAIGHT EQUALITY MATCH
002100*            WAS ONLY CATCHING ABOUT HALF THE NEW ACCOUNTS.
002200* 06/19/1990 RFK ADDED EMAIL DOMAIN PASS PER ONBOARDING DESK
002300*            REQUEST - CORPORATE DOMAIN CARRIES REAL SIGNAL WHEN
002400*            THE NAME FIELDS ARE GARBLED.
002500* 02/27/1991 DJP ADDED DISCREPANCY DETECTION - DESK WANTED TO SEE
002600*            WHY A MATCH WAS LOW CONFIDENCE, NOT JUST THE SCORE.
002700* 08/08/1992 DJP ADDED DUPLICATE-MASTER-RECORD DETECTION PER
002800*            REQ 2209 - TOO MANY ENTITIES WERE BEING ONBOARDED
002900*            TWICE UNDER SLIGHTLY DIFFERENT NAMES.
003000* 05/15/1993 DJP REWORKED SCORING INTO NAMED COMPONENTS (SEE
003100*            LQMTRN COPYBOOK) SO THE DESK COULD SEE WHERE EACH
003200*            POINT CAME FROM INSTEAD OF ONE OPAQUE TOTAL.
003300* 01/04/1994 DJP ADDED CROSS-SOURCE VALIDATION AGAINST THE TAX
003400*            FORM EXTRACT WHEN ONE IS PRESENT PER REQ 2550.
003500* 09/30/1995 MTO ADDED BATCH-REPORT TRAILER (RECON750-STYLE
003600*            SUBTOTAL LINE) PER AUDIT REQUEST - DESK HAD NO WAY
003700*            TO TELL MANAGEMENT HOW A RUN WENT WITHOUT COUNTING
003800*            HEADERS BY HAND.
003900* 07/02/1996 MTO TIGHTENED THE DECISION THRESHOLDS PER REQ 3014 -
004000*            TOO MANY 70-84 SCORES WERE AUTO-MATCHING WITH A
004100*            CRITICAL DISCREPANCY STILL ATTACHED.
004200* 04/11/1997 MTO ADDED FUND-MANAGER COMPOSITE SCORING - STANDALONE
004300*            VS MANAGED-FUND ENTITIES WERE BEING SCORED THE SAME
004400*            WAY AND IT WAS HURTING BOTH.
004500* 12/01/1998 MTO Y2K REVIEW - ALL DATE FIELDS IN THIS PROGRAM AND
004600*            ITS COPYBOOKS ARE WINDOWED 3-DIGIT-YEAR COMP-3
004700*            (CENTURY IMPLIED), NONE STORE A 2-DIGIT YEAR.  NO
004800*            CHANGES REQUIRED - SIGNED OFF MTO/MGR REVIEW 12/98.
004900* 02/19/1999 MTO Y2K FOLLOW-UP - CONFIRMED LQP-RUN-DATE AND
005000*            LQR-RUN-DATE GROUPS ALSO WINDOWED, NO 2-DIGIT STORAGE
005100*            ANYWHERE IN THE RUN-DATE CHAIN.
005200* 08/23/2001 MTO ADDED ENTITY-TYPE DETECTION (MANAGED-FUND VS
005300*            STANDALONE) AHEAD OF THE MATCH PASSES PER REQ 3866 -
005400*            COMPOSITE SCORING NEEDED TO KNOW THE TYPE BEFORE IT
005500*            COULD WEIGH THE FUND-MANAGER COMPONENT CORRECTLY.
005600* 06/14/2006 MTO REWORKED DISCREPANCY AND DUPLICATE TABLES AS
005700*            SEPARATE OCCURS COPYBOOKS (LQMDSC/LQMMTH) PER REQ
005800*            4201 - THE OLD FLAT 10-DISCREPANCY LIMIT WAS BEING
005900*            HIT ON EVERY OFFSHORE FUND PAIR.
006000* 03/09/2007 MTO SPLIT PROCESSING-RESULT OUT OF THE OUTPUT RECORD
006100*            INTO ITS OWN LQMPRC COPYBOOK PER REQ 4410 SO THE
006200*            RUN-BOOKKEEPING FIELDS STOP RIDING ALONG IN EVERY
006300*            DETAIL MOVE.
006400* 05/02/2008 MTO ADDED LQR-BATCH-REPORT TRAILER WRITE AT END OF
006500*            RUN (SEE 0900-END-OF-RUN) PER REQ 4512.
006600* 11/17/2011 KSW ADDED MEI COUNTRY-PREFIX REDEFINES (REQ 40217)
006700*            TO SUPPORT THE GEOGRAPHIC-CONSISTENCY BONUS IN FINAL
006800*            SCORING.
006900* 09/08/2013 KSW REWORKED MASTER TABLE LOAD TO OCCURS DEPENDING ON
007000*            (REQ 40217) - FIXED 2000-ROW TABLE WAS OVERFLOWING ON
007100*            THE QUARTERLY FULL-BOOK RELOAD.
007200* 03/21/2014 KSW ADDED LQP-DOC-SEQ/LQP-RUN-DATE RUN BOOKKEEPING
007300*            (REQ 44410) - DESK COULDN'T TELL SUPPORT "WHICH PAIR
007400*            WAS NUMBER 47" WITHOUT IT.
007500* 07/30/2015 KSW ADDED LQR-DECISION-TOTALS AS AN OCCURS TABLE
007600*            (REQ 45190) INSTEAD OF FOUR SEPARATE COUNTERS - A NEW
007700*            DECISION CODE SHOULD NOT MEAN A CODE CHANGE HERE.
007800* 04/12/2016 AJP ADDED LQMLKP REFERENCE TABLES (REQ 47755) -
007900*            ABBREVIATION/CORP-FORM/STOPWORD/FUND-ALIAS TABLES
008000*            PULLED OUT OF INLINE IF-CHAINS THAT HAD GROWN
008100*            UNREADABLE.
008200* 02/08/2017 AJP REWORKED SCORE BOOKKEEPING ONTO LQS-TABLE (REQ
008300*            48802) - ONE ROW PER COMPONENT, REPLACES THE SINGLE
008400*            RUNNING ACCUMULATOR NO ONE COULD AUDIT.
008500* 10/19/2018 KSW ADDED EMAIL-DOMAIN CORPORATE-FAMILY AND
008600*            COUNTRY-TLD TABLES (REQ 51090) PER BVI/CAYMAN FUND
008700*            ONBOARDING BACKLOG REVIEW.
008800* 05/06/2019 KSW ADDED INDUSTRY-KEYWORD TABLE (REQ 52040) FOR THE
008900*            EMAIL-DOMAIN INDUSTRY BONUS.
009000* 01/15/2020 DJP ADDED SQRT-OF-N LOOKUP TABLE (REQ 53501) SO
009100*            ENTITY-TYPE SIGNAL WEIGHING NEVER CALLS A RUNTIME
009200*            SQUARE ROOT - SHOP STANDARD IS NO INTRINSIC FUNCTIONS
009300*            IN BATCH PROGRAMS COMPILED FOR THE OVERNIGHT WINDOW.
009400* 08/02/2021 DJP REVIEWED FULL PROGRAM AGAINST NEW DECISION-RULE
009500*            TABLE (REQ 54430) - THRESHOLDS NOW MATCH SECTION
009600*            0600 EXACTLY, NO DRIFT FROM THE WRITTEN RULE SHEET.
009700* 02/11/2022 DJP REQ 55110 - FOUND THE FUZZY-NAME AND DISCREPANCY
009800*            PASSES STILL HOLDING OLD WORKING-COPY PARAMETER
009900*            FIELDS FROM THE 54430 REWRITE.  MOVED EVERY MATCH-
010000*            ADD AND DISCREPANCY-ADD CALL ONTO THE LQ2-PARM-AREA
010100*            GROUP BELOW SO 9400/9410/9700 STOP GUESSING AT WHAT
010200*            THE CALLER MEANT.
010300* 05/20/2022 DJP SHOP STANDARDS REVIEW FLAGGED THIS PROGRAM FOR
010400*            END-IF AND INLINE PERFORM/END-PERFORM, NEITHER OF
010500*            WHICH THIS SHOP WRITES.  SPLIT EVERY NESTED-IF BLOCK
010600*            OUT TO ITS OWN PARAGRAPH (0421/0422, 1401, 1610/1620,
010700*            9435) OR REWORKED IT AS A GO-TO EARLY EXIT (1480,
010800*            1710, 9910).  ALSO PULLED A FUNCTION MAX() OUT OF
010900*            1210-JARO-DISTANCE - NO INTRINSIC FUNCTIONS HERE.
011000* 06/14/2022 DJP FOUND 0521 STILL LEAVING LQ2-IDENT-BASE-SCORE
011100*            UNSET BEFORE THE 9410 CALL - LEFTOVER FROM THE 55110
011200*            PARM-AREA CLEANUP.  ONE-LINE FIX, FUZZY SCORE WAS
011300*            COMING THROUGH AS ZERO ON EVERY CANDIDATE.
011400* 09/19/2022 DJP REQ 54410 - NAME NORMALIZATION NOW EXPANDS COMMON
011500*            ABBREVIATIONS (RE/MGT/INTL AND THE LIKE) AND DROPS
011600*            STOP WORDS BEFORE THE CORPORATE-FORM STRIP, SO
011700*            "RE MGT GRP" AND "REAL ESTATE MANAGEMENT GROUP" LAND
011800*            ON THE SAME NORMALIZED NAME.  NEW PARAGRAPHS 1055
011900*            THRU 1062.  THE ABBREVIATION AND STOP-WORD TABLES IN
012000*            LQMLKP HAD BEEN SITTING THERE SINCE 47755 WITH NOBODY
012100*            READING THEM - THEY ARE NOW.
012200* 09/19/2022 DJP REQ 40217 FOLLOW-UP - GEOGRAPHIC CONSISTENCY BONU
012300*            FELL THROUGH TO NOTHING WHENEVER THE MATCHED MASTER
012400*            ROW HAD NO MEI COUNTRY PREFIX.  1960 NOW FALLS BACK T
012500*            THE ADF E-MAIL DOMAIN'S TLD AGAINST THE COUNTRY-TLD
012600*            TABLE (NEW 1965/1967) WHEN THE MEI COUNTRY IS BLANK -
012700*            SAME TABLE THAT HAS BEEN IN LQMLKP SINCE 47755.
012800* 09/20/2022 DJP AUDIT OF THE 47755 TABLES TURNED UP THREE WRONG
012900*            FIELD NAMES LEFT OVER FROM AN EARLIER COPYBOOK DRAFT
013000*            (CORPFORM-TEXT SHOULD HAVE BEEN CORPFORM-WORD,
013100*            FUNDALIAS-SHORT/LONG SHOULD HAVE BEEN FUNDALIAS-KEY/
013200*            VALUE) - CORRECTED IN 1070 AND 1110.  ALSO FOUND 1070
013300*            COMPUTING THE CORP-FORM TAIL POSITION OFF THE FULL
013400*            100-BYTE FIELD WIDTH INSTEAD OF THE NAME'S ACTUAL
013500*            LENGTH, SO "INC"/"LLC"/ETC NEVER ACTUALLY STRIPPED ON
013600*            A REAL (SHORTER-THAN-100) NAME - NOW USES THE REAL
013700*            LENGTH (NEW 9900-STRLEN-NORMWORK).  AND 0411'S
013800*            INDUSTRY-KEYWORD SCAN WAS COMPARING THE WHOLE LEGAL-
013900*            NAME FIELD FOR EXACT EQUALITY AGAINST A BARE KEYWORD 
014000*            NEVER FIRED ON A REAL MULTI-WORD NAME.  REWORKED AS A
014100*            SUBSTRING SCAN (NEW 0413).
014110* 03/04/2024 DJP REQ 56210 - DESK AUDIT FOUND THE SCORING PASSES
014120*            (1500/1600/1960) EACH ADDING STRAIGHT INTO LQM-SCORE
014130*            IN PLACE, SO THE FINAL NUMBER DEPENDED ON WHAT ORDER
014140*            THE PASSES HAPPENED TO RUN IN THAT PAIR.  1900 NOW
014150*            ZEROES LQ3-SCORE-PARTS AND REBUILDS THE SCORE FRESH
014160*            FROM THE NAMED ROWS SITTING IN LQS-TABLE EVERY TIME
014170*            (NEW 1910/1920/1925/1930/1945) - IDENTIFIER PARTS
014180*            ADD STRAIGHT IN, THE FUZZY-NAME COMPONENT DROPS TO
014190*            30% OF ITSELF ONCE ANY IDENTIFIER HAS CONFIRMED THE
014200*            MATCH, AND 1960'S GEO BONUS NOW WRITES ITS OWN LEDGER
014210*            ROW INSTEAD OF TOUCHING LQM-SCORE DIRECTLY SO IT
014220*            SURVIVES THE REBUILD.  ALSO CAPPED THE DISCREPANCY
014230*            PENALTY AT 50 (1940) SO A HANDFUL OF MINOR FLAGS CAN
014240*            NO LONGER ZERO OUT A MATCH THE IDENTIFIER PASS WAS
014250*            SURE OF, AND RAISED THE CONFIDENCE-LABEL CUT POINTS
014260*            TO 95/85/70 (1950) NOW THAT EMAIL-ONLY AND FUND-
014270*            MANAGER MATCHES CONTRIBUTE TO THE SCORE - ANYTHING
014280*            BELOW THE OLD LOW FLOOR COMES BACK REVIEW INSTEAD OF
014290*            LOW SO THE DESK KNOWS TO LOOK AT IT BY HAND.  0531'S
014300*            EMAIL-ONLY CANDIDATES NEVER WROTE A LEDGER ROW AT
014310*            ALL - WOULD HAVE SCORED ZERO UNDER THE REBUILD - NOW
014315*            THEY DO.
014320* 03/05/2024 DJP REQ 56210 FOLLOW-UP - LINE-LENGTH AUDIT OF THE
014330*            WHOLE PROGRAM TURNED UP A HANDFUL OF STATEMENTS
014340*            RUNNING PAST COLUMN 72 WITH THE TAIL END SILENTLY
014350*            DROPPED BY THE COMPILER (1070, 1110, 1214, 1600,
014360*            1540, 9410, 9420 AMONG THEM) - SOME HAD BEEN SITTING
014370*            BROKEN SINCE THE ORIGINAL WRITE-UP.  RE-WRAPPED EVERY
014380*            ONE ACROSS A CONTINUATION LINE, NO LOGIC CHANGED.
014200*-----------------------------------------------------------------
014300 ENVIRONMENT DIVISION.
014400*
014500 CONFIGURATION SECTION.
014600 SPECIAL-NAMES.
014700     CONSOLE IS CRT
014800     C01 IS TOP-OF-FORM.
014900 INPUT-OUTPUT SECTION.
015000 FILE-CONTROL.
015100* /users/public/loaniq/master.dat
015200     SELECT LQX-MASTER-FILE ASSIGN TO DYNAMIC LQW-MASTER-DSN
015300            ORGANIZATION RECORD SEQUENTIAL
015400            FILE STATUS LQW-MASTER-STATUS.
015500* /users/public/loaniq/adf.dat
015600     SELECT LQX-ADF-FILE ASSIGN TO DYNAMIC LQW-ADF-DSN
015700            ORGANIZATION RECORD SEQUENTIAL
015800            FILE STATUS LQW-ADF-STATUS.
015900* /users/public/loaniq/tax.dat
016000     SELECT LQX-TAX-FILE ASSIGN TO DYNAMIC LQW-TAX-DSN
016100            ORGANIZATION RECORD SEQUENTIAL
016200            FILE STATUS LQW-TAX-STATUS.
016300* /users/public/loaniq/out/match.out
016400     SELECT LQM-OUT-FILE ASSIGN TO DYNAMIC LQW-OUT-DSN
016500            ORGANIZATION RECORD SEQUENTIAL
016600            FILE STATUS LQW-OUT-STATUS.
016700*
016800 DATA DIVISION.
016900*
017000 FILE SECTION.
017100*
017200 FD  LQX-MASTER-FILE
017300     RECORD CONTAINS 400 CHARACTERS
017400     LABEL RECORDS ARE STANDARD
017500     DATA RECORD IS LQX-MASTER-REC.
017600     COPY '/users/devel/lqmmst.cbl'.
017700*
017800 FD  LQX-ADF-FILE
017900     RECORD CONTAINS 500 CHARACTERS
018000     LABEL RECORDS ARE STANDARD
018100     DATA RECORD IS LQX-ADF-RAW-REC.
018200 01  LQX-ADF-RAW-REC                 PIC X(500).
018300*
018400 FD  LQX-TAX-FILE
018500     RECORD CONTAINS 500 CHARACTERS
018600     LABEL RECORDS ARE STANDARD
018700     DATA RECORD IS LQX-TAX-RAW-REC.
018800 01  LQX-TAX-RAW-REC                 PIC X(500).
018900*
019000 FD  LQM-OUT-FILE
019100     RECORD CONTAINS 308 CHARACTERS
019200     LABEL RECORDS ARE STANDARD
019300     DATA RECORD IS LQM-OUT-REC.
019400     COPY '/users/devel/lqmout.cbl'.
019500*
019600 WORKING-STORAGE SECTION.
019700*
019800* in-memory master table (LOANIQ-ENTITY, OCCURS DEPENDING ON)
019900     COPY '/users/devel/lqmtab.cbl'.
020000* discrepancy table, one row set per live match
020100     COPY '/users/devel/lqmdsc.cbl'.
020200* candidate / match-result working table
020300     COPY '/users/devel/lqmmth.cbl'.
020400* score-component ledger consulted by 1900-CALC-FINAL-SCORE
020500     COPY '/users/devel/lqmtrn.cbl'.
020600* per document-pair outcome
020700     COPY '/users/devel/lqmprc.cbl'.
020800* end of run trailer
020900     COPY '/users/devel/lqmrpt.cbl'.
021000* normalization / alias / keyword reference tables
021100     COPY '/users/devel/lqmlkp.cbl'.
021200* switches, counters, Jaro-Winkler and word-split scratch
021300     COPY '/users/devel/lqmwrk.cbl'.
021400* current ADF extracted entity, unpacked from LQX-ADF-RAW-REC
021500     COPY '/users/devel/lqmext.cbl' REPLACING ==LQX-== BY ==LQA-==
021600* current tax-form extracted entity, unpacked from LQX-TAX-RAW-REC
021700     COPY '/users/devel/lqmext.cbl' REPLACING ==LQX-== BY ==LQZ-==
021800
021900 01  LQ2-STANDALONE-COUNTERS.
022000     05  LQ2-I                       PIC S9(5)     COMP.
022100     05  LQ2-J                       PIC S9(5)     COMP.
022200     05  LQ2-K                       PIC S9(5)     COMP.
022300     05  LQ2-BEST-SCORE              PIC S9(3)V9(2) COMP-3.
022400     05  LQ2-BEST-IDX                PIC 9(3)      COMP.
022500     05  LQ2-SELECTED-IDX            PIC 9(3)      COMP.
022600     05  LQ2-DUP-FOUND-SW            PIC X         VALUE 'N'.
022700         88  LQ2-DUP-FOUND                         VALUE 'Y'.
022800     05  LQ2-IDENT-TYPE-CT           PIC 9         COMP-3.
022900     05  LQ2-PENALTY-SUM             PIC S9(5)     COMP-3.
023000     05  LQ2-GEO-COUNTRY-1           PIC XX.
023100     05  LQ2-GEO-COUNTRY-2           PIC XX.
023200     05  LQ2-NET-BOOST               PIC S9(3)V9(2) COMP-3.
023300     05  LQ2-MEI-CTRY-1              PIC XX.
023400     05  LQ2-MEI-CTRY-2              PIC XX.
023500
023600*-----------------------------------------------------------------
023700* LQ2-PARM-AREA - REQ 55110 - SHARED-STORAGE PARAMETER PASSING
023800* FOR THE PERFORMED UTILITY PARAGRAPHS (9400/9410/9420/9700).
023900* COBOL-74 PERFORM DOES NOT TAKE A USING CLAUSE - THE CALLING
024000* PARAGRAPH MOVES ITS ARGUMENTS IN HERE, THEN PERFORMS THE
024100* UTILITY, THE SAME WAY THE OLD MB1500 CARD-EDIT ROUTINES PASSED
024200* WORK BACK AND FORTH THROUGH W00-EDIT-PARMS.
024300*-----------------------------------------------------------------
024400 01  LQ2-PARM-AREA.
024500     05  LQ2-IDENT-BASE-SCORE        PIC S9(3)     COMP-3.
024600     05  LQ2-IDENT-BOOST-SCORE       PIC S9(3)     COMP-3.
024700     05  LQ2-IDENT-KEY-BASE          PIC X(20).
024800     05  LQ2-STRATEGY-PARM           PIC X(12).
024900     05  LQ2-DISC-TYPE-PARM          PIC X(32).
025000     05  LQ2-DISC-SEV-PARM           PIC X(8).
025100     05  LQ2-DISC-PEN-PARM           PIC S9(3).
025110     05  LQ2-COMPONENT-SUFFIX        PIC X(8).
025120     05  LQ2-COMPONENT-VAL           PIC S9(3)     COMP-3.
025200* swap work area for 9420 - one field per LQM-WORK-TABLE column,
025300* kept separate rather than a single group MOVE so a COMP-3
025400* column never gets walked over by a DISPLAY one alongside it.
025500     05  LQ2-SWAP-SEQ                PIC 9(3)      COMP-3.
025600     05  LQ2-SWAP-ENTITY-IDX         PIC 9(5)      COMP.
025700     05  LQ2-SWAP-MATCHED-ID         PIC 9(9).
025800     05  LQ2-SWAP-SCORE              PIC S9(3)V9(2).
025900     05  LQ2-SWAP-CONF-LEVEL         PIC X(20).
026000     05  LQ2-SWAP-STRATEGY           PIC X(12).
026100     05  LQ2-SWAP-COMPOSITE          PIC X.
026200     05  LQ2-SWAP-DISC-COUNT         PIC 9(3).
026300     05  LQ2-SWAP-HAS-CRIT           PIC X.
026400     05  LQ2-SWAP-DUP-COUNT          PIC 9(3).
026500
026600 77  LQ2-EOF-PAIR-SW                 PIC X         VALUE 'N'.
026700     88  LQ2-EOF-PAIR                              VALUE 'Y'.
026800 77  LQ2-JW-TEMP                     PIC 9V9(4)    COMP-3.
026900 77  LQ2-JW-TEMP2                    PIC 9V9(4)    COMP-3.
027000 77  LQ2-FOUND-SW                    PIC X         VALUE 'N'.
027100     88  LQ2-FOUND                                 VALUE 'Y'.
027110 77  LQ2-OVERALL-SCORE               PIC 9V9(4)    COMP-3.
027120 77  LQ2-FUZZY-COMPOSITE-SW          PIC X         VALUE 'N'.
027130     88  LQ2-FUZZY-COMPOSITE                       VALUE 'Y'.
027140 77  LQ2-FUZZY-ONESIDED-SW           PIC X         VALUE 'N'.
027150     88  LQ2-FUZZY-ONESIDED                        VALUE 'Y'.
027160 77  LQ2-INITIALS-1                  PIC X(40).
027170 77  LQ2-INITIALS-2                  PIC X(40).
027180 77  LQ2-INITIALS-LEN-1              PIC 9(3)      COMP.
027190 77  LQ2-INITIALS-LEN-2             PIC 9(3)      COMP.
027193 77  LQ2-CONTAINS-CT                 PIC 9(3)      COMP.
027195 77  LQ2-TOK-SOURCE                  PIC X(100).
027196 77  LQ2-TOK-PTR                     PIC 9(3)      COMP.
027197 77  LQ2-TOK-WORD                    PIC X(20).
027198 77  LQ2-TOK-FOUND-SW                PIC X         VALUE 'N'.
027199     88  LQ2-TOK-FOUND                              VALUE 'Y'.
027201 77  LQ2-DOMROOT-END-POS             PIC 9(3)      COMP.
027202 77  LQ2-DOMROOT-START-POS           PIC 9(3)      COMP.
027200
027305*-----------------------------------------------------------------
027310* LQ3-SCORE-PARTS - REQ 56210 - 1900-CALC-FINAL-SCORE SCRATCH.
027315* EVERY NAMED COMPONENT PULLED BACK OUT OF LQS-TABLE INTO ITS OWN
027320* FIELD SO THE FINAL SCORE CAN BE REBUILT FRESH FOR EACH CANDIDATE
027325* RATHER THAN CARRYING A RUNNING NUMBER FORWARD PASS TO PASS.
027330*-----------------------------------------------------------------
027335 01  LQ3-SCORE-PARTS.
027340     05  LQ3-MEI-MATCH-V       PIC S9(3)      COMP-3 VALUE 0.
027345     05  LQ3-MEI-MATCH-SW      PIC X          VALUE 'N'.
027350         88  LQ3-MEI-MATCH-FOUND             VALUE 'Y'.
027355     05  LQ3-LEI-MATCH-V       PIC S9(3)      COMP-3 VALUE 0.
027360     05  LQ3-LEI-MATCH-SW      PIC X          VALUE 'N'.
027365         88  LQ3-LEI-MATCH-FOUND             VALUE 'Y'.
027370     05  LQ3-EIN-MATCH-V       PIC S9(3)      COMP-3 VALUE 0.
027375     05  LQ3-EIN-MATCH-SW      PIC X          VALUE 'N'.
027380         88  LQ3-EIN-MATCH-FOUND             VALUE 'Y'.
027385     05  LQ3-DDID-MATCH-V      PIC S9(3)      COMP-3 VALUE 0.
027390     05  LQ3-DDID-MATCH-SW     PIC X          VALUE 'N'.
027395         88  LQ3-DDID-MATCH-FOUND            VALUE 'Y'.
027400     05  LQ3-MEI-BOOST-V       PIC S9(3)      COMP-3 VALUE 0.
027405     05  LQ3-MEI-BOOST-SW      PIC X          VALUE 'N'.
027410         88  LQ3-MEI-BOOST-FOUND             VALUE 'Y'.
027415     05  LQ3-LEI-BOOST-V       PIC S9(3)      COMP-3 VALUE 0.
027420     05  LQ3-LEI-BOOST-SW      PIC X          VALUE 'N'.
027425         88  LQ3-LEI-BOOST-FOUND             VALUE 'Y'.
027430     05  LQ3-EIN-BOOST-V       PIC S9(3)      COMP-3 VALUE 0.
027435     05  LQ3-EIN-BOOST-SW      PIC X          VALUE 'N'.
027440         88  LQ3-EIN-BOOST-FOUND             VALUE 'Y'.
027445     05  LQ3-DDID-BOOST-V      PIC S9(3)      COMP-3 VALUE 0.
027450     05  LQ3-DDID-BOOST-SW     PIC X          VALUE 'N'.
027455         88  LQ3-DDID-BOOST-FOUND            VALUE 'Y'.
027460     05  LQ3-LEGAL-FUZZY-V     PIC S9(3)V9(2) COMP-3 VALUE 0.
027465     05  LQ3-LEGAL-FUZZY-SW    PIC X          VALUE 'N'.
027470         88  LQ3-LEGAL-FUZZY-FOUND           VALUE 'Y'.
027475     05  LQ3-FUND-FUZZY-V      PIC S9(3)V9(2) COMP-3 VALUE 0.
027480     05  LQ3-FUND-FUZZY-SW     PIC X          VALUE 'N'.
027485         88  LQ3-FUND-FUZZY-FOUND            VALUE 'Y'.
027490     05  LQ3-EMAIL-BOOST-V     PIC S9(3)V9(2) COMP-3 VALUE 0.
027492     05  LQ3-TAXFORM-V         PIC S9(3)V9(2) COMP-3 VALUE 0.
027494     05  LQ3-GEO-BONUS-V       PIC S9(3)V9(2) COMP-3 VALUE 0.
027500     05  LQ3-NAME-COMPONENT    PIC S9(3)V9(2) COMP-3 VALUE 0.
027505     05  LQ3-IDENT-TYPE-CT     PIC 9          COMP-3 VALUE 0.
027510     05  LQ3-RUNNING-SCORE     PIC S9(5)V9(2) COMP-3 VALUE 0.
027515
027520*-----------------------------------------------------------------
027525* LQ4-DUP-WORK - REQ 56210 - 1800-DETECT-DUPLICATES SCRATCH - AN
027530* ENTITY-ID SUBSCRIPT LIST ALREADY COUNTED AS A POTENTIAL DUPLICATE
027535* FOR THE CURRENT MATCH-RESULT SO A MASTER ROW TRIPPING MORE THAN
027540* ONE OF THE THREE DUPLICATE CHECKS IS STILL ONLY COUNTED ONCE.
027545*-----------------------------------------------------------------
027550 01  LQ4-DUP-WORK.
027555     05  LQ4-DUP-SEEN-CT             PIC 9(3)      COMP-3 VALUE 0.
027560     05  LQ4-DUP-SEEN-TABLE OCCURS 20 TIMES
027565             INDEXED BY LQ4-DUP-IDX
027570             PIC 9(5)      COMP.
027575     05  LQ4-DUP-NEW-SW              PIC X         VALUE 'N'.
027580         88  LQ4-DUP-IS-NEW                         VALUE 'Y'.
027585     05  LQ4-CLEAN-NAME-1            PIC X(100).
027590     05  LQ4-CLEAN-NAME-2            PIC X(100).
027595
027300*-----------------------------------------------------------------
027400 PROCEDURE DIVISION.
027500*-----------------------------------------------------------------
027600 0000-MAIN-LINE.
027700     DISPLAY SPACES UPON CRT.
027800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
027900     PERFORM 0200-LOAD-MASTER-TABLE THRU 0200-EXIT.
028000     PERFORM 0300-PROCESS-DOCUMENT-PAIRS THRU 0300-EXIT
028100         UNTIL LQW-ADF-EOF.
028200     PERFORM 0900-END-OF-RUN THRU 0900-EXIT.
028300     STOP RUN.
028400
028500*-----------------------------------------------------------------
028600* 0100-INITIALIZE - ACCEPT RUN PARAMETERS, OPEN FILES
028700*-----------------------------------------------------------------
028800 0100-INITIALIZE.
028900     ACCEPT LQW-PARM-LINE FROM COMMAND-LINE.
029000     UNSTRING LQW-PARM-LINE DELIMITED BY ' '
029100         INTO LQW-MASTER-DSN LQW-ADF-DSN LQW-TAX-DSN LQW-OUT-DSN.
029200     IF LQW-MASTER-DSN = SPACES OR LQW-ADF-DSN = SPACES
029300                         OR LQW-OUT-DSN = SPACES
029400         DISPLAY '!!!! ENTER MASTER/ADF/TAX/OUT FILE NAMES'
029500             UPON CRT
029600         DISPLAY '!!!!   ON THE COMMAND LINE, SPACE DELIMITED'
029700             UPON CRT
029800         STOP RUN.
029900     ACCEPT LQW-RUN-DATE-TODAY FROM DATE.
030000     OPEN INPUT LQX-MASTER-FILE.
030100     OPEN INPUT LQX-ADF-FILE.
030200     IF LQW-TAX-DSN NOT = SPACES
030300         OPEN INPUT LQX-TAX-FILE.
030400     OPEN OUTPUT LQM-OUT-FILE.
030500     MOVE ZERO TO LQW-DOC-SEQ-CTR LQW-DISPLAY-CTR
030600                  LQW-TOTAL-MATCH-CT LQW-TOTAL-NOMATCH-CT
030700                  LQW-TOTAL-REVIEW-CT LQW-TOTAL-ERROR-CT
030800                  LQW-TOTAL-PAIRS-CT.
030900 0100-EXIT.
031000     EXIT.
031100
031200*-----------------------------------------------------------------
031300* 0200-LOAD-MASTER-TABLE - READ LOANIQ-MASTER ONCE INTO LQT-TABLE
031400*-----------------------------------------------------------------
031500 0200-LOAD-MASTER-TABLE.
031600     MOVE ZERO TO LQT-ENTITY-COUNT.
031700     PERFORM 0210-LOAD-MASTER-RECORD THRU 0210-EXIT
031800         UNTIL LQW-MASTER-EOF.
031900     CLOSE LQX-MASTER-FILE.
032000     IF LQT-ENTITY-COUNT > 0
032100         PERFORM 0220-COUNT-SHORT-NAME-DUPS THRU 0220-EXIT
032200             VARYING LQT-IDX FROM 1 BY 1
032300                 UNTIL LQT-IDX > LQT-ENTITY-COUNT.
032400     DISPLAY 'LQM2000 - MASTER TABLE LOADED - ROWS =' UPON CRT.
032500     DISPLAY LQT-ENTITY-COUNT UPON CRT.
032600 0200-EXIT.
032700     EXIT.
032800
032900* REQ 51090 - PRECOMPUTES LQT-SHORT-NAME-DUP-CNT ONCE FOR EVERY
033000* MASTER ROW RIGHT AFTER LOAD SO 1800-DETECT-DUPLICATES NEVER
033100* HAS TO RE-SCAN THE WHOLE TABLE FOR EVERY CANDIDATE.
033200 0220-COUNT-SHORT-NAME-DUPS.
033300     MOVE ZERO TO LQT-SHORT-NAME-DUP-CNT (LQT-IDX).
033400     IF LQT-SHORT-NAME-CLEAN (LQT-IDX) = SPACES
033500         GO TO 0220-EXIT.
033600     PERFORM 0221-COUNT-ONE-DUP THRU 0221-EXIT
033700         VARYING LQT-IDX2 FROM 1 BY 1
033800             UNTIL LQT-IDX2 > LQT-ENTITY-COUNT.
033900 0220-EXIT.
034000     EXIT.
034100
034200 0221-COUNT-ONE-DUP.
034300     IF LQT-IDX2 = LQT-IDX
034400         GO TO 0221-EXIT.
034500     IF LQT-SHORT-NAME-CLEAN (LQT-IDX2) =
034600            LQT-SHORT-NAME-CLEAN (LQT-IDX)
034700         ADD 1 TO LQT-SHORT-NAME-DUP-CNT (LQT-IDX).
034800 0221-EXIT.
034900     EXIT.
035000
035100* REQ 55110 - 0210 NOW CALLS 1300-SPLIT-DBA-NAME ONCE PER MASTER
035200* ROW AT LOAD TIME AND STORES THE LEGAL/TRADE HALVES STRAIGHT
035300* INTO LQT-TABLE, THE WAY THE LQMTAB BANNER ALWAYS SAID IT
035400* SHOULD WORK.  1400-SCORE-LEGAL-NAME NO LONGER RE-SPLITS THE
035500* SAME MASTER ROW ON EVERY CANDIDATE PASS.
035600 0210-LOAD-MASTER-RECORD.
035700     READ LQX-MASTER-FILE
035800         AT END MOVE 'Y' TO LQW-MASTER-EOF-SW.
035900     IF LQW-MASTER-EOF
036000         GO TO 0210-EXIT.
036100     IF LQT-ENTITY-COUNT >= LQT-MAX-ENTITIES
036200         DISPLAY 'LQM2000 - MASTER TABLE FULL - ROW SKIPPED'
036300             UPON CRT
036400         GO TO 0210-EXIT.
036500     ADD 1 TO LQT-ENTITY-COUNT.
036600     SET LQT-IDX TO LQT-ENTITY-COUNT.
036700     MOVE LQX-M-ENTITY-ID       TO LQT-ENTITY-ID (LQT-IDX).
036800     MOVE LQX-M-FULL-NAME       TO LQT-FULL-NAME (LQT-IDX).
036900     MOVE LQX-M-SHORT-NAME      TO LQT-SHORT-NAME (LQT-IDX).
037000     MOVE LQX-M-ULTIMATE-PARENT TO LQT-ULTIMATE-PARENT (LQT-IDX).
037100     MOVE LQX-M-MEI             TO LQT-MEI (LQT-IDX).
037200     MOVE LQX-M-LEI             TO LQT-LEI (LQT-IDX).
037300     MOVE LQX-M-EIN             TO LQT-EIN (LQT-IDX).
037400     MOVE LQX-M-EIN             TO LQW-EIN-CLEAN-1.
037500     PERFORM 9500-STRIP-HYPHENS THRU 9500-EXIT.
037600     MOVE LQW-EIN-CLEAN-1       TO LQT-EIN-CLEAN (LQT-IDX).
037700     MOVE LQX-M-DEBT-DOMAIN-ID  TO LQT-DEBT-DOMAIN-ID (LQT-IDX).
037800     MOVE LQX-M-COUNTRY-CODE    TO LQT-COUNTRY-CODE (LQT-IDX).
037900     MOVE LQX-M-IS-LOCATION     TO LQT-IS-LOCATION (LQT-IDX).
038000     MOVE LQX-M-PARENT-CUSTOMER-ID
038100                          TO LQT-PARENT-CUSTOMER-ID (LQT-IDX).
038200     MOVE 'N'                   TO LQT-HAS-MEI (LQT-IDX).
038300     IF LQT-MEI (LQT-IDX) NOT = SPACES
038400         MOVE 'Y' TO LQT-HAS-MEI (LQT-IDX).
038500     MOVE 'N'                   TO LQT-HAS-LEI (LQT-IDX).
038600     IF LQT-LEI (LQT-IDX) NOT = SPACES
038700         MOVE 'Y' TO LQT-HAS-LEI (LQT-IDX).
038800     MOVE 'N'                   TO LQT-HAS-EIN (LQT-IDX).
038900     IF LQT-EIN (LQT-IDX) NOT = SPACES
039000         MOVE 'Y' TO LQT-HAS-EIN (LQT-IDX).
039100     MOVE 'N'                   TO LQT-HAS-DDID (LQT-IDX).
039200     IF LQT-DEBT-DOMAIN-ID (LQT-IDX) NOT = SPACES
039300         MOVE 'Y' TO LQT-HAS-DDID (LQT-IDX).
039400     MOVE 'N'                   TO LQT-HAS-COUNTRY (LQT-IDX).
039500     IF LQT-COUNTRY-CODE (LQT-IDX) NOT = SPACES
039600         MOVE 'Y' TO LQT-HAS-COUNTRY (LQT-IDX).
039700     MOVE 'N'                   TO LQT-HAS-ULT-PARENT (LQT-IDX).
039800     IF LQT-ULTIMATE-PARENT (LQT-IDX) NOT = SPACES
039900         MOVE 'Y' TO LQT-HAS-ULT-PARENT (LQT-IDX).
040000     MOVE LQT-FULL-NAME (LQT-IDX) TO LQW-NORM-SOURCE.
040100     PERFORM 1000-NORMALIZE-NAME THRU 1000-EXIT.
040200     MOVE LQW-NORM-RESULT TO LQT-FULL-NAME-NORM (LQT-IDX).
040300     MOVE LQT-ULTIMATE-PARENT (LQT-IDX) TO LQW-NORM-SOURCE.
040400     PERFORM 1000-NORMALIZE-NAME THRU 1000-EXIT.
040500     MOVE LQW-NORM-RESULT TO LQT-ULTIMATE-PARENT-NORM (LQT-IDX).
040600     MOVE LQT-SHORT-NAME (LQT-IDX) TO LQW-DBA-SOURCE.
040700     PERFORM 9100-CLEAN-SHORT-NAME THRU 9100-EXIT.
040800     MOVE LQW-SHORT-CLEAN-1 TO LQT-SHORT-NAME-CLEAN (LQT-IDX).
040900     MOVE LQT-FULL-NAME-NORM (LQT-IDX) TO LQW-DBA-NORM-SOURCE.
041000     PERFORM 1300-SPLIT-DBA-NAME THRU 1300-EXIT.
041100     MOVE LQW-DBA-LEGAL-PART
041200         TO LQT-FULL-NAME-LEGAL-PART (LQT-IDX).
041300     MOVE LQW-DBA-TRADE-PART
041400         TO LQT-FULL-NAME-TRADE-PART (LQT-IDX).
041500     MOVE LQW-DBA-SPLIT-SW
041600         TO LQT-HAS-DBA-SPLIT (LQT-IDX).
041700 0210-EXIT.
041800     EXIT.
041900
042000*-----------------------------------------------------------------
042100* 0300-PROCESS-DOCUMENT-PAIRS - MAIN PER-PAIR CONTROL PARAGRAPH.
042200* READS ONE ADF RECORD, ITS PAIRED TAX-FORM RECORD IF ONE EXISTS,
042200* AND DRIVES TYPE DETECTION, MATCHING, DECISIONING AND OUTPUT.
042200*-----------------------------------------------------------------
042300 0300-PROCESS-DOCUMENT-PAIRS.
042400     PERFORM 0310-READ-ADF-RECORD THRU 0310-EXIT.
042500     IF LQW-ADF-EOF
042600         GO TO 0300-EXIT.
042700     ADD 1 TO LQW-DOC-SEQ-CTR LQW-TOTAL-PAIRS-CT.
042800     MOVE 'N' TO LQW-TAX-PRESENT-SW.
042900     IF LQW-TAX-DSN NOT = SPACES AND NOT LQW-TAX-EOF
043000         PERFORM 0320-READ-TAXFORM-RECORD THRU 0320-EXIT.
043100     MOVE LQW-DOC-SEQ-CTR  TO LQP-DOC-SEQ.
043200     MOVE LQW-TODAY-YY     TO LQP-RUN-YY.
043300     MOVE LQW-TODAY-MM     TO LQP-RUN-MM.
043400     MOVE LQW-TODAY-DD     TO LQP-RUN-DD.
043500     MOVE SPACES           TO LQP-DECISION.
043600     MOVE ZERO             TO LQP-TOP-MATCH-COUNT
043700                              LQP-SELECTED-MATCH-ID.
043800     PERFORM 0400-DETECT-ENTITY-TYPE THRU 0400-EXIT.
043900     MOVE LQW-TYPE-RESULT TO LQP-ENTITY-TYPE.
044000     PERFORM 0500-FIND-MATCHES THRU 0500-EXIT.
044100     PERFORM 0600-DETERMINE-DECISION THRU 0600-EXIT.
044200     PERFORM 0700-WRITE-RESULTS THRU 0700-EXIT.
044300     PERFORM 0800-UPDATE-AUDIT-COUNTS THRU 0800-EXIT.
044400     IF LQW-DISPLAY-CTR = 500
044500         DISPLAY LQW-DOC-SEQ-CTR ' PAIRS PROCESSED' UPON CRT
044600         MOVE ZERO TO LQW-DISPLAY-CTR.
044700     ADD 1 TO LQW-DISPLAY-CTR.
044800 0300-EXIT.
044900     EXIT.
045000
045100 0310-READ-ADF-RECORD.
045200     READ LQX-ADF-FILE
045300         AT END MOVE 'Y' TO LQW-ADF-EOF-SW.
045400     IF LQW-ADF-EOF
045500         GO TO 0310-EXIT.
045600     MOVE SPACES                     TO LQA-EXTRACTED-ENTITY.
045700     MOVE LQX-ADF-RAW-REC (1:100)    TO LQA-LEGAL-NAME.
045800     MOVE LQX-ADF-RAW-REC (101:100)  TO LQA-FUND-MANAGER.
045900     MOVE LQX-ADF-RAW-REC (201:20)   TO LQA-MEI.
046000     MOVE LQX-ADF-RAW-REC (221:20)   TO LQA-LEI.
046100     MOVE LQX-ADF-RAW-REC (241:20)   TO LQA-EIN.
046200     MOVE LQX-ADF-RAW-REC (261:20)   TO LQA-DEBT-DOMAIN-ID.
046300     MOVE LQX-ADF-RAW-REC (281:50)   TO LQA-EMAIL-DOMAIN.
046400     MOVE LQX-ADF-RAW-REC (331:100)  TO LQA-DBA.
046500     MOVE LQX-ADF-RAW-REC (431:2)    TO LQA-COUNTRY-CODE.
046600     MOVE LQX-ADF-RAW-REC (433:2)    TO LQA-TAX-COUNTRY-CODE.
046700     MOVE LQX-ADF-RAW-REC (435:5)    TO LQA-EXTRACTION-CONFIDENCE.
046800     MOVE LQX-ADF-RAW-REC (440:13)   TO LQA-INFERRED-TYPE.
046900     MOVE 'A'                        TO LQA-FORM-TYPE.
047000 0310-EXIT.
047100     EXIT.
047200
047300 0320-READ-TAXFORM-RECORD.
047400     READ LQX-TAX-FILE
047500         AT END MOVE 'Y' TO LQW-TAX-EOF-SW.
047600     IF LQW-TAX-EOF OR LQX-TAX-RAW-REC = SPACES
047700         GO TO 0320-EXIT.
047800     MOVE 'Y'                        TO LQW-TAX-PRESENT-SW.
047900     MOVE SPACES                     TO LQZ-EXTRACTED-ENTITY.
048000     MOVE LQX-TAX-RAW-REC (1:100)    TO LQZ-LEGAL-NAME.
048100     MOVE LQX-TAX-RAW-REC (101:100)  TO LQZ-FUND-MANAGER.
048200     MOVE LQX-TAX-RAW-REC (201:20)   TO LQZ-MEI.
048300     MOVE LQX-TAX-RAW-REC (221:20)   TO LQZ-LEI.
048400     MOVE LQX-TAX-RAW-REC (241:20)   TO LQZ-EIN.
048500     MOVE LQX-TAX-RAW-REC (261:20)   TO LQZ-DEBT-DOMAIN-ID.
048600     MOVE LQX-TAX-RAW-REC (431:2)    TO LQZ-COUNTRY-CODE.
048700     MOVE LQX-TAX-RAW-REC (433:2)    TO LQZ-TAX-COUNTRY-CODE.
048800     MOVE 'T'                        TO LQZ-FORM-TYPE.
048900 0320-EXIT.
049000     EXIT.
049100
049200*-----------------------------------------------------------------
049300* 0400-DETECT-ENTITY-TYPE - WEIGHS NAME/DOMAIN/EMAIL SIGNALS TO
049300* CLASSIFY THE ADF ENTITY AS MANAGED-FUND, STANDALONE OR UNKNOWN.
049400*-----------------------------------------------------------------
049500 0400-DETECT-ENTITY-TYPE.
049600     MOVE ZERO TO LQW-TYPE-MGR-SIGNAL-CT LQW-TYPE-MGR-SIGNAL-SUM
049700                  LQW-TYPE-STD-SIGNAL-CT LQW-TYPE-STD-SIGNAL-SUM.
049800     SET LQL-INDKEY-IDX TO 1.
049900     PERFORM 0410-COLLECT-TYPE-SIGNALS THRU 0410-EXIT.
050000     PERFORM 0420-WEIGH-TYPE-SIGNALS THRU 0420-EXIT.
050100 0400-EXIT.
050200     EXIT.
050300
050400 0410-COLLECT-TYPE-SIGNALS.
050500     IF LQA-FUND-MANAGER NOT = SPACES
050600         ADD 1 TO LQW-TYPE-MGR-SIGNAL-CT
050700         ADD .90 TO LQW-TYPE-MGR-SIGNAL-SUM.
050800     PERFORM 0411-SCAN-INDUSTRY-KEYWORDS THRU 0411-EXIT
050900         VARYING LQL-INDKEY-IDX FROM 1 BY 1
051000             UNTIL LQL-INDKEY-IDX > 11.
051100     IF LQA-EMAIL-DOMAIN NOT = SPACES
051200         PERFORM 0412-SCAN-DOMAIN-FAMILIES THRU 0412-EXIT
051300             VARYING LQL-DOMFAM-IDX FROM 1 BY 1
051400                 UNTIL LQL-DOMFAM-IDX > 15.
051500     IF LQA-LEGAL-NAME (1:6) = 'TRUST ' OR
051600        LQA-LEGAL-NAME (1:11) = 'PARTNERSHIP'
051700         ADD 1 TO LQW-TYPE-STD-SIGNAL-CT
051800         ADD .40 TO LQW-TYPE-STD-SIGNAL-SUM.
051900     IF LQA-FUND-MANAGER = SPACES AND LQA-DBA = SPACES
052000         ADD 1 TO LQW-TYPE-STD-SIGNAL-CT
052100         ADD .20 TO LQW-TYPE-STD-SIGNAL-SUM.
052200 0410-EXIT.
052300     EXIT.
052400
052500 0411-SCAN-INDUSTRY-KEYWORDS.                                     
052600     MOVE ZERO TO LQW-INDKEY-LEN.                                 
052700     PERFORM 0413-CALC-INDKEY-LEN THRU 0413-EXIT                  
052800         VARYING LQ2-K FROM 12 BY -1                              
052900             UNTIL LQ2-K = 0 OR LQW-INDKEY-LEN NOT = 0.           
053000     IF LQW-INDKEY-LEN = 0                                        
053100         GO TO 0411-EXIT.                                         
053200     MOVE ZERO TO LQW-INDKEY-TALLY.                               
053300     INSPECT LQA-LEGAL-NAME TALLYING LQW-INDKEY-TALLY             
053400         FOR ALL LQL-INDKEY-WORD (LQL-INDKEY-IDX) (1:LQW-INDKEY-LE
053500     IF LQW-INDKEY-TALLY > 0                                      
053600         ADD 1 TO LQW-TYPE-MGR-SIGNAL-CT                          
053700         ADD .30 TO LQW-TYPE-MGR-SIGNAL-SUM.                      
053800 0411-EXIT.                                                       
053900     EXIT.
054000
054100 0413-CALC-INDKEY-LEN.                                            
054200     IF LQL-INDKEY-WORD (LQL-INDKEY-IDX) (LQ2-K:1) NOT = SPACE    
054300         MOVE LQ2-K TO LQW-INDKEY-LEN.                            
054400 0413-EXIT.                                                       
054500     EXIT.
054600
054700 0412-SCAN-DOMAIN-FAMILIES.
054800     IF LQA-EMAIL-DOMAIN = LQL-DOMFAM-DOMAIN (LQL-DOMFAM-IDX)
054900         ADD 1 TO LQW-TYPE-MGR-SIGNAL-CT
055000         ADD .80 TO LQW-TYPE-MGR-SIGNAL-SUM.
055100 0412-EXIT.
055200     EXIT.
055300
055400* SQRT-OF-N DAMPING PER REQ 53501 - A PILE OF WEAK SIGNALS SHOULD
055500* NOT OUTWEIGH ONE STRONG ONE, SO THE RAW SUM IS DIVIDED BY THE
055600* SQUARE ROOT OF HOW MANY SIGNALS FIRED, LOOKED UP IN
055700* LQL-SQRT-TABLE RATHER THAN CALLED AT RUNTIME.
055800 0420-WEIGH-TYPE-SIGNALS.                                         
055900     MOVE ZERO TO LQW-TYPE-MGR-WEIGHTED LQW-TYPE-STD-WEIGHTED.    
056000     IF LQW-TYPE-MGR-SIGNAL-CT > 0                                
056100         PERFORM 0421-WEIGH-MGR-SIGNALS THRU 0421-EXIT.           
056200     IF LQW-TYPE-STD-SIGNAL-CT > 0                                
056300         PERFORM 0422-WEIGH-STD-SIGNALS THRU 0422-EXIT.           
056400     IF LQW-TYPE-MGR-WEIGHTED >= LQW-TYPE-STD-WEIGHTED            
056500         MOVE LQW-TYPE-MGR-WEIGHTED TO LQW-TYPE-BEST-SCORE        
056600     ELSE                                                         
056700         MOVE LQW-TYPE-STD-WEIGHTED TO LQW-TYPE-BEST-SCORE.       
056800     MOVE 'UNKNOWN' TO LQW-TYPE-RESULT.                           
056900     IF LQW-TYPE-MGR-SIGNAL-CT = 0 AND LQW-TYPE-STD-SIGNAL-CT = 0 
057000         GO TO 0420-EXIT.                                         
057100     IF LQW-TYPE-BEST-SCORE < .50                                 
057200         GO TO 0420-EXIT.                                         
057300     IF LQW-TYPE-MGR-WEIGHTED >= LQW-TYPE-STD-WEIGHTED            
057400         MOVE 'MANAGED-FUND' TO LQW-TYPE-RESULT                   
057500     ELSE                                                         
057600         MOVE 'STANDALONE'   TO LQW-TYPE-RESULT.                  
057700 0420-EXIT.                                                       
057800     EXIT.                                                        
057900                                                                  
058000 0421-WEIGH-MGR-SIGNALS.                                          
058100     IF LQW-TYPE-MGR-SIGNAL-CT > 20                               
058200         SET LQL-SQRT-IDX TO 20                                   
058300     ELSE                                                         
058400         SET LQL-SQRT-IDX TO LQW-TYPE-MGR-SIGNAL-CT.              
058500     COMPUTE LQW-TYPE-MGR-WEIGHTED ROUNDED =                      
058600         LQW-TYPE-MGR-SIGNAL-SUM / LQL-SQRT-ENTRY (LQL-SQRT-IDX). 
058700 0421-EXIT.                                                       
058800     EXIT.                                                        
058900                                                                  
059000 0422-WEIGH-STD-SIGNALS.                                          
059100     IF LQW-TYPE-STD-SIGNAL-CT > 20                               
059200         SET LQL-SQRT-IDX TO 20                                   
059300     ELSE                                                         
059400         SET LQL-SQRT-IDX TO LQW-TYPE-STD-SIGNAL-CT.              
059500     COMPUTE LQW-TYPE-STD-WEIGHTED ROUNDED =                      
059600         LQW-TYPE-STD-SIGNAL-SUM / LQL-SQRT-ENTRY (LQL-SQRT-IDX). 
059700 0422-EXIT.                                                       
059800     EXIT.
059900
060000*-----------------------------------------------------------------
060100* 0500-FIND-MATCHES - CORE PER-DOCUMENT MATCHING LOOP.  RUNS THE
060100* IDENTIFIER, FUZZY-NAME, EMAIL-DOMAIN AND CROSS-SOURCE PASSES IN
060100* ORDER, THEN DISCREPANCY/DUPLICATE DETECTION AND FINAL SCORING.
060200*-----------------------------------------------------------------
060300 0500-FIND-MATCHES.
060400     MOVE ZERO TO LQM-CANDIDATE-COUNT LQS-COUNT LQD-COUNT.
060500     PERFORM 0510-IDENTIFIER-PASS THRU 0510-EXIT.
060600     IF LQM-CANDIDATE-COUNT < 5
060700         PERFORM 0520-FUZZY-NAME-PASS THRU 0520-EXIT.
060800     IF LQA-EMAIL-DOMAIN NOT = SPACES
060900         PERFORM 0530-EMAIL-DOMAIN-PASS THRU 0530-EXIT.
061000     IF LQW-TAX-PRESENT
061100         PERFORM 0540-CROSS-SOURCE-PASS THRU 0540-EXIT.
061200     PERFORM 0550-DISCREPANCY-DUPLICATE-PASS THRU 0550-EXIT.
061300     PERFORM 0560-FINAL-SCORING-PASS THRU 0560-EXIT.
061400     PERFORM 0570-RANK-AND-TRUNCATE THRU 0570-EXIT.
061500 0500-EXIT.
061600     EXIT.
061700
061800*-----------------------------------------------------------------
061900* 0510-IDENTIFIER-PASS - SCANS THE MASTER TABLE BY MEI, LEI, EIN
061900* AND DEBT DOMAIN ID IN PRIORITY ORDER; FIRST HIT SEEDS A MATCH,
061900* A LATER HIT ON THE SAME ENTITY ADDS A BOOST INSTEAD.
062000*-----------------------------------------------------------------
062100 0510-IDENTIFIER-PASS.
062200     IF LQA-MEI NOT = SPACES
062300         PERFORM 0511-SCAN-MEI THRU 0511-EXIT
062400             VARYING LQT-IDX FROM 1 BY 1
062500                 UNTIL LQT-IDX > LQT-ENTITY-COUNT.
062600     IF LQA-LEI NOT = SPACES
062700         PERFORM 0512-SCAN-LEI THRU 0512-EXIT
062800             VARYING LQT-IDX FROM 1 BY 1
062900                 UNTIL LQT-IDX > LQT-ENTITY-COUNT.
063000     IF LQA-EIN NOT = SPACES
063100         MOVE LQA-EIN TO LQW-EIN-CLEAN-1
063200         PERFORM 9500-STRIP-HYPHENS THRU 9500-EXIT
063300         PERFORM 0513-SCAN-EIN THRU 0513-EXIT
063400             VARYING LQT-IDX FROM 1 BY 1
063500                 UNTIL LQT-IDX > LQT-ENTITY-COUNT.
063600     IF LQA-DEBT-DOMAIN-ID NOT = SPACES
063700         PERFORM 0514-SCAN-DDID THRU 0514-EXIT
063800             VARYING LQT-IDX FROM 1 BY 1
063900                 UNTIL LQT-IDX > LQT-ENTITY-COUNT.
064000 0510-EXIT.
064100     EXIT.
064200
064300 0511-SCAN-MEI.
064400     IF LQT-HAS-MEI (LQT-IDX) = 'Y'
064500             AND LQT-MEI (LQT-IDX) = LQA-MEI
064600         MOVE 40 TO LQ2-IDENT-BASE-SCORE
064700         MOVE 20 TO LQ2-IDENT-BOOST-SCORE
064800         MOVE 'MEI'  TO LQ2-IDENT-KEY-BASE
064900         PERFORM 9400-ADD-OR-BOOST-MATCH THRU 9400-EXIT.
065000 0511-EXIT.
065100     EXIT.
065200
065300 0512-SCAN-LEI.
065400     IF LQT-HAS-LEI (LQT-IDX) = 'Y'
065500             AND LQT-LEI (LQT-IDX) = LQA-LEI
065600         MOVE 35 TO LQ2-IDENT-BASE-SCORE
065700         MOVE 20 TO LQ2-IDENT-BOOST-SCORE
065800         MOVE 'LEI'  TO LQ2-IDENT-KEY-BASE
065900         PERFORM 9400-ADD-OR-BOOST-MATCH THRU 9400-EXIT.
066000 0512-EXIT.
066100     EXIT.
066200
066300 0513-SCAN-EIN.
066400     IF LQT-HAS-EIN (LQT-IDX) = 'Y'
066500             AND LQT-EIN-CLEAN (LQT-IDX) = LQW-EIN-CLEAN-1
066600         MOVE 30 TO LQ2-IDENT-BASE-SCORE
066700         MOVE 15 TO LQ2-IDENT-BOOST-SCORE
066800         MOVE 'EIN'  TO LQ2-IDENT-KEY-BASE
066900         PERFORM 9400-ADD-OR-BOOST-MATCH THRU 9400-EXIT.
067000 0513-EXIT.
067100     EXIT.
067200
067300 0514-SCAN-DDID.
067400     IF LQT-HAS-DDID (LQT-IDX) = 'Y'
067500             AND LQT-DEBT-DOMAIN-ID (LQT-IDX) = LQA-DEBT-DOMAIN-ID
067600         MOVE 25 TO LQ2-IDENT-BASE-SCORE
067700         MOVE 10 TO LQ2-IDENT-BOOST-SCORE
067800         MOVE 'DEBT_DOMAIN' TO LQ2-IDENT-KEY-BASE
067900         PERFORM 9400-ADD-OR-BOOST-MATCH THRU 9400-EXIT.
068000 0514-EXIT.
068100     EXIT.
068200
068300*-----------------------------------------------------------------
068400* 0520-FUZZY-NAME-PASS - RUNS ONLY WHILE FEWER THAN 5 CANDIDATES
068400* HAVE BEEN FOUND.  SCORES EACH UNMATCHED MASTER ROW BY NAME
068400* SIMILARITY AND KEEPS IT WHEN THE COMPOSITE SCORE TOPS 50.
068500*-----------------------------------------------------------------
068600 0520-FUZZY-NAME-PASS.
068700     MOVE LQA-LEGAL-NAME TO LQW-NORM-SOURCE.
068800     PERFORM 1000-NORMALIZE-NAME THRU 1000-EXIT.
068900     MOVE LQW-NORM-RESULT TO LQW-FUZZY-SOURCE-NORM.
069000     PERFORM 0521-FUZZY-ONE-CANDIDATE THRU 0521-EXIT
069100         VARYING LQT-IDX FROM 1 BY 1
069200             UNTIL LQT-IDX > LQT-ENTITY-COUNT
069300                OR LQM-CANDIDATE-COUNT >= 5.
069400 0520-EXIT.
069500     EXIT.
069600
069700 0521-FUZZY-ONE-CANDIDATE.
069800     PERFORM 9600-ALREADY-MATCHED THRU 9600-EXIT.
069900     IF LQW-ALREADY-MATCHED
070000         GO TO 0521-EXIT.
070100     IF LQT-FULL-NAME-NORM (LQT-IDX) = SPACES
070200         GO TO 0521-EXIT.
070300     PERFORM 1400-SCORE-LEGAL-NAME THRU 1400-EXIT.
070400     PERFORM 1450-SCORE-FUND-MANAGER THRU 1450-EXIT.
070500     PERFORM 1480-COMBINE-COMPOSITE THRU 1480-EXIT.
070600     IF LQ2-OVERALL-SCORE NOT > .50
070700         GO TO 0521-EXIT.
070800     COMPUTE LQ2-IDENT-BASE-SCORE ROUNDED =
070810         LQ2-OVERALL-SCORE * 100.
070900     MOVE 'FUZZY_NAME' TO LQ2-STRATEGY-PARM.
071000     PERFORM 9410-ADD-NEW-MATCH THRU 9410-EXIT.
071010     IF LQM-CANDIDATE-COUNT = 0
071020         GO TO 0521-EXIT.
071030* djp 2024 - REQ 56210 - COMPOSITE FLAG NOW SET HERE, AFTER THE
071040* ROW EXISTS, NOT SPECULATIVELY INSIDE 1450 WHERE 9410 USED TO
071050* STOMP IT BACK TO 'N' ON EVERY FRESH-MATCH CALL.
071060     IF LQ2-FUZZY-COMPOSITE
071070         MOVE 'Y' TO LQM-COMPOSITE-MATCH (LQM-IDX).
071100     IF LQS-COUNT < LQS-MAX-COUNT
071200         ADD 1 TO LQS-COUNT
071300         SET LQS-IDX TO LQS-COUNT
071310         MOVE LQM-SEQ (LQM-IDX)    TO LQS-MATCH-SEQ (LQS-IDX)
071500         MOVE 'LEGAL_NAME_FUZZY'  TO LQS-COMPONENT-KEY (LQS-IDX)
071600         COMPUTE LQS-COMPONENT-VALUE (LQS-IDX) ROUNDED =
071700             LQ2-JW-TEMP * 70.
071710     IF LQ2-FUZZY-COMPOSITE AND LQS-COUNT < LQS-MAX-COUNT
071720         ADD 1 TO LQS-COUNT
071730         SET LQS-IDX TO LQS-COUNT
071740         MOVE LQM-SEQ (LQM-IDX)      TO LQS-MATCH-SEQ (LQS-IDX)
071750         MOVE 'FUND_MANAGER_FUZZY'  TO LQS-COMPONENT-KEY (LQS-IDX)
071760         COMPUTE LQS-COMPONENT-VALUE (LQS-IDX) ROUNDED =
071770             LQ2-JW-TEMP2 * 30.
071780     IF LQ2-FUZZY-ONESIDED
071790         MOVE 'ENTITY_TYPE_MISMATCH' TO LQ2-DISC-TYPE-PARM
071791         MOVE 'MEDIUM'               TO LQ2-DISC-SEV-PARM
071792         MOVE 10                     TO LQ2-DISC-PEN-PARM
071793         PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
071800 0521-EXIT.
071900     EXIT.
072000
072100*-----------------------------------------------------------------
072200* 0530-EMAIL-DOMAIN-PASS - BOOSTS EVERY EXISTING CANDIDATE'S
072200* SCORE USING THE EXTRACTED EMAIL DOMAIN, THEN, WHEN FEWER THAN
072200* 3 CANDIDATES EXIST YET, ADDS NEW ONES FOUND BY DOMAIN/NAME.
072300*-----------------------------------------------------------------
072400 0530-EMAIL-DOMAIN-PASS.
072500     PERFORM 1500-ENHANCE-EMAIL-DOMAIN THRU 1500-EXIT
072600         VARYING LQM-IDX FROM 1 BY 1
072700             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT.
072800     IF LQM-CANDIDATE-COUNT < 3
072900         PERFORM 0531-DOMAIN-ONLY-CANDIDATE THRU 0531-EXIT
073000             VARYING LQT-IDX FROM 1 BY 1
073100                 UNTIL LQT-IDX > LQT-ENTITY-COUNT
073200                    OR LQM-CANDIDATE-COUNT >= 5.
073300 0530-EXIT.
073400     EXIT.
073500
073600 0531-DOMAIN-ONLY-CANDIDATE.
073700     PERFORM 9600-ALREADY-MATCHED THRU 9600-EXIT.
073800     IF LQW-ALREADY-MATCHED
073900         GO TO 0531-EXIT.
074000     IF LQT-FULL-NAME (LQT-IDX) = SPACES
074100         GO TO 0531-EXIT.
074300     PERFORM 1510-DIRECT-DOMAIN-CHECK THRU 1510-EXIT.
074400     IF NOT LQW-FUNDMGR-ALIAS-FOUND
074500         GO TO 0531-EXIT.
074600     MOVE 60 TO LQ2-IDENT-BASE-SCORE.
074700     MOVE 0  TO LQ2-IDENT-BOOST-SCORE.
074800     MOVE 'EMAIL_ONLY' TO LQ2-IDENT-KEY-BASE.
074900     MOVE 'EMAIL_DOMAIN' TO LQ2-STRATEGY-PARM.
075000     PERFORM 9410-ADD-NEW-MATCH THRU 9410-EXIT.
075010     IF LQM-CANDIDATE-COUNT = 0
075020         GO TO 0531-EXIT.
075030* djp 2024 - REQ 56210 - THIS PATH NEVER WENT THROUGH 9400/9440 SO
075040* THE BASE SCORE NEVER MADE IT INTO THE LEDGER - 1900 REBUILDING
075050* THE SCORE FRESH FROM LQS-TABLE WOULD HAVE SCORED EVERY EMAIL-
075060* ONLY MATCH AT ZERO.  WRITE THE ROW HERE, SAME AS 0521 DOES FOR
075070* ITS OWN FRESH FUZZY-NAME MATCHES.
075080     IF LQS-COUNT < LQS-MAX-COUNT
075090         ADD 1 TO LQS-COUNT
075100         SET LQS-IDX TO LQS-COUNT
075110         MOVE LQM-SEQ (LQM-IDX) TO LQS-MATCH-SEQ (LQS-IDX)
075115         MOVE 'EMAIL_ONLY_MATCH' TO LQS-COMPONENT-KEY (LQS-IDX)
075120         MOVE LQ2-IDENT-BASE-SCORE TO
075130             LQS-COMPONENT-VALUE (LQS-IDX).
075140 0531-EXIT.
075200     EXIT.
075300
075400*-----------------------------------------------------------------
075500* 0540-CROSS-SOURCE-PASS - WHEN A PAIRED TAX-FORM RECORD CAME IN,
075500* CROSS-CHECKS IT AGAINST THE ADF RECORD FOR EVERY CANDIDATE.
075600*-----------------------------------------------------------------
075700 0540-CROSS-SOURCE-PASS.
075800     PERFORM 1600-CROSS-SOURCE-VALIDATE THRU 1600-EXIT
075900         VARYING LQM-IDX FROM 1 BY 1
076000             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT.
076100 0540-EXIT.
076200     EXIT.
076300
076400*-----------------------------------------------------------------
076500* 0550-DISCREPANCY-DUPLICATE-PASS
076600*-----------------------------------------------------------------
076700 0550-DISCREPANCY-DUPLICATE-PASS.
076800     PERFORM 1700-DETECT-DISCREPANCIES THRU 1700-EXIT
076900         VARYING LQM-IDX FROM 1 BY 1
077000             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT.
077100     PERFORM 1800-DETECT-DUPLICATES THRU 1800-EXIT
077200         VARYING LQM-IDX FROM 1 BY 1
077300             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT.
077400 0550-EXIT.
077500     EXIT.
077600
077700*-----------------------------------------------------------------
077800* 0560-FINAL-SCORING-PASS - RECOMPUTES EACH CANDIDATE'S SCORE
077800* FRESH FROM ITS RECORDED COMPONENTS, PENALTIES AND BONUSES.
077900*-----------------------------------------------------------------
078000 0560-FINAL-SCORING-PASS.
078100     PERFORM 1900-CALC-FINAL-SCORE THRU 1900-EXIT
078200         VARYING LQM-IDX FROM 1 BY 1
078300             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT.
078400 0560-EXIT.
078500     EXIT.
078600
078700*-----------------------------------------------------------------
078800* 0570-RANK-AND-TRUNCATE - HIGHEST SCORE FIRST, KEEP TOP 5
078900* SIMPLE BUBBLE SORT - LQM-CANDIDATE-COUNT NEVER EXCEEDS 50 SO
079000* THE DESK NEVER ASKED FOR ANYTHING FANCIER HERE.
079100*-----------------------------------------------------------------
079200 0570-RANK-AND-TRUNCATE.
079300     IF LQM-CANDIDATE-COUNT < 2
079400         GO TO 0570-SET-FINAL-COUNT.
079500     PERFORM 0571-SORT-OUTER THRU 0571-EXIT
079600         VARYING LQ2-I FROM 1 BY 1
079700             UNTIL LQ2-I >= LQM-CANDIDATE-COUNT.
079800 0570-SET-FINAL-COUNT.
079900     MOVE LQM-CANDIDATE-COUNT TO LQM-FINAL-COUNT.
080000     IF LQM-FINAL-COUNT > 5
080100         MOVE 5 TO LQM-FINAL-COUNT.
080200 0570-EXIT.
080300     EXIT.
080400
080500 0571-SORT-OUTER.
080600     PERFORM 0572-SORT-INNER THRU 0572-EXIT
080700         VARYING LQ2-J FROM 1 BY 1
080800             UNTIL LQ2-J > LQM-CANDIDATE-COUNT - LQ2-I.
080900 0571-EXIT.
081000     EXIT.
081100
081200 0572-SORT-INNER.
081300     SET LQM-IDX  TO LQ2-J.
081400     SET LQM-IDX2 TO LQ2-J.
081500     SET LQM-IDX2 UP BY 1.
081600     IF LQM-SCORE (LQM-IDX) < LQM-SCORE (LQM-IDX2)
081700         PERFORM 9420-SWAP-CANDIDATES THRU 9420-EXIT.
081800 0572-EXIT.
081900     EXIT.
082000
082100*-----------------------------------------------------------------
082200* 0600-DETERMINE-DECISION - SELECTED-MATCH DECISION THRESHOLDS
082300* PER REQ 54430 - A CRITICAL DISCREPANCY ONLY FORCES REVIEW WHEN
082400* THE SCORE IS ALREADY IN THE 70-84 BAND, NOT ABOVE IT.
082500*-----------------------------------------------------------------
082600 0600-DETERMINE-DECISION.
082700     MOVE ZERO TO LQP-TOP-MATCH-COUNT LQP-SELECTED-MATCH-ID.
082800     IF LQM-FINAL-COUNT = 0
082900         MOVE 'NO_MATCH' TO LQP-DECISION
083000         GO TO 0600-EXIT.
083100     MOVE LQM-FINAL-COUNT TO LQP-TOP-MATCH-COUNT.
083200     SET LQM-IDX TO 1.
083300     MOVE LQM-MATCHED-ENTITY-ID (LQM-IDX) TO LQP-SELECTED-MATCH-ID
083400     IF LQM-SCORE (LQM-IDX) >= 85
083500         MOVE 'MATCH' TO LQP-DECISION
083600         GO TO 0600-EXIT.
083700     IF LQM-SCORE (LQM-IDX) >= 70
083800         IF LQM-HAS-CRIT-DISC (LQM-IDX)
083900             MOVE 'MANUAL_REVIEW' TO LQP-DECISION
084000         ELSE
084100             MOVE 'MATCH' TO LQP-DECISION
084200         GO TO 0600-EXIT.
084300     IF LQM-SCORE (LQM-IDX) >= 50
084400         MOVE 'MANUAL_REVIEW' TO LQP-DECISION
084500         GO TO 0600-EXIT.
084600     MOVE 'NO_MATCH' TO LQP-DECISION.
084700 0600-EXIT.
084800     EXIT.
084800
084900*-----------------------------------------------------------------
085000* 0700-WRITE-RESULTS - ONE HEADER, UP TO 5 DETAIL, N DISCREPANCY
085100*-----------------------------------------------------------------
085200 0700-WRITE-RESULTS.
085300     MOVE SPACES TO LQM-OUT-REC.
085400     MOVE 'H' TO LQM-OUT-REC-TYPE.
085500     MOVE LQW-DOC-SEQ-CTR TO LQM-OUT-DOC-SEQ.
085600     MOVE LQP-DECISION TO LQM-OUT-H-DECISION.
085700     MOVE LQP-ENTITY-TYPE TO LQM-OUT-H-ENTITY-TYPE.
085800     MOVE LQP-TOP-MATCH-COUNT TO LQM-OUT-H-TOP-MATCH-COUNT.
085900     MOVE LQP-SELECTED-MATCH-ID TO LQM-OUT-H-SELECTED-MATCH-ID.
086000     WRITE LQM-OUT-REC.
086100     IF LQM-FINAL-COUNT > 0
086200         PERFORM 0710-WRITE-DETAIL-REC THRU 0710-EXIT
086300             VARYING LQM-IDX FROM 1 BY 1
086400                 UNTIL LQM-IDX > LQM-FINAL-COUNT.
086500     IF LQD-COUNT > 0
086600         PERFORM 0720-WRITE-DISC-REC THRU 0720-EXIT
086700             VARYING LQD-IDX FROM 1 BY 1
086800                 UNTIL LQD-IDX > LQD-COUNT.
086900 0700-EXIT.
087000     EXIT.
087100
087200 0710-WRITE-DETAIL-REC.
087300     MOVE SPACES TO LQM-OUT-REC.
087400     MOVE 'D' TO LQM-OUT-REC-TYPE.
087500     MOVE LQW-DOC-SEQ-CTR TO LQM-OUT-DOC-SEQ.
087600     MOVE LQM-MATCHED-ENTITY-ID (LQM-IDX) TO LQM-OUT-D-MATCHED-ENT
087700     MOVE LQM-SCORE (LQM-IDX)          TO LQM-OUT-D-SCORE.
087800     MOVE LQM-CONFIDENCE-LEVEL (LQM-IDX) TO LQM-OUT-D-CONFIDENCE-L
087900     MOVE LQM-STRATEGY (LQM-IDX)        TO LQM-OUT-D-STRATEGY.
088000     MOVE LQM-COMPOSITE-MATCH (LQM-IDX) TO LQM-OUT-D-COMPOSITE-MAT
088100     MOVE LQM-DISCREPANCY-COUNT (LQM-IDX) TO LQM-OUT-D-DISC-COUNT.
088200     MOVE LQM-HAS-CRITICAL (LQM-IDX)    TO LQM-OUT-D-HAS-CRITICAL.
088300     MOVE LQM-DUPLICATE-COUNT (LQM-IDX) TO LQM-OUT-D-DUP-COUNT.
088400     WRITE LQM-OUT-REC.
088500 0710-EXIT.
088600     EXIT.
088700
088800 0720-WRITE-DISC-REC.
088900     MOVE SPACES TO LQM-OUT-REC.
089000     MOVE 'X' TO LQM-OUT-REC-TYPE.
089100     MOVE LQW-DOC-SEQ-CTR TO LQM-OUT-DOC-SEQ.
089200     MOVE LQD-TYPE (LQD-IDX)          TO LQM-OUT-X-TYPE.
089300     MOVE LQD-SEVERITY (LQD-IDX)      TO LQM-OUT-X-SEVERITY.
089400     MOVE LQD-SCORE-PENALTY (LQD-IDX) TO LQM-OUT-X-SCORE-PENALTY.
089500     MOVE LQD-DESCRIPTION (LQD-IDX)   TO LQM-OUT-X-DESCRIPTION.
089600     MOVE LQD-SOURCE (LQD-IDX)        TO LQM-OUT-X-SOURCE.
089700     WRITE LQM-OUT-REC.
089800 0720-EXIT.
089900     EXIT.
090000
090100*-----------------------------------------------------------------
090200* 0800-UPDATE-AUDIT-COUNTS
090300*-----------------------------------------------------------------
090400 0800-UPDATE-AUDIT-COUNTS.
090500     IF LQP-DEC-MATCH
090600         ADD 1 TO LQW-TOTAL-MATCH-CT
090700     ELSE
090800     IF LQP-DEC-NO-MATCH
090900         ADD 1 TO LQW-TOTAL-NOMATCH-CT
091000     ELSE
091100     IF LQP-DEC-MANUAL-REVIEW
091200         ADD 1 TO LQW-TOTAL-REVIEW-CT
091300     ELSE
091400         ADD 1 TO LQW-TOTAL-ERROR-CT.
091500 0800-EXIT.
091600     EXIT.
091700
091800*-----------------------------------------------------------------
091900* 0900-END-OF-RUN - WRITE LQR-BATCH-REPORT TRAILER, CLOSE FILES
092000*-----------------------------------------------------------------
092100 0900-END-OF-RUN.
092200     MOVE LQW-TODAY-YY TO LQR-RUN-YY.
092300     MOVE LQW-TODAY-MM TO LQR-RUN-MM.
092400     MOVE LQW-TODAY-DD TO LQR-RUN-DD.
092500     SET LQR-IDX TO 1.
092600     MOVE 'MATCH        ' TO LQR-DECISION-NAME (LQR-IDX).
092700     MOVE LQW-TOTAL-MATCH-CT TO LQR-DECISION-COUNT (LQR-IDX).
092800     SET LQR-IDX TO 2.
092900     MOVE 'NO_MATCH     ' TO LQR-DECISION-NAME (LQR-IDX).
093000     MOVE LQW-TOTAL-NOMATCH-CT TO LQR-DECISION-COUNT (LQR-IDX).
093100     SET LQR-IDX TO 3.
093200     MOVE 'MANUAL_REVIEW' TO LQR-DECISION-NAME (LQR-IDX).
093300     MOVE LQW-TOTAL-REVIEW-CT TO LQR-DECISION-COUNT (LQR-IDX).
093400     SET LQR-IDX TO 4.
093500     MOVE 'ERROR        ' TO LQR-DECISION-NAME (LQR-IDX).
093600     MOVE LQW-TOTAL-ERROR-CT TO LQR-DECISION-COUNT (LQR-IDX).
093700     MOVE LQW-TOTAL-PAIRS-CT TO LQR-TOTAL-COUNT.
093800     MOVE ZERO TO LQR-SUCCESS-RATE.
093900     IF LQW-TOTAL-PAIRS-CT > 0
094000         COMPUTE LQR-SUCCESS-RATE ROUNDED =
094100             (LQW-TOTAL-MATCH-CT * 100) / LQW-TOTAL-PAIRS-CT.
094200     MOVE SPACES TO LQM-OUT-REC.
094300     MOVE 'T' TO LQM-OUT-REC-TYPE.
094400     MOVE LQW-DOC-SEQ-CTR TO LQM-OUT-DOC-SEQ.
094500     SET LQR-IDX TO 1.
094600     PERFORM 0910-MOVE-TRAILER-TOTAL THRU 0910-EXIT
094700         VARYING LQR-IDX FROM 1 BY 1 UNTIL LQR-IDX > 4.
094800     MOVE LQR-TOTAL-COUNT   TO LQM-OUT-T-TOTAL-COUNT.
094900     MOVE LQR-SUCCESS-RATE  TO LQM-OUT-T-SUCCESS-RATE.
095000     WRITE LQM-OUT-REC.
095100     DISPLAY 'LQM2000 - RUN COMPLETE - PAIRS =' UPON CRT.
095200     DISPLAY LQW-TOTAL-PAIRS-CT UPON CRT.
095300     CLOSE LQX-ADF-FILE LQM-OUT-FILE.
095400     IF LQW-TAX-DSN NOT = SPACES
095500         CLOSE LQX-TAX-FILE.
095600 0900-EXIT.
095700     EXIT.
095800
095900 0910-MOVE-TRAILER-TOTAL.
096000     MOVE LQR-DECISION-NAME (LQR-IDX)
096100         TO LQM-OUT-T-NAME (LQR-IDX).
096200     MOVE LQR-DECISION-COUNT (LQR-IDX)
096300         TO LQM-OUT-T-COUNT (LQR-IDX).
096400 0910-EXIT.
096500     EXIT.
096600
096700*-----------------------------------------------------------------
096800* 1000-NORMALIZE-NAME - UPPERCASE, STRIP CORP-FORM SUFFIXES AND
096900* PUNCTUATION, COLLAPSE BLANKS.  LQW-NORM-SOURCE IN, LQW-NORM-
097000* RESULT OUT.
097100*-----------------------------------------------------------------
097200 1000-NORMALIZE-NAME.
097300     MOVE LQW-NORM-SOURCE TO LQW-NORM-WORK-1.
097400     INSPECT LQW-NORM-WORK-1
097500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
097600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
097700     PERFORM 1050-STRIP-PUNCTUATION THRU 1050-EXIT.
097800     MOVE LQW-NORM-WORK-1 TO LQW-COLLAPSE-SOURCE.
097900     PERFORM 9900-COLLAPSE-BLANKS THRU 9900-EXIT.
098000     MOVE LQW-COLLAPSE-RESULT TO LQW-NORM-WORK-1.
098100     PERFORM 1055-EXPAND-ABBREVIATIONS THRU 1055-EXIT.
098200     PERFORM 1060-STRIP-CORP-FORMS THRU 1060-EXIT.
098300     MOVE LQW-NORM-WORK-1 TO LQW-COLLAPSE-SOURCE.
098400     PERFORM 9900-COLLAPSE-BLANKS THRU 9900-EXIT.
098500     MOVE LQW-COLLAPSE-RESULT TO LQW-NORM-RESULT.
098600 1000-EXIT.
098700     EXIT.
098800
098900 1050-STRIP-PUNCTUATION.
099000     INSPECT LQW-NORM-WORK-1
099100         REPLACING ALL ',' BY SPACE
099200                   ALL '.' BY SPACE
099300                   ALL '-' BY SPACE
099400                   ALL '&' BY 'AND'
099500                   ALL QUOTE BY SPACE.
099600 1050-EXIT.
099700     EXIT.
099800
099900*-----------------------------------------------------------------
100000* 1055-EXPAND-ABBREVIATIONS - REQ 54410 - THE ONBOARDING DESK
100100* KEPT SEEING "XYZ INTL" ON ONE FORM AND "XYZ INTERNATIONAL" ON
100200* THE OTHER AND SCORING THEM AS A NEAR-MISS.  WALK THE NAME ONE
100300* BLANK-DELIMITED WORD AT A TIME, EXPAND ANY WORD THAT MATCHES
100400* LQL-ABBREV-TABLE, DROP ANY WORD THAT MATCHES LQL-STOPWORD-TABLE
100500* (THE, AND, OF ...) AND RE-STRING WHAT IS LEFT.
100600*-----------------------------------------------------------------
100700 1055-EXPAND-ABBREVIATIONS.                                       
100800     MOVE LQW-NORM-WORK-1 TO LQW-ABBR-SOURCE.                     
100900     MOVE SPACES TO LQW-NORM-WORK-1.                              
101000     MOVE 1 TO LQW-ABBR-PTR.                                      
101100     MOVE 1 TO LQW-ABBR-OUT-PTR.                                  
101200     PERFORM 1056-EXPAND-ONE-TOKEN THRU 1056-EXIT                 
101300         UNTIL LQW-ABBR-PTR > 100.                                
101400 1055-EXIT.                                                       
101500     EXIT.                                                        
101600                                                                  
101700 1056-EXPAND-ONE-TOKEN.                                           
101800     MOVE SPACES TO LQW-ABBR-TOKEN.                               
101900     UNSTRING LQW-ABBR-SOURCE DELIMITED BY SPACE                  
102000         INTO LQW-ABBR-TOKEN                                      
102100         WITH POINTER LQW-ABBR-PTR.                               
102200     IF LQW-ABBR-TOKEN = SPACES                                   
102300         GO TO 1056-EXIT.                                         
102400     MOVE 'N' TO LQW-STOPWORD-SW.                                 
102500     PERFORM 1058-CHECK-ONE-STOPWORD THRU 1058-EXIT               
102600         VARYING LQL-STOPWORD-IDX FROM 1 BY 1                     
102700             UNTIL LQL-STOPWORD-IDX > 10 OR LQW-STOPWORD-HIT.     
102800     IF LQW-STOPWORD-HIT                                          
102900         GO TO 1056-EXIT.                                         
103000     PERFORM 1057-LOOKUP-ABBREV THRU 1057-EXIT.                   
103100     PERFORM 1061-STRLEN-ABBREXP THRU 1061-EXIT.                  
103200     IF LQW-ABBR-OUT-PTR > 1                                      
103300         STRING SPACE DELIMITED BY SIZE                           
103400             INTO LQW-NORM-WORK-1 WITH POINTER LQW-ABBR-OUT-PTR.  
103500     STRING LQW-ABBR-EXPANDED (1:LQW-ABBR-EXP-LEN) DELIMITED BY SI
103600         INTO LQW-NORM-WORK-1 WITH POINTER LQW-ABBR-OUT-PTR.      
103700 1056-EXIT.                                                       
103800     EXIT.                                                        
103900                                                                  
104000 1057-LOOKUP-ABBREV.                                              
104100     MOVE LQW-ABBR-TOKEN TO LQW-ABBR-EXPANDED.                    
104200     PERFORM 1059-CHECK-ONE-ABBREV THRU 1059-EXIT                 
104300         VARYING LQL-ABBREV-IDX FROM 1 BY 1                       
104400             UNTIL LQL-ABBREV-IDX > 20.                           
104500 1057-EXIT.                                                       
104600     EXIT.                                                        
104700                                                                  
104800 1058-CHECK-ONE-STOPWORD.                                         
104900     IF LQW-ABBR-TOKEN = LQL-STOPWORD (LQL-STOPWORD-IDX)          
105000         MOVE 'Y' TO LQW-STOPWORD-SW.                             
105100 1058-EXIT.                                                       
105200     EXIT.                                                        
105300                                                                  
105400 1059-CHECK-ONE-ABBREV.                                           
105500     IF LQW-ABBR-TOKEN = LQL-ABBREV-FROM (LQL-ABBREV-IDX)         
105600         MOVE LQL-ABBREV-TO (LQL-ABBREV-IDX) TO LQW-ABBR-EXPANDED.
105700 1059-EXIT.                                                       
105800     EXIT.                                                        
105900                                                                  
106000 1061-STRLEN-ABBREXP.                                             
106100     MOVE ZERO TO LQW-ABBR-EXP-LEN.                               
106200     PERFORM 1062-STRLEN-ABBREXP-ONE THRU 1062-EXIT               
106300         VARYING LQ2-K FROM 20 BY -1                              
106400             UNTIL LQ2-K = 0 OR LQW-ABBR-EXP-LEN NOT = 0.         
106500 1061-EXIT.                                                       
106600     EXIT.                                                        
106700                                                                  
106800 1062-STRLEN-ABBREXP-ONE.                                         
106900     IF LQW-ABBR-EXPANDED (LQ2-K:1) NOT = SPACE                   
107000         MOVE LQ2-K TO LQW-ABBR-EXP-LEN.                          
107100 1062-EXIT.                                                       
107200     EXIT.
107300
107400 1060-STRIP-CORP-FORMS.
107500     PERFORM 1070-STRIP-ONE-CORP-FORM THRU 1070-EXIT
107600         VARYING LQL-CORPFORM-IDX FROM 1 BY 1
107700             UNTIL LQL-CORPFORM-IDX > 60.
107800 1060-EXIT.
107900     EXIT.
108000
108100 1070-STRIP-ONE-CORP-FORM.                                        
108200     MOVE LQL-CORPFORM-WORD (LQL-CORPFORM-IDX) TO
108210         LQW-CORPFORM-WORK.
108300     PERFORM 9900-CALC-CORPFORM-LEN THRU
108310         9900-CALC-CORPFORM-LEN-EXIT.
108400     IF LQW-CORPFORM-LEN = 0
108500         GO TO 1070-EXIT.
108600     PERFORM 9900-STRLEN-NORMWORK THRU
108610         9900-STRLEN-NORMWORK-EXIT.
108700     IF LQW-NORM-LEN < LQW-CORPFORM-LEN
108800         GO TO 1070-EXIT.
108900     COMPUTE LQW-CORPFORM-TAIL-POS =
109000         LQW-NORM-LEN - LQW-CORPFORM-LEN + 1.
109100     IF LQW-NORM-WORK-1
109110             (LQW-CORPFORM-TAIL-POS:LQW-CORPFORM-LEN) =
109120         LQL-CORPFORM-WORD (LQL-CORPFORM-IDX)
109130             (1:LQW-CORPFORM-LEN)
109300         MOVE SPACES TO
109400             LQW-NORM-WORK-1
109500                 (LQW-CORPFORM-TAIL-POS:LQW-CORPFORM-LEN).
109600 1070-EXIT.                                                       
109700     EXIT.
109800
109900*-----------------------------------------------------------------
110000* 1100-NORMALIZE-FUND-MANAGER - SAME AS 1000-NORMALIZE-NAME, THEN
110100* COLLAPSES THE RESULT THROUGH THE FUND-MANAGER ALIAS TABLE.
110200*-----------------------------------------------------------------
110300 1100-NORMALIZE-FUND-MANAGER.
110400     PERFORM 1000-NORMALIZE-NAME THRU 1000-EXIT.
110500     PERFORM 1110-CHECK-FUND-ALIAS THRU 1110-EXIT
110600         VARYING LQL-FUNDALIAS-IDX FROM 1 BY 1
110700             UNTIL LQL-FUNDALIAS-IDX > 20
110800                OR LQ2-FOUND.
110900     MOVE 'N' TO LQ2-FOUND-SW.
111000 1100-EXIT.
111100     EXIT.
111200
111300 1110-CHECK-FUND-ALIAS.
111400     IF LQW-NORM-RESULT (1:12) =
111410         LQL-FUNDALIAS-KEY (LQL-FUNDALIAS-IDX)
111500         MOVE LQL-FUNDALIAS-VALUE (LQL-FUNDALIAS-IDX)
111600             TO LQW-NORM-RESULT
111700         MOVE 'Y' TO LQ2-FOUND-SW
111710         GO TO 1110-EXIT.
111720     PERFORM 1111-CHECK-ALIAS-CONTAINS THRU 1111-EXIT.
111800 1110-EXIT.
111900     EXIT.
111910
111920* 1111-CHECK-ALIAS-CONTAINS - ksw 2024 - REQ 56210 - THE EXACT-KEY
111930* TEST ABOVE ONLY CAUGHT "GOLDMAN SACHS" WHEN THE KEY WAS SPELLED
111940* OUT IN FULL; THIS CATCHES A NORMALIZED NAME THAT MERELY CONTAINS,
111950* OR IS CONTAINED IN, A KNOWN FUND ALIAS VALUE, E.G. "GOLDMAN SACHS
111960* ASSET MANAGEMENT" VS THE TABLE'S "GOLDMAN SACHS".
111970 1111-CHECK-ALIAS-CONTAINS.
111980     MOVE LQW-NORM-RESULT TO LQW-JW-STR1.
111990     MOVE LQL-FUNDALIAS-VALUE (LQL-FUNDALIAS-IDX) TO LQW-JW-STR2.
112010     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
112020     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
112030     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
112040         GO TO 1111-EXIT.
112050     MOVE ZERO TO LQ2-CONTAINS-CT.
112060     IF LQW-JW-LEN1 <= LQW-JW-LEN2
112070         INSPECT LQW-JW-STR2 (1:LQW-JW-LEN2)
112075             TALLYING LQ2-CONTAINS-CT
112080             FOR ALL LQW-JW-STR1 (1:LQW-JW-LEN1)
112090     ELSE
112100         INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1)
112105             TALLYING LQ2-CONTAINS-CT
112110             FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
112120     IF LQ2-CONTAINS-CT > 0
112130         MOVE LQL-FUNDALIAS-VALUE (LQL-FUNDALIAS-IDX)
112140             TO LQW-NORM-RESULT
112150         MOVE 'Y' TO LQ2-FOUND-SW.
112160 1111-EXIT.
112170     EXIT.
112000
112100*-----------------------------------------------------------------
112200* 1200-JARO-WINKLER - GENERAL-PURPOSE STRING SIMILARITY ROUTINE
112300* LQW-JW-STR1/STR2 IN, LQW-JW-RESULT OUT (0 TO 1, 4 DECIMALS)
112400*-----------------------------------------------------------------
112500 1200-JARO-WINKLER.
112600     PERFORM 1210-JARO-DISTANCE THRU 1210-EXIT.
112700     PERFORM 1220-WINKLER-BOOST THRU 1220-EXIT.
112800 1200-EXIT.
112900     EXIT.
113000
113100 1210-JARO-DISTANCE.                                              
113200     MOVE ZERO TO LQW-JW-MATCH-CT LQW-JW-TRANSPOSE-CT             
113300                  LQW-JW-JARO-DIST LQW-JW-RESULT.                 
113400     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.               
113500     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.               
113600     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0                        
113700         GO TO 1210-EXIT.                                         
113800     MOVE SPACES TO LQW-JW-FLAG1 (1) LQW-JW-FLAG2 (1).            
113900     PERFORM 1211-CLEAR-FLAGS THRU 1211-EXIT                      
114000         VARYING LQW-JW-I FROM 1 BY 1 UNTIL LQW-JW-I > 100.       
114100     IF LQW-JW-LEN1 > LQW-JW-LEN2                                 
114200         COMPUTE LQW-JW-MATCH-DIST = LQW-JW-LEN1 / 2 - 1          
114300     ELSE                                                         
114400         COMPUTE LQW-JW-MATCH-DIST = LQW-JW-LEN2 / 2 - 1.         
114500     IF LQW-JW-MATCH-DIST < 0                                     
114600         MOVE 0 TO LQW-JW-MATCH-DIST.                             
114700     PERFORM 1212-FIND-MATCHES THRU 1212-EXIT                     
114800         VARYING LQW-JW-I FROM 1 BY 1 UNTIL LQW-JW-I > LQW-JW-LEN1
114900     IF LQW-JW-MATCH-CT = 0                                       
115000         GO TO 1210-EXIT.                                         
115100     SET LQW-JW-IDX2 TO 1.                                        
115200     PERFORM 1213-COUNT-TRANSPOSE THRU 1213-EXIT                  
115300         VARYING LQW-JW-I FROM 1 BY 1 UNTIL LQW-JW-I > LQW-JW-LEN1
115400     COMPUTE LQW-JW-JARO-DIST ROUNDED =                           
115500         ( (LQW-JW-MATCH-CT / LQW-JW-LEN1)                        
115600         + (LQW-JW-MATCH-CT / LQW-JW-LEN2)                        
115700         + ((LQW-JW-MATCH-CT - LQW-JW-TRANSPOSE-CT / 2)           
115800               / LQW-JW-MATCH-CT) ) / 3.                          
115900     MOVE LQW-JW-JARO-DIST TO LQW-JW-RESULT.                      
116000 1210-EXIT.                                                       
116100     EXIT.
116200
116300 1211-CLEAR-FLAGS.
116400     MOVE SPACE TO LQW-JW-FLAG1 (LQW-JW-I) LQW-JW-FLAG2 (LQW-JW-I)
116500 1211-EXIT.
116600     EXIT.
116700
116800 1212-FIND-MATCHES.
116900     COMPUTE LQW-JW-LO = LQW-JW-I - LQW-JW-MATCH-DIST.
117000     IF LQW-JW-LO < 1
117100         MOVE 1 TO LQW-JW-LO.
117200     COMPUTE LQW-JW-HI = LQW-JW-I + LQW-JW-MATCH-DIST.
117300     IF LQW-JW-HI > LQW-JW-LEN2
117400         MOVE LQW-JW-LEN2 TO LQW-JW-HI.
117500     IF LQW-JW-LO > LQW-JW-HI
117600         GO TO 1212-EXIT.
117700     PERFORM 1214-FIND-MATCH-IN-RANGE THRU 1214-EXIT
117800         VARYING LQW-JW-J FROM LQW-JW-LO BY 1
117900             UNTIL LQW-JW-J > LQW-JW-HI
118000                OR LQW-JW-FLAG2 (LQW-JW-J) = 'M'.
118100 1212-EXIT.
118200     EXIT.
118300
118400 1214-FIND-MATCH-IN-RANGE.
118500     IF LQW-JW-STR1 (LQW-JW-I:1) = LQW-JW-STR2 (LQW-JW-J:1)
118600         MOVE 'M' TO LQW-JW-FLAG1 (LQW-JW-I)
118610         MOVE 'M' TO LQW-JW-FLAG2 (LQW-JW-J)
118700         ADD 1 TO LQW-JW-MATCH-CT.
118800 1214-EXIT.
118900     EXIT.
119000
119100* REQ 55110 - REPLACES THE BROKEN DOUBLE-FROM PERFORM VARYING -
119200* WALK LQW-JW-FLAG2 FORWARD FROM WHERE THE LAST TRANSPOSE SCAN
119300* LEFT OFF (LQW-JW-IDX2), THE SAME WAY A CARD-SORT MERGE WALKS
119400* ITS SECOND FILE POINTER FORWARD WITHOUT REWINDING IT.
119500 1213-COUNT-TRANSPOSE.
119600     IF LQW-JW-FLAG1 (LQW-JW-I) NOT = 'M'
119700         GO TO 1213-EXIT.
119800     PERFORM 1215-ADVANCE-TO-NEXT-MATCH THRU 1215-EXIT
119900         UNTIL LQW-JW-FLAG2 (LQW-JW-IDX2) = 'M'.
120000     IF LQW-JW-STR1 (LQW-JW-I:1) NOT = LQW-JW-STR2 (LQW-JW-IDX2:1)
120100         ADD 1 TO LQW-JW-TRANSPOSE-CT.
120200     SET LQW-JW-IDX2 UP BY 1.
120300 1213-EXIT.
120400     EXIT.
120500
120600 1215-ADVANCE-TO-NEXT-MATCH.
120700     SET LQW-JW-IDX2 UP BY 1.
120800 1215-EXIT.
120900     EXIT.
121000
121100 1220-WINKLER-BOOST.
121200     IF LQW-JW-JARO-DIST < .70
121300         GO TO 1220-EXIT.
121400     MOVE 0 TO LQW-JW-PREFIX-LEN.
121500     PERFORM 1221-COUNT-PREFIX THRU 1221-EXIT
121600         VARYING LQW-JW-K FROM 1 BY 1
121700             UNTIL LQW-JW-K > 4
121800                OR LQW-JW-K > LQW-JW-LEN1
121900                OR LQW-JW-K > LQW-JW-LEN2
122000                OR LQW-JW-STR1 (LQW-JW-K:1)
122100                     NOT = LQW-JW-STR2 (LQW-JW-K:1).
122200     COMPUTE LQW-JW-RESULT ROUNDED =
122300         LQW-JW-JARO-DIST +
122400             (LQW-JW-PREFIX-LEN * .1 * (1 - LQW-JW-JARO-DIST)).
122500 1220-EXIT.
122600     EXIT.
122700
122800 1221-COUNT-PREFIX.
122900     ADD 1 TO LQW-JW-PREFIX-LEN.
123000 1221-EXIT.
123100     EXIT.
123200
123300*-----------------------------------------------------------------
123400* 1300-SPLIT-DBA-NAME - SPLITS A NORMALIZED NAME ON THE FIRST
123500* " DBA " OR " T/A " MARKER INTO A LEGAL HALF AND A TRADE HALF.
123600* LQW-DBA-NORM-SOURCE IN, LQW-DBA-LEGAL-PART/LQW-DBA-TRADE-PART/
123700* LQW-DBA-SPLIT-SW OUT.  CALLED ONCE PER MASTER ROW AT LOAD TIME.
123800*-----------------------------------------------------------------
123900 1300-SPLIT-DBA-NAME.
124000     MOVE LQW-DBA-NORM-SOURCE TO LQW-DBA-LEGAL-PART.
124100     MOVE SPACES              TO LQW-DBA-TRADE-PART.
124200     MOVE 'N'                 TO LQW-DBA-SPLIT-SW.
124300     MOVE ZERO                TO LQW-DBA-MARKER-POS.
124400     INSPECT LQW-DBA-NORM-SOURCE TALLYING LQW-DBA-MARKER-POS
124500         FOR ALL ' DBA '.
124600     IF LQW-DBA-MARKER-POS > 0
124700         UNSTRING LQW-DBA-NORM-SOURCE DELIMITED BY ' DBA '
124800             INTO LQW-DBA-LEGAL-PART LQW-DBA-TRADE-PART
124900         MOVE 'Y' TO LQW-DBA-SPLIT-SW
125000         GO TO 1300-EXIT.
125100     MOVE ZERO TO LQW-DBA-MARKER-POS.
125200     INSPECT LQW-DBA-NORM-SOURCE TALLYING LQW-DBA-MARKER-POS
125300         FOR ALL ' T/A '.
125400     IF LQW-DBA-MARKER-POS > 0
125500         UNSTRING LQW-DBA-NORM-SOURCE DELIMITED BY ' T/A '
125600             INTO LQW-DBA-LEGAL-PART LQW-DBA-TRADE-PART
125700         MOVE 'Y' TO LQW-DBA-SPLIT-SW.
125800 1300-EXIT.
125900     EXIT.
126000
126100*-----------------------------------------------------------------
126200* 1400-SCORE-LEGAL-NAME - JARO-WINKLER ON LEGAL/TRADE HALVES,
126300* CONSULTS THE DBA SPLIT 0210 ALREADY PRECOMPUTED ON LQT-TABLE,
126310* THEN LAYERS THE EXACT/CONTAINS/REORDERED-WORDS OVERRIDES ON TOP
126320* THE ONBOARDING DESK ASKED FOR AFTER "GLOBAL HOLDINGS LTD" KEPT
126330* SCORING BELOW "HOLDINGS GLOBAL LTD" AS A NEAR-MISS.
126340* djp 2024 - REQ 56210 - ADDED 1402/1460 OVERRIDE CHAIN
126400*-----------------------------------------------------------------
126500 1400-SCORE-LEGAL-NAME.
126600     MOVE LQW-FUZZY-SOURCE-NORM TO LQW-JW-STR1.
126700     MOVE LQT-FULL-NAME-NORM (LQT-IDX) TO LQW-JW-STR2.
126800     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
126900     MOVE LQW-JW-RESULT TO LQ2-JW-TEMP.
127000     IF LQT-HAS-DBA-SPLIT (LQT-IDX) = 'Y'
127100         PERFORM 1401-SCORE-DBA-HALVES THRU 1401-EXIT.
127110     IF LQW-JW-STR1 = LQW-JW-STR2
127120         MOVE 1 TO LQ2-JW-TEMP
127130         GO TO 1400-EXIT.
127140     PERFORM 1402-CHECK-NAME-CONTAINS THRU 1402-EXIT.
127150     IF LQ2-JW-TEMP NOT > .80
127160         PERFORM 1460-WORD-ANAGRAM-CHECK THRU 1460-EXIT
127170         IF LQW-WORDS-ARE-ANAGRAM AND .80 > LQ2-JW-TEMP
127180             MOVE .80 TO LQ2-JW-TEMP.
127200 1400-EXIT.
127300     EXIT.
127400
127500 1401-SCORE-DBA-HALVES.
127600     MOVE LQT-FULL-NAME-TRADE-PART (LQT-IDX) TO LQW-JW-STR2.
127700     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
127710     IF LQW-JW-RESULT > .90
127720         IF .95 > LQ2-JW-TEMP
127730             MOVE .95 TO LQ2-JW-TEMP
127740     ELSE
127750         IF LQW-JW-RESULT > LQ2-JW-TEMP
127900             MOVE LQW-JW-RESULT TO LQ2-JW-TEMP.
128000     MOVE LQT-FULL-NAME-LEGAL-PART (LQT-IDX) TO LQW-JW-STR2.
128100     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
128200     IF LQW-JW-RESULT > LQ2-JW-TEMP
128300         MOVE LQW-JW-RESULT TO LQ2-JW-TEMP.
128400 1401-EXIT.
128500     EXIT.
128600
128550* 1402-CHECK-NAME-CONTAINS - RAISES THE SCORE TO .85 WHEN ONE
128560* NAME IS WHOLLY CONTAINED IN THE OTHER (TRADE NAMES THAT JUST
128570* DROP A "THE" OR A CORPORATE SUFFIX).  USES THE SAME LQW-JW-STR1/
128580* LQW-JW-STR2/LQW-JW-LEN1/LQW-JW-LEN2 FIELDS 1200-JARO-WINKLER
128590* JUST FILLED, SO THE LENGTHS ARE ALREADY CURRENT.
128601 1402-CHECK-NAME-CONTAINS.
128610     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
128620     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
128630     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
128640         GO TO 1402-EXIT.
128650     MOVE ZERO TO LQ2-CONTAINS-CT.
128660     IF LQW-JW-LEN1 <= LQW-JW-LEN2
128670         INSPECT LQW-JW-STR2 (1:LQW-JW-LEN2)
128675             TALLYING LQ2-CONTAINS-CT
128680             FOR ALL LQW-JW-STR1 (1:LQW-JW-LEN1)
128690     ELSE
128701         INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1)
128703             TALLYING LQ2-CONTAINS-CT
128711             FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
128721     IF LQ2-CONTAINS-CT > 0 AND .85 > LQ2-JW-TEMP
128731         MOVE .85 TO LQ2-JW-TEMP.
128741 1402-EXIT.
128751     EXIT.
128761
128762* 1460-WORD-ANAGRAM-CHECK - "HOLDINGS GLOBAL LTD" VS "GLOBAL
128763* HOLDINGS LTD" - SPLITS BOTH HALVES INTO THE SHARED LQW-WORD-WORK
128764* TABLES (ALSO USED BY 1800'S DUPLICATE SCAN) AND CHECKS THEY ARE
128765* THE SAME BAG OF WORDS IN A DIFFERENT ORDER.
128766 1460-WORD-ANAGRAM-CHECK.
128767     MOVE 'N' TO LQW-WORDS-ANAGRAM-SW.
128768     PERFORM 1461-SPLIT-WORDS-A THRU 1461-EXIT.
128769     PERFORM 1462-SPLIT-WORDS-B THRU 1462-EXIT.
128770     IF LQW-WORDA-COUNT = 0 OR LQW-WORDB-COUNT = 0
128771         GO TO 1460-EXIT.
128772     IF LQW-WORDA-COUNT NOT = LQW-WORDB-COUNT
128773         GO TO 1460-EXIT.
128774     MOVE SPACES TO LQW-WORD-MATCHED-SW (1).
128775     PERFORM 1463-CLEAR-MATCHED-SW
128776         VARYING LQW-WORDM-IDX FROM 1 BY 1
128777         UNTIL LQW-WORDM-IDX > LQW-WORDB-COUNT.
128778     MOVE 'Y' TO LQW-WORDS-ANAGRAM-SW.
128779     PERFORM 1464-MATCH-ONE-WORD-A
128780         VARYING LQW-WORDA-IDX FROM 1 BY 1
128781         UNTIL LQW-WORDA-IDX > LQW-WORDA-COUNT.
128782 1460-EXIT.
128783     EXIT.
128784
128785 1461-SPLIT-WORDS-A.
128786     MOVE ZERO TO LQW-WORDA-COUNT.
128787     MOVE LQW-JW-STR1 TO LQ2-TOK-SOURCE.
128788     MOVE 1 TO LQ2-TOK-PTR.
128789     PERFORM 1465-ONE-WORD-A THRU 1465-EXIT
128790         UNTIL LQ2-TOK-PTR > 100 OR LQW-WORDA-COUNT >= 15.
128791 1461-EXIT.
128792     EXIT.
128793
128794 1465-ONE-WORD-A.
128795     MOVE SPACES TO LQ2-TOK-WORD.
128796     UNSTRING LQ2-TOK-SOURCE DELIMITED BY SPACE
128797         INTO LQ2-TOK-WORD
128798         WITH POINTER LQ2-TOK-PTR.
128799     IF LQ2-TOK-WORD = SPACES
128800         GO TO 1465-EXIT.
128801     ADD 1 TO LQW-WORDA-COUNT.
128802     SET LQW-WORDA-IDX TO LQW-WORDA-COUNT.
128803     MOVE LQ2-TOK-WORD TO LQW-WORDA-TABLE (LQW-WORDA-IDX).
128804 1465-EXIT.
128805     EXIT.
128806
128807 1462-SPLIT-WORDS-B.
128808     MOVE ZERO TO LQW-WORDB-COUNT.
128809     MOVE LQW-JW-STR2 TO LQ2-TOK-SOURCE.
128810     MOVE 1 TO LQ2-TOK-PTR.
128811     PERFORM 1466-ONE-WORD-B THRU 1466-EXIT
128812         UNTIL LQ2-TOK-PTR > 100 OR LQW-WORDB-COUNT >= 15.
128813 1462-EXIT.
128814     EXIT.
128815
128816 1466-ONE-WORD-B.
128817     MOVE SPACES TO LQ2-TOK-WORD.
128818     UNSTRING LQ2-TOK-SOURCE DELIMITED BY SPACE
128819         INTO LQ2-TOK-WORD
128820         WITH POINTER LQ2-TOK-PTR.
128821     IF LQ2-TOK-WORD = SPACES
128822         GO TO 1466-EXIT.
128823     ADD 1 TO LQW-WORDB-COUNT.
128824     SET LQW-WORDB-IDX TO LQW-WORDB-COUNT.
128825     MOVE LQ2-TOK-WORD TO LQW-WORDB-TABLE (LQW-WORDB-IDX).
128826 1466-EXIT.
128827     EXIT.
128828
128829 1463-CLEAR-MATCHED-SW.
128830     MOVE 'N' TO LQW-WORD-MATCHED-SW (LQW-WORDM-IDX).
128831 1463-EXIT.
128832     EXIT.
128833
128834* 1464-MATCH-ONE-WORD-A - FOR THE CURRENT LQW-WORDA-IDX WORD, HUNT
128835* FOR AN UNMATCHED EQUAL WORD IN TABLE B; NONE FOUND MEANS THE TWO
128836* NAMES ARE NOT A REORDERING OF THE SAME WORDS.
128837 1464-MATCH-ONE-WORD-A.
128838     MOVE 'N' TO LQ2-TOK-FOUND-SW.
128839     PERFORM 1467-SCAN-WORD-B
128840         VARYING LQW-WORDM-IDX FROM 1 BY 1
128841         UNTIL LQW-WORDM-IDX > LQW-WORDB-COUNT
128842             OR LQ2-TOK-FOUND.
128843     IF NOT LQ2-TOK-FOUND
128844         MOVE 'N' TO LQW-WORDS-ANAGRAM-SW.
128844 1464-EXIT.
128845     EXIT.
128846
128847 1467-SCAN-WORD-B.
128848     IF LQW-WORD-MATCHED-SW (LQW-WORDM-IDX) = 'Y'
128849         GO TO 1467-EXIT.
128850     IF LQW-WORDA-TABLE (LQW-WORDA-IDX) NOT =
128851             LQW-WORDB-TABLE (LQW-WORDM-IDX)
128852         GO TO 1467-EXIT.
128853     MOVE 'Y' TO LQW-WORD-MATCHED-SW (LQW-WORDM-IDX).
128854     MOVE 'Y' TO LQ2-TOK-FOUND-SW.
128855 1467-EXIT.
128856     EXIT.
128857
128700*-----------------------------------------------------------------
128800* 1450-SCORE-FUND-MANAGER - THE 3-WAY FUND-MANAGER TYPING CALL:
128810* BOTH SIDES CARRY A FUND MANAGER - COMPOSITE, SCORE IT FOR REAL.
128820* NEITHER SIDE DOES - NOT A COMPOSITE CANDIDATE, FUND COMPONENT
128830* STAYS OUT OF THE WAY (FIXED 1.0).  EXACTLY ONE SIDE DOES - THAT
128840* IS A TYPE MISMATCH, FIXED .3 AND 0521 RAISES THE DISCREPANCY
128850* ONCE THE MATCH ROW EXISTS.  NO LQM-WORK-TABLE WRITE HAPPENS
128860* HERE ANY LONGER - djp 2024 - REQ 56210 - THE OLD CODE SET
128870* LQM-COMPOSITE-MATCH (LQM-CANDIDATE-COUNT + 1) BEFORE THE ROW
128880* EXISTED AND 9410-ADD-NEW-MATCH SILENTLY STOMPED IT BACK TO 'N'.
128900*-----------------------------------------------------------------
129000 1450-SCORE-FUND-MANAGER.
129100     MOVE 1 TO LQ2-JW-TEMP2.
129110     MOVE 'N' TO LQ2-FUZZY-COMPOSITE-SW.
129120     MOVE 'N' TO LQ2-FUZZY-ONESIDED-SW.
129300     IF LQA-FUND-MANAGER = SPACES AND LQT-HAS-FUND-MGR (LQT-IDX)
129310         MOVE .3 TO LQ2-JW-TEMP2
129320         MOVE 'Y' TO LQ2-FUZZY-ONESIDED-SW
129330         GO TO 1450-EXIT.
129340     IF LQA-FUND-MANAGER NOT = SPACES
129350             AND NOT LQT-HAS-FUND-MGR (LQT-IDX)
129360         MOVE .3 TO LQ2-JW-TEMP2
129370         MOVE 'Y' TO LQ2-FUZZY-ONESIDED-SW
129380         GO TO 1450-EXIT.
129400     IF LQA-FUND-MANAGER = SPACES
129600         GO TO 1450-EXIT.
129700     MOVE LQA-FUND-MANAGER TO LQW-NORM-SOURCE.
129800     PERFORM 1100-NORMALIZE-FUND-MANAGER THRU 1100-EXIT.
129900     MOVE LQW-NORM-RESULT TO LQW-JW-STR1.
130000     MOVE LQT-ULTIMATE-PARENT-NORM (LQT-IDX) TO LQW-JW-STR2.
130100     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
130200     MOVE LQW-JW-RESULT TO LQ2-JW-TEMP2.
130210     PERFORM 1451-CHECK-INITIALS-MATCH THRU 1451-EXIT.
130220     PERFORM 1452-CHECK-FUND-CONTAINS THRU 1452-EXIT.
130230     MOVE 'Y' TO LQ2-FUZZY-COMPOSITE-SW.
130500 1450-EXIT.
130600     EXIT.

130610* 1451-CHECK-INITIALS-MATCH - "GS" VS "GOLDMAN SACHS" - BUILD
130620* EACH SIDE'S INITIALS AND, IF THEY AGREE, FLOOR THE SCORE AT .9.
130630 1451-CHECK-INITIALS-MATCH.
130640     PERFORM 1453-BUILD-INITIALS-1 THRU 1453-EXIT.
130650     PERFORM 1454-BUILD-INITIALS-2 THRU 1454-EXIT.
130660     IF LQ2-INITIALS-LEN-1 > 0
130670             AND LQ2-INITIALS-LEN-1 = LQ2-INITIALS-LEN-2
130680             AND LQ2-INITIALS-1 (1:LQ2-INITIALS-LEN-1) =
130690                 LQ2-INITIALS-2 (1:LQ2-INITIALS-LEN-1)
130700             AND .9 > LQ2-JW-TEMP2
130710         MOVE .9 TO LQ2-JW-TEMP2.
130720 1451-EXIT.
130730     EXIT.

130740 1453-BUILD-INITIALS-1.
130750     MOVE SPACES TO LQ2-INITIALS-1.
130760     MOVE ZERO   TO LQ2-INITIALS-LEN-1.
130770     MOVE LQW-JW-STR1 TO LQ2-TOK-SOURCE.
130780     MOVE 1 TO LQ2-TOK-PTR.
130790     PERFORM 1455-ONE-INITIAL-1 THRU 1455-EXIT
130800         UNTIL LQ2-TOK-PTR > 100 OR LQ2-INITIALS-LEN-1 >= 40.
130810 1453-EXIT.
130820     EXIT.

130830 1455-ONE-INITIAL-1.
130840     MOVE SPACES TO LQ2-TOK-WORD.
130850     UNSTRING LQ2-TOK-SOURCE DELIMITED BY SPACE
130860         INTO LQ2-TOK-WORD
130870         WITH POINTER LQ2-TOK-PTR.
130880     IF LQ2-TOK-WORD = SPACES
130890         GO TO 1455-EXIT.
130900     ADD 1 TO LQ2-INITIALS-LEN-1.
130910     MOVE LQ2-TOK-WORD (1:1) TO
130915         LQ2-INITIALS-1 (LQ2-INITIALS-LEN-1:1).
130920 1455-EXIT.
130930     EXIT.

130940 1454-BUILD-INITIALS-2.
130950     MOVE SPACES TO LQ2-INITIALS-2.
130960     MOVE ZERO   TO LQ2-INITIALS-LEN-2.
130970     MOVE LQW-JW-STR2 TO LQ2-TOK-SOURCE.
130980     MOVE 1 TO LQ2-TOK-PTR.
130990     PERFORM 1456-ONE-INITIAL-2 THRU 1456-EXIT
131000         UNTIL LQ2-TOK-PTR > 100 OR LQ2-INITIALS-LEN-2 >= 40.
131010 1454-EXIT.
131020     EXIT.

131030 1456-ONE-INITIAL-2.
131040     MOVE SPACES TO LQ2-TOK-WORD.
131050     UNSTRING LQ2-TOK-SOURCE DELIMITED BY SPACE
131060         INTO LQ2-TOK-WORD
131070         WITH POINTER LQ2-TOK-PTR.
131080     IF LQ2-TOK-WORD = SPACES
131090         GO TO 1456-EXIT.
131100     ADD 1 TO LQ2-INITIALS-LEN-2.
131110     MOVE LQ2-TOK-WORD (1:1) TO
131115         LQ2-INITIALS-2 (LQ2-INITIALS-LEN-2:1).
131120 1456-EXIT.
131130     EXIT.

131140* 1452-CHECK-FUND-CONTAINS - ONE FUND-MANAGER NAME WHOLLY INSIDE
131150* THE OTHER ("BLACKROCK" INSIDE "BLACKROCK FUND ADVISORS") FLOORS
131160* THE SCORE AT .85.
131170 1452-CHECK-FUND-CONTAINS.
131180     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
131190     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
131200     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
131210         GO TO 1452-EXIT.
131220     MOVE ZERO TO LQ2-CONTAINS-CT.
131230     IF LQW-JW-LEN1 <= LQW-JW-LEN2
131240         INSPECT LQW-JW-STR2 (1:LQW-JW-LEN2)
131245             TALLYING LQ2-CONTAINS-CT
131250             FOR ALL LQW-JW-STR1 (1:LQW-JW-LEN1)
131260     ELSE
131270         INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1)
131273             TALLYING LQ2-CONTAINS-CT
131280             FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
131290     IF LQ2-CONTAINS-CT > 0 AND .85 > LQ2-JW-TEMP2
131300         MOVE .85 TO LQ2-JW-TEMP2.
131310 1452-EXIT.
131320     EXIT.
130700
130800*-----------------------------------------------------------------
130900* 1480-COMBINE-COMPOSITE - WHEN NEITHER SIDE CARRIES A FUND
130910* MANAGER THE LEGAL-NAME SCORE STANDS ON ITS OWN.  OTHERWISE
130920* (BOTH-HAVE OR THE ONE-SIDED MISMATCH 1450 ALREADY FLOORED AT
130930* .3) A STRONG SHOWING ON BOTH HALVES WEIGHTS LEGAL 70/FUND 30;
130940* A WEAK SHOWING ON EITHER HALF PULLS THE WHOLE SCORE DOWN TO
130950* HALF OF WHICHEVER HALF IS WORSE.
131000* djp 2024 - REQ 56210 - REPLACED THE FLAT 15% "MANAGED-FUND"
131010*            BOOST, WHICH NEVER ACTUALLY HIT A REAL COMPOSITE
131020*            CANDIDATE, WITH THE REAL TWO-COMPONENT BLEND.
131100*-----------------------------------------------------------------
131200 1480-COMBINE-COMPOSITE.
131210     IF NOT LQ2-FUZZY-COMPOSITE AND NOT LQ2-FUZZY-ONESIDED
131220         MOVE LQ2-JW-TEMP TO LQ2-OVERALL-SCORE
131230         GO TO 1480-EXIT.
131240     IF LQ2-JW-TEMP NOT < .7 AND LQ2-JW-TEMP2 NOT < .6
131250         COMPUTE LQ2-OVERALL-SCORE ROUNDED =
131260             (LQ2-JW-TEMP * .7) + (LQ2-JW-TEMP2 * .3)
131270         GO TO 1480-EXIT.
131280     IF LQ2-JW-TEMP < LQ2-JW-TEMP2
131290         COMPUTE LQ2-OVERALL-SCORE ROUNDED = LQ2-JW-TEMP * .5
131300     ELSE
131310         COMPUTE LQ2-OVERALL-SCORE ROUNDED = LQ2-JW-TEMP2 * .5.
131900 1480-EXIT.
132000     EXIT.
132100
132200*-----------------------------------------------------------------
132300* 1500-ENHANCE-EMAIL-DOMAIN - THE ADF E-MAIL DOMAIN IS A STRONGER
132310* SIGNAL THAN THE DESK GAVE IT CREDIT FOR UNDER THE OLD 8/6/3
132320* POINTS - A DIRECT HIT (THE ROOT LABEL OF THE DOMAIN SHOWS UP IN
132330* THE CANDIDATE'S OWN NAME) OR A KNOWN CORPORATE-FAMILY DOMAIN
132340* EACH SETTLE THE QUESTION OUTRIGHT; GEOGRAPHY AND INDUSTRY ARE
132350* WEAKER, ADDITIVE CORROBORATION ONLY.
132360* djp 2024 - REQ 56210 - REPOINTED THE DIRECT CHECK AT A PROPERLY
132370*            EXTRACTED DOMAIN ROOT (STRIPS THE TLD AND ANY
132380*            SUBDOMAIN) INSTEAD OF A RAW PREFIX COMPARE, ADDED THE
132390*            GEO TIER, AND MADE THE INDUSTRY-KEYWORD CHECK REQUIRE
132391*            THE KEYWORD IN BOTH THE DOMAIN AND THE CANDIDATE NAME.
132400*-----------------------------------------------------------------
132500 1500-ENHANCE-EMAIL-DOMAIN.
132600     SET LQT-IDX TO LQM-ENTITY-IDX (LQM-IDX).
132610     MOVE ZERO TO LQ2-NET-BOOST.
132620     IF LQA-EMAIL-DOMAIN = SPACES
132630         GO TO 1500-EXIT.
132800     PERFORM 1510-DIRECT-DOMAIN-CHECK THRU 1510-EXIT.
133000     IF LQW-FUNDMGR-ALIAS-FOUND
133100         MOVE 20 TO LQ2-NET-BOOST
133200         GO TO 1500-APPLY-BOOST.
133300     PERFORM 1520-DOMAIN-FAMILY-CHECK THRU 1520-EXIT.
133400     IF LQW-DOMFAM-FOUND
133500         MOVE 15 TO LQ2-NET-BOOST
133600         GO TO 1500-APPLY-BOOST.
133610     PERFORM 1550-GEO-DOMAIN-CHECK THRU 1550-EXIT.
133620     IF LQW-GEODOM-FOUND
133630         ADD 5 TO LQ2-NET-BOOST.
133700     PERFORM 1530-INDUSTRY-KEYWORD-CHECK THRU 1530-EXIT.
133800     IF LQW-INDKEY-FOUND
133810         ADD 3 TO LQ2-NET-BOOST.
134000 1500-APPLY-BOOST.
134100     IF LQ2-NET-BOOST > 0
134200         PERFORM 1540-APPLY-DOMAIN-BOOST THRU 1540-EXIT.
134300 1500-EXIT.
134400     EXIT.
134500
134510* 1510-DIRECT-DOMAIN-CHECK - THE EMAIL'S ROOT LABEL (E.G.
134520* "BLACKROCK" OUT OF "MAIL.BLACKROCK.CO.UK") SHOWING UP ANYWHERE
134530* INSIDE THE CANDIDATE'S LEGAL NAME OR ITS ULTIMATE PARENT IS AS
134540* GOOD AS A DIRECT HIT.
134600 1510-DIRECT-DOMAIN-CHECK.
134700     MOVE 'N' TO LQW-FUNDMGR-ALIAS-FOUND-SW.
134710     PERFORM 1512-EXTRACT-DOMAIN-ROOT THRU 1512-EXIT.
134900     IF LQW-DOMROOT-LEN = 0
135000         GO TO 1510-EXIT.
135110     MOVE LQT-FULL-NAME (LQT-IDX) TO LQW-JW-STR1.
135120     PERFORM 1515-ROOT-IN-HAYSTACK THRU 1515-EXIT.
135130     IF LQW-FUNDMGR-ALIAS-FOUND
135140         GO TO 1510-EXIT.
135150     MOVE LQT-ULTIMATE-PARENT (LQT-IDX) TO LQW-JW-STR1.
135160     PERFORM 1515-ROOT-IN-HAYSTACK THRU 1515-EXIT.
135400 1510-EXIT.
135500     EXIT.
135510
135520* 1512-EXTRACT-DOMAIN-ROOT - STRIPS THE TLD (AFTER THE LAST DOT)
135530* AND, WHEN PRESENT, ANY SUBDOMAIN (BEFORE THE NEXT-TO-LAST DOT),
135540* LEAVING JUST THE REGISTRABLE-DOMAIN LABEL IN LQW-DOMAIN-ROOT.
135550 1512-EXTRACT-DOMAIN-ROOT.
135560     MOVE SPACES TO LQW-DOMAIN-ROOT.
135570     MOVE ZERO TO LQW-DOMROOT-LEN.
135580     PERFORM 9900-STRLEN-EMAILDOM THRU 9900-STRLEN-EMAILDOM-EXIT.
135590     IF LQW-EMAILDOM-LEN = 0
135600         GO TO 1512-EXIT.
135610     PERFORM 9906-FIND-LAST-DOT THRU 9906-EXIT.
135620     IF LQW-TLD-DOT-POS = 0
135630         MOVE LQW-EMAILDOM-LEN TO LQW-DOMROOT-LEN
135640         MOVE LQA-EMAIL-DOMAIN (1:LQW-DOMROOT-LEN)
135645             TO LQW-DOMAIN-ROOT
135650         GO TO 1512-EXIT.
135660     MOVE LQW-TLD-DOT-POS TO LQ2-DOMROOT-END-POS.
135670     PERFORM 1513-FIND-PRIOR-DOT THRU 1513-EXIT.
135680     IF LQ2-DOMROOT-START-POS = 0
135690         COMPUTE LQW-DOMROOT-LEN = LQ2-DOMROOT-END-POS - 1
135700         IF LQW-DOMROOT-LEN > 0
135710             MOVE LQA-EMAIL-DOMAIN (1:LQW-DOMROOT-LEN)
135720                 TO LQW-DOMAIN-ROOT
135730         GO TO 1512-EXIT.
135740     COMPUTE LQW-DOMROOT-LEN =
135750         LQ2-DOMROOT-END-POS - LQ2-DOMROOT-START-POS - 1.
135760     IF LQW-DOMROOT-LEN > 0
135770         MOVE LQA-EMAIL-DOMAIN
135780                 (LQ2-DOMROOT-START-POS + 1:LQW-DOMROOT-LEN)
135790             TO LQW-DOMAIN-ROOT.
135800 1512-EXIT.
135810     EXIT.
135820
135830 1513-FIND-PRIOR-DOT.
135840     MOVE ZERO TO LQ2-DOMROOT-START-POS.
135850     IF LQ2-DOMROOT-END-POS <= 1
135860         GO TO 1513-EXIT.
135870     PERFORM 1514-CHECK-PRIOR-DOT-CHAR THRU 1514-EXIT
135880         VARYING LQ2-K FROM LQ2-DOMROOT-END-POS - 1 BY -1
135890             UNTIL LQ2-K = 0 OR LQ2-DOMROOT-START-POS NOT = 0.
135900 1513-EXIT.
135910     EXIT.
135920
135930 1514-CHECK-PRIOR-DOT-CHAR.
135940     IF LQA-EMAIL-DOMAIN (LQ2-K:1) = '.'
135950         MOVE LQ2-K TO LQ2-DOMROOT-START-POS.
135960 1514-EXIT.
135970     EXIT.
135980
135990* 1515-ROOT-IN-HAYSTACK - IS LQW-DOMAIN-ROOT A SUBSTRING OF
135991* LQW-JW-STR1 (ALREADY LOADED BY THE CALLER)?
135992 1515-ROOT-IN-HAYSTACK.
135993     MOVE LQW-DOMAIN-ROOT TO LQW-JW-STR2.
135994     MOVE LQW-DOMROOT-LEN TO LQW-JW-LEN2.
135995     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
135996     IF LQW-JW-LEN1 = 0
135997         GO TO 1515-EXIT.
135998     MOVE ZERO TO LQ2-CONTAINS-CT.
135999     INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1) TALLYING LQ2-CONTAINS-CT
136001         FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
136002     IF LQ2-CONTAINS-CT > 0
136003         MOVE 'Y' TO LQW-FUNDMGR-ALIAS-FOUND-SW.
136004 1515-EXIT.
136005     EXIT.
136006
136010* 1520-DOMAIN-FAMILY-CHECK - A KNOWN CORPORATE-FAMILY EMAIL DOMAIN
136020* (E.G. "JPMORGAN.COM") ONLY COUNTS AS A MATCH WHEN THE FAMILY'S
136030* ALIAS ALSO SHOWS UP IN THE CANDIDATE'S OWN NAME - A SHARED
136040* WEBMAIL DOMAIN PROVES NOTHING BY ITSELF.
136500 1520-DOMAIN-FAMILY-CHECK.
135800     MOVE 'N' TO LQW-DOMFAM-SW.
136000     PERFORM 1521-CHECK-ONE-FAMILY THRU 1521-EXIT
136000         VARYING LQL-DOMFAM-IDX FROM 1 BY 1
136100             UNTIL LQL-DOMFAM-IDX > 15
136200                OR LQW-DOMFAM-FOUND.
136300 1520-EXIT.
136400     EXIT.
136500
136600 1521-CHECK-ONE-FAMILY.
136700     IF LQA-EMAIL-DOMAIN NOT = LQL-DOMFAM-DOMAIN (LQL-DOMFAM-IDX)
136710         GO TO 1521-EXIT.
136720     MOVE LQT-FULL-NAME (LQT-IDX) TO LQW-JW-STR1.
136730     MOVE LQL-DOMFAM-ALIAS (LQL-DOMFAM-IDX) TO LQW-JW-STR2.
136740     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
136750     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
136760     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
136770         GO TO 1521-EXIT.
136780     MOVE ZERO TO LQ2-CONTAINS-CT.
136790     INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1) TALLYING LQ2-CONTAINS-CT
136800         FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
136810     IF LQ2-CONTAINS-CT > 0
136900         MOVE 'Y' TO LQW-DOMFAM-SW.
137000 1521-EXIT.
137100     EXIT.
137110
137120* 1550-GEO-DOMAIN-CHECK - REUSES 1965'S TLD-TO-COUNTRY LOOKUP (SEE
137130* 1960-GEO-CONSISTENCY-BONUS) AS A WEAKER, EARLIER-STAGE SIGNAL -
137140* THE MATCHED ROW'S OWN COUNTRY CODE AGREEING WITH THE COUNTRY
137150* IMPLIED BY THE E-MAIL'S TLD.
137160 1550-GEO-DOMAIN-CHECK.
137170     MOVE 'N' TO LQW-GEODOM-SW.
137180     IF LQT-HAS-COUNTRY (LQT-IDX) NOT = 'Y'
137190         GO TO 1550-EXIT.
137200     MOVE SPACES TO LQ2-GEO-COUNTRY-2.
137210     PERFORM 1965-TRY-TLD-COUNTRY THRU 1965-EXIT.
137220     IF LQ2-GEO-COUNTRY-2 = SPACES
137230         GO TO 1550-EXIT.
137240     IF LQ2-GEO-COUNTRY-2 = LQT-COUNTRY-CODE (LQT-IDX)
137250         MOVE 'Y' TO LQW-GEODOM-SW.
137260 1550-EXIT.
137270     EXIT.
137280
137290* 1530-INDUSTRY-KEYWORD-CHECK - THE OLD CODE ONLY EVER LOOKED AT
137300* THE E-MAIL DOMAIN; A SHARED WORD LIKE "CAPITAL" IN A DOMAIN
137310* NAME MEANS NOTHING UNLESS THE CANDIDATE'S OWN NAME CARRIES THE
137320* SAME WORD.
137200 1530-INDUSTRY-KEYWORD-CHECK.
137300     MOVE 'N' TO LQW-INDKEY-SW.
137400     PERFORM 1531-CHECK-ONE-KEYWORD THRU 1531-EXIT
137500         VARYING LQL-INDKEY-IDX FROM 1 BY 1
137600             UNTIL LQL-INDKEY-IDX > 11
137700                OR LQW-INDKEY-FOUND.
137800 1530-EXIT.
137900     EXIT.
138000
138100 1531-CHECK-ONE-KEYWORD.
138110     MOVE LQA-EMAIL-DOMAIN TO LQW-JW-STR1.
138120     MOVE LQL-INDKEY-WORD (LQL-INDKEY-IDX) TO LQW-JW-STR2.
138130     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
138140     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
138150     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
138160         GO TO 1531-EXIT.
138170     MOVE ZERO TO LQ2-CONTAINS-CT.
138180     INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1) TALLYING LQ2-CONTAINS-CT
138190         FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
138200     IF LQ2-CONTAINS-CT = 0
138210         GO TO 1531-EXIT.
138220     MOVE LQT-FULL-NAME (LQT-IDX) TO LQW-JW-STR1.
138230     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
138240     IF LQW-JW-LEN1 = 0
138250         GO TO 1531-EXIT.
138260     MOVE ZERO TO LQ2-CONTAINS-CT.
138270     INSPECT LQW-JW-STR1 (1:LQW-JW-LEN1) TALLYING LQ2-CONTAINS-CT
138280         FOR ALL LQW-JW-STR2 (1:LQW-JW-LEN2).
138300     IF LQ2-CONTAINS-CT > 0
138310         MOVE 'Y' TO LQW-INDKEY-SW.
138400 1531-EXIT.
138500     EXIT.
138600
138700 1540-APPLY-DOMAIN-BOOST.
138800     COMPUTE LQM-SCORE (LQM-IDX) =
138900         LQM-SCORE (LQM-IDX) + LQ2-NET-BOOST.
139000     IF LQM-SCORE (LQM-IDX) > 100
139100         MOVE 100 TO LQM-SCORE (LQM-IDX).
139200     IF LQS-COUNT < LQS-MAX-COUNT
139300         ADD 1 TO LQS-COUNT
139400         SET LQS-IDX TO LQS-COUNT
139500         MOVE LQM-SEQ (LQM-IDX) TO LQS-MATCH-SEQ (LQS-IDX)
139550         MOVE 'EMAIL_DOMAIN_BOOST' TO LQS-COMPONENT-KEY (LQS-IDX)
139600         MOVE LQ2-NET-BOOST TO LQS-COMPONENT-VALUE (LQS-IDX).
139800 1540-EXIT.
139900     EXIT.
140000
140100*-----------------------------------------------------------------
140200* 1600-CROSS-SOURCE-VALIDATE - WHEN A TAX FORM CAME IN PAIRED WITH
140210* THE ADF, THE TWO OUGHT TO AGREE WITH EACH OTHER BEFORE EITHER IS
140220* TRUSTED AGAINST THE LOANIQ MASTER - A TAX FORM THAT DISAGREES
140230* WITH ITS OWN ADF IS A BIGGER RED FLAG THAN EITHER ONE DISAGREEING
140240* WITH THE MASTER ROW.  THIS IS FORM-VS-FORM; 1700'S CROSS-SOURCE
140250* CHECKS ARE WHAT COMPARE BOTH FORMS AGAINST THE MATCHED MASTER.
140260* djp 2024 - REQ 56210 - THE OLD VERSION COMPARED LQZ-* (TAX FORM)
140270*            STRAIGHT AGAINST LQT-* (MASTER) AND NEVER LOOKED AT
140280*            THE ADF SIDE AT ALL - A TAX FORM COULD AGREE WITH THE
140290*            MASTER WHILE FLATLY CONTRADICTING ITS OWN ADF AND
140295*            NOTHING WOULD EVER CATCH IT.
140500*-----------------------------------------------------------------
140600 1600-CROSS-SOURCE-VALIDATE.
140700     SET LQT-IDX TO LQM-ENTITY-IDX (LQM-IDX).
140800     MOVE ZERO TO LQ2-NET-BOOST.
140810     IF NOT LQW-TAX-PRESENT
140820         GO TO 1600-EXIT.
140900     PERFORM 1610-CHECK-TAX-EIN-AGREE THRU 1610-EXIT.
141100     IF LQZ-COUNTRY-CODE NOT = SPACES
141150         AND LQA-COUNTRY-CODE NOT = SPACES
141300         PERFORM 1620-CHECK-TAX-CNTRY-AGREE THRU 1620-EXIT.
141305     PERFORM 1625-CHECK-TAX-MEI-AGREE THRU 1625-EXIT.
141310     PERFORM 1630-CHECK-TAX-NAME-AGREE THRU 1630-EXIT.
141320     PERFORM 1640-CHECK-TAX-IDENT-EXTRA THRU 1640-EXIT.
141400     IF LQ2-NET-BOOST = 0
141500         GO TO 1600-EXIT.
141600     COMPUTE LQM-SCORE (LQM-IDX) =
141700         LQM-SCORE (LQM-IDX) + LQ2-NET-BOOST.
141800     IF LQM-SCORE (LQM-IDX) > 100
141900         MOVE 100 TO LQM-SCORE (LQM-IDX).
142000     IF LQM-SCORE (LQM-IDX) < 0
142100         MOVE 0 TO LQM-SCORE (LQM-IDX).
142200     IF LQS-COUNT < LQS-MAX-COUNT
142300         ADD 1 TO LQS-COUNT
142400         SET LQS-IDX TO LQS-COUNT
142500         MOVE LQM-SEQ (LQM-IDX) TO LQS-MATCH-SEQ (LQS-IDX)
142550         MOVE 'TAX_FORM_VALIDATION' TO LQS-COMPONENT-KEY (LQS-IDX)
142600         MOVE LQ2-NET-BOOST TO LQS-COMPONENT-VALUE (LQS-IDX).
142800 1600-EXIT.
142900     EXIT.
143000
143010* 1610-CHECK-TAX-EIN-AGREE - BOTH FORMS CARRYING AN EIN THAT
143020* DISAGREES IS A CRITICAL DISCREPANCY - THESE ARE SUPPOSED TO BE
143030* TWO DOCUMENTS FOR THE SAME ENTITY.  WHEN ONLY THE TAX FORM HAS
143040* ONE, IT GETS A SMALL CREDIT FOR CONTRIBUTING NEW INFORMATION,
143050* THEN A SECOND CHECK AGAINST THE MATCHED MASTER ROW'S OWN EIN.
143100 1610-CHECK-TAX-EIN-AGREE.
143110     IF LQZ-EIN = SPACES
143120         GO TO 1610-EXIT.
143130     IF LQA-EIN = SPACES
143140         ADD 5 TO LQ2-NET-BOOST
143150         MOVE LQZ-EIN TO LQW-EIN-CLEAN-2
143160         PERFORM 9510-STRIP-HYPHENS-2 THRU 9510-EXIT
143170         IF LQT-HAS-EIN (LQT-IDX) = 'Y'
143180                 AND LQW-EIN-CLEAN-2 = LQT-EIN-CLEAN (LQT-IDX)
143190             ADD 10 TO LQ2-NET-BOOST
143200         ELSE
143210             SUBTRACT 10 FROM LQ2-NET-BOOST
143220             MOVE 'EIN_MISMATCH_TAX_LOANIQ' TO LQ2-DISC-TYPE-PARM
143230             MOVE 'HIGH'                    TO LQ2-DISC-SEV-PARM
143240             MOVE 15                        TO LQ2-DISC-PEN-PARM
143250             PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT
143260         GO TO 1610-EXIT.
143270     IF LQZ-EIN = LQA-EIN
143280         ADD 10 TO LQ2-NET-BOOST
143290         GO TO 1610-EXIT.
143300     SUBTRACT 15 FROM LQ2-NET-BOOST.
143310     MOVE 'EIN_MISMATCH_CROSS_FORM' TO LQ2-DISC-TYPE-PARM.
143320     MOVE 'CRITICAL'               TO LQ2-DISC-SEV-PARM.
143330     MOVE 25                      TO LQ2-DISC-PEN-PARM.
143340     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
143800 1610-EXIT.
143900     EXIT.
144000
144010* 1620-CHECK-TAX-CNTRY-AGREE - A SMALL BOOST/PENALTY, ONLY FOR
144020* COUNTRY CODES PRESENT ON BOTH FORMS.
144100 1620-CHECK-TAX-CNTRY-AGREE.
144200     IF LQZ-COUNTRY-CODE = LQA-COUNTRY-CODE
144300         ADD 2 TO LQ2-NET-BOOST
144400         GO TO 1620-EXIT.
144500     SUBTRACT 5 FROM LQ2-NET-BOOST.
144510     MOVE 'COUNTRY_MISMATCH_CROSS_FORM' TO LQ2-DISC-TYPE-PARM.
144520     MOVE 'MEDIUM'                      TO LQ2-DISC-SEV-PARM.
144530     MOVE 10                            TO LQ2-DISC-PEN-PARM.
144540     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
144600 1620-EXIT.
144700     EXIT.
144710
144711* 1625-CHECK-TAX-MEI-AGREE - BOTH FORMS CARRYING A DIFFERENT MEI
144712* IS THE SAME CLASS OF PROBLEM AS THE EIN CHECK ABOVE - TWO
144713* DOCUMENTS FOR THE SAME ENTITY DO NOT GET TO DISAGREE ON THE
144714* LEGAL ENTITY IDENTIFIER.
144715 1625-CHECK-TAX-MEI-AGREE.
144716     IF LQZ-MEI = SPACES OR LQA-MEI = SPACES
144717         GO TO 1625-EXIT.
144718     IF LQZ-MEI = LQA-MEI
144719         GO TO 1625-EXIT.
144720     SUBTRACT 25 FROM LQ2-NET-BOOST.
144721     MOVE 'MEI_MISMATCH_CROSS_FORM' TO LQ2-DISC-TYPE-PARM.
144722     MOVE 'CRITICAL'               TO LQ2-DISC-SEV-PARM.
144723     MOVE 25                      TO LQ2-DISC-PEN-PARM.
144724     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
144725 1625-EXIT.
144726     EXIT.
144710
144720* 1630-CHECK-TAX-NAME-AGREE - JARO-WINKLER ON THE TWO FORMS' LEGAL
144730* NAMES, TIERED; THEN, INDEPENDENTLY, A SMALL BONUS WHEN THE TAX
144740* FORM'S OWN NAME ALSO TRACKS THE MATCHED MASTER ROW CLOSELY.
144750 1630-CHECK-TAX-NAME-AGREE.
144760     IF LQZ-LEGAL-NAME = SPACES OR LQA-LEGAL-NAME = SPACES
144770         GO TO 1630-EXIT.
144780     MOVE LQZ-LEGAL-NAME TO LQW-JW-STR1.
144790     MOVE LQA-LEGAL-NAME TO LQW-JW-STR2.
144800     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
144810     IF LQW-JW-RESULT > .9
144820         ADD 8 TO LQ2-NET-BOOST
144830     ELSE
144840       IF LQW-JW-RESULT > .8
144850           ADD 3 TO LQ2-NET-BOOST
144860       ELSE
144870         IF LQW-JW-RESULT < .7
144880             SUBTRACT 10 FROM LQ2-NET-BOOST
144890             MOVE 'LEGAL_NAME_MISMATCH_CROSS_FORM'
144895                 TO LQ2-DISC-TYPE-PARM
144900             MOVE 'HIGH'                      TO LQ2-DISC-SEV-PARM
144910             MOVE 15                          TO LQ2-DISC-PEN-PARM
144920             PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
144930     IF LQT-FULL-NAME-NORM (LQT-IDX) = SPACES
144940         GO TO 1630-EXIT.
144950     MOVE LQZ-LEGAL-NAME TO LQW-JW-STR1.
144960     MOVE LQT-FULL-NAME-NORM (LQT-IDX) TO LQW-JW-STR2.
144970     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
144980     IF LQW-JW-RESULT > .85
144990         ADD 5 TO LQ2-NET-BOOST.
145000 1630-EXIT.
145010     EXIT.
145020
145030* 1640-CHECK-TAX-IDENT-EXTRA - THE TAX FORM SOMETIMES CARRIES A
145040* REGISTRY IDENTIFIER THE ADF LEFT BLANK; IF IT MATCHES THE MASTER
145050* ROW WE ALREADY SELECTED, THAT IS CORROBORATION WORTH A BOOST.
145060 1640-CHECK-TAX-IDENT-EXTRA.
145070     IF LQZ-LEI NOT = SPACES AND LQA-LEI = SPACES
145080             AND LQT-HAS-LEI (LQT-IDX) = 'Y'
145090             AND LQZ-LEI = LQT-LEI (LQT-IDX)
145100         ADD 15 TO LQ2-NET-BOOST.
145110     IF LQZ-DEBT-DOMAIN-ID NOT = SPACES
145115         AND LQA-DEBT-DOMAIN-ID = SPACES
145120             AND LQT-HAS-DDID (LQT-IDX) = 'Y'
145130             AND LQZ-DEBT-DOMAIN-ID = LQT-DEBT-DOMAIN-ID (LQT-IDX)
145140         ADD 10 TO LQ2-NET-BOOST.
145150 1640-EXIT.
145160     EXIT.
144800
144900*-----------------------------------------------------------------
145000* 1700-DETECT-DISCREPANCIES - EVERY DISCREPANCY CODE THE DESK
145010* AGREED TO IN REQ 56210, EACH WITH ITS OWN FIXED SEVERITY AND
145020* SCORE PENALTY (CRITICAL -25, HIGH -15, MEDIUM -10, LOW -5).  THE
145030* FOUR *_CROSS_FORM CODES BELONG TO 1600 (ADF VS ITS OWN PAIRED
145040* TAX FORM); EVERYTHING HERE COMPARES THE DOCUMENT SET AGAINST THE
145050* MATCHED LOANIQ MASTER ROW, PLUS THE TWO INTERNAL CHECKS THAT
145055* LOOK AT THE MASTER ROW ALONE.
145060* djp 2024 - REQ 56210 - REPLACED FIVE HOME-GROWN CODES THAT NEVER
145065*            MATCHED THE DESK'S AGREED TAXONOMY (EIN_MISMATCH_FORMS
145070*            HERE DUPLICATED 1600'S OWN CODE, COUNTRY_CODE_MISMATCH,
145075*            LOW_NAME_SIMILARITY, NO_IDENTIFIERS_PROVIDED AND
145080*            MATCHED_LOCATION_NOT_MAIN WERE NEVER ON THE LIST) WITH
145085*            THE FULL SET, INCLUDING THE MEI/LEI/FUND-MANAGER/DBA
145090*            CHECKS THAT WERE MISSING OUTRIGHT.
145100*-----------------------------------------------------------------
145200 1700-DETECT-DISCREPANCIES.
145300     SET LQT-IDX TO LQM-ENTITY-IDX (LQM-IDX).
145310     PERFORM 1710-CHECK-MEI-MISMATCH THRU 1710-EXIT.
145320     PERFORM 1711-CHECK-MEI-MISSING THRU 1711-EXIT.
145330     PERFORM 1712-CHECK-LEI-MISMATCH THRU 1712-EXIT.
145340     PERFORM 1713-CHECK-EIN-MISMATCH THRU 1713-EXIT.
145350     PERFORM 1714-CHECK-DDID-MISMATCH THRU 1714-EXIT.
145360     PERFORM 1720-CHECK-COUNTRY-MEI-ADDR THRU 1720-EXIT.
145370     PERFORM 1721-CHECK-COUNTRY-FORM-LQ THRU 1721-EXIT.
145380     PERFORM 1722-CHECK-COUNTRY-TAX-LEGAL THRU 1722-EXIT.
145390     PERFORM 1730-CHECK-DBA-NOT-FOUND THRU 1730-EXIT.
145395     PERFORM 1731-CHECK-FUND-MANAGER THRU 1731-EXIT.
145700     PERFORM 1740-CHECK-DUP-SHORT-NAME THRU 1740-EXIT.
145800     PERFORM 1750-CHECK-LOCATION-AS-MAIN THRU 1750-EXIT.
145810     PERFORM 1751-CHECK-INTERNAL-COUNTRY THRU 1751-EXIT.
145900     PERFORM 1940-DISCREPANCY-PENALTY THRU 1940-EXIT.
146000 1700-EXIT.
146100     EXIT.
146200
146210* 1710-CHECK-MEI-MISMATCH - BOTH THE ADF AND THE MATCHED MASTER
146220* ROW CARRY AN MEI AND THEY DISAGREE - AS SERIOUS AS A WRONG
146230* ACCOUNT NUMBER ON A REMITTANCE.
146300 1710-CHECK-MEI-MISMATCH.
146400     IF LQA-MEI = SPACES OR LQT-HAS-MEI (LQT-IDX) NOT = 'Y'
146500         GO TO 1710-EXIT.
146600     IF LQA-MEI = LQT-MEI (LQT-IDX)
146700         GO TO 1710-EXIT.
146800     MOVE 'MEI_MISMATCH' TO LQ2-DISC-TYPE-PARM.
146900     MOVE 'CRITICAL'     TO LQ2-DISC-SEV-PARM.
147000     MOVE 25             TO LQ2-DISC-PEN-PARM.
147100     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
147600 1710-EXIT.
147700     EXIT.
147710
147720 1711-CHECK-MEI-MISSING.
147730     IF LQA-MEI = SPACES OR LQT-HAS-MEI (LQT-IDX) = 'Y'
147740         GO TO 1711-EXIT.
147750     MOVE 'MEI_MISSING_LOANIQ' TO LQ2-DISC-TYPE-PARM.
147760     MOVE 'HIGH'               TO LQ2-DISC-SEV-PARM.
147770     MOVE 15                   TO LQ2-DISC-PEN-PARM.
147780     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
147790 1711-EXIT.
147800     EXIT.
147810
147820 1712-CHECK-LEI-MISMATCH.
147830     IF LQA-LEI = SPACES OR LQT-HAS-LEI (LQT-IDX) NOT = 'Y'
147840         GO TO 1712-EXIT.
147850     IF LQA-LEI = LQT-LEI (LQT-IDX)
147860         GO TO 1712-EXIT.
147870     MOVE 'LEI_MISMATCH' TO LQ2-DISC-TYPE-PARM.
147880     MOVE 'HIGH'         TO LQ2-DISC-SEV-PARM.
147890     MOVE 15             TO LQ2-DISC-PEN-PARM.
147900     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
147910 1712-EXIT.
147920     EXIT.
147930
147940 1713-CHECK-EIN-MISMATCH.
147950     IF LQA-EIN = SPACES OR LQT-HAS-EIN (LQT-IDX) NOT = 'Y'
147960         GO TO 1713-EXIT.
147970     MOVE LQA-EIN TO LQW-EIN-CLEAN-2.
147980     PERFORM 9510-STRIP-HYPHENS-2 THRU 9510-EXIT.
147990     IF LQW-EIN-CLEAN-2 = LQT-EIN-CLEAN (LQT-IDX)
148000         GO TO 1713-EXIT.
148010     MOVE 'EIN_MISMATCH' TO LQ2-DISC-TYPE-PARM.
148020     MOVE 'HIGH'         TO LQ2-DISC-SEV-PARM.
148030     MOVE 15             TO LQ2-DISC-PEN-PARM.
148040     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
148050 1713-EXIT.
148060     EXIT.
148070
148080 1714-CHECK-DDID-MISMATCH.
148090     IF LQA-DEBT-DOMAIN-ID = SPACES
148095         OR LQT-HAS-DDID (LQT-IDX) NOT = 'Y'
148100         GO TO 1714-EXIT.
148110     IF LQA-DEBT-DOMAIN-ID = LQT-DEBT-DOMAIN-ID (LQT-IDX)
148120         GO TO 1714-EXIT.
148130     MOVE 'DEBT_DOMAIN_ID_MISMATCH' TO LQ2-DISC-TYPE-PARM.
148140     MOVE 'MEDIUM'                  TO LQ2-DISC-SEV-PARM.
148150     MOVE 10                        TO LQ2-DISC-PEN-PARM.
148160     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
148170 1714-EXIT.
148180     EXIT.
147800
147900* 1720-CHECK-COUNTRY-MEI-ADDR - THE ADF ADDRESS COUNTRY SHOULD
147910* AGREE WITH THE COUNTRY CARRIED IN THE ADF'S OWN MEI PREFIX
147920* (ISO 17442 CARRIES THE LEI-ISSUER COUNTRY THERE) - A PURELY
147930* DOCUMENT-INTERNAL CHECK, NOTHING TO DO WITH THE MATCHED ROW.
148190 1720-CHECK-COUNTRY-MEI-ADDR.
148200     IF LQA-COUNTRY-CODE = SPACES
148205         OR LQA-MEI = SPACES
148210         GO TO 1720-EXIT.
148220     IF LQA-COUNTRY-CODE = LQA-MEI-COUNTRY
148230         GO TO 1720-EXIT.
148240     MOVE 'COUNTRY_MISMATCH_MEI_ADDRESS' TO LQ2-DISC-TYPE-PARM.
148250     MOVE 'MEDIUM'                       TO LQ2-DISC-SEV-PARM.
148260     MOVE 10                             TO LQ2-DISC-PEN-PARM.
148270     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
148700 1720-EXIT.
148800     EXIT.
148900
148910 1721-CHECK-COUNTRY-FORM-LQ.
148920     IF LQA-COUNTRY-CODE = SPACES
148925         OR LQT-HAS-COUNTRY (LQT-IDX) NOT = 'Y'
148930         GO TO 1721-EXIT.
148940     IF LQA-COUNTRY-CODE = LQT-COUNTRY-CODE (LQT-IDX)
148950         GO TO 1721-EXIT.
148960     MOVE 'COUNTRY_MISMATCH_FORM_LOANIQ' TO LQ2-DISC-TYPE-PARM.
148970     MOVE 'MEDIUM'                       TO LQ2-DISC-SEV-PARM.
148980     MOVE 10                             TO LQ2-DISC-PEN-PARM.
148990     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
149000 1721-EXIT.
149010     EXIT.
149020
149030* 1722-CHECK-COUNTRY-TAX-LEGAL - WHEN A TAX FORM IS PRESENT ITS OWN
149040* TWO COUNTRY FIELDS (FILING COUNTRY, LEGAL-ADDRESS COUNTRY) OUGHT
149050* TO AGREE WITH EACH OTHER - A SOFTER SIGNAL THAN EITHER DISAGREEING
149060* WITH THE ADF OR THE MASTER.
149070 1722-CHECK-COUNTRY-TAX-LEGAL.
149080     IF NOT LQW-TAX-PRESENT
149090         GO TO 1722-EXIT.
149100     IF LQZ-COUNTRY-CODE = SPACES OR LQZ-TAX-COUNTRY-CODE = SPACES
149110         GO TO 1722-EXIT.
149120     IF LQZ-COUNTRY-CODE = LQZ-TAX-COUNTRY-CODE
149130         GO TO 1722-EXIT.
149140     MOVE 'COUNTRY_MISMATCH_TAX_LEGAL' TO LQ2-DISC-TYPE-PARM.
149150     MOVE 'LOW'                        TO LQ2-DISC-SEV-PARM.
149160     MOVE 5                            TO LQ2-DISC-PEN-PARM.
149170     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
149180 1722-EXIT.
149190     EXIT.
149200
149210* 1730-CHECK-DBA-NOT-FOUND - THE ADF'S "DOING BUSINESS AS" NAME
149220* SHOULD SHOW UP SOMEWHERE IN THE MASTER ROW'S TRADE-NAME PART.
149230 1730-CHECK-DBA-NOT-FOUND.
149240     IF LQA-DBA = SPACES
149250         GO TO 1730-EXIT.
149260     MOVE LQA-DBA TO LQW-JW-STR1.
149270     MOVE LQT-FULL-NAME-TRADE-PART (LQT-IDX) TO LQW-JW-STR2.
149280     PERFORM 9900-STRLEN-1 THRU 9900-STRLEN-1-EXIT.
149290     PERFORM 9900-STRLEN-2 THRU 9900-STRLEN-2-EXIT.
149300     IF LQW-JW-LEN1 = 0 OR LQW-JW-LEN2 = 0
149310         GO TO 1730-NOT-FOUND.
149320     MOVE ZERO TO LQ2-CONTAINS-CT.
149330     INSPECT LQW-JW-STR2 (1:LQW-JW-LEN2) TALLYING LQ2-CONTAINS-CT
149340         FOR ALL LQW-JW-STR1 (1:LQW-JW-LEN1).
149350     IF LQ2-CONTAINS-CT > 0
149360         GO TO 1730-EXIT.
149370 1730-NOT-FOUND.
149380     MOVE 'DBA_NOT_IN_LOANIQ' TO LQ2-DISC-TYPE-PARM.
149390     MOVE 'LOW'               TO LQ2-DISC-SEV-PARM.
149400     MOVE 5                   TO LQ2-DISC-PEN-PARM.
149410     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
149600 1730-EXIT.
149700     EXIT.
149800
149810* 1731-CHECK-FUND-MANAGER - THREE-WAY: ADF GAVE A FUND MANAGER THE
149820* MASTER DOES NOT HAVE ON FILE, THE MASTER HAS ONE THE ADF DID NOT
149830* MENTION, OR BOTH GAVE ONE AND THEY DO NOT TRACK.
149840 1731-CHECK-FUND-MANAGER.
149850     IF LQA-FUND-MANAGER NOT = SPACES
149860         GO TO 1732-FM-ADF-PRESENT.
149870     IF NOT LQT-HAS-FUND-MGR (LQT-IDX)
149880         GO TO 1731-EXIT.
149890     MOVE 'UNEXPECTED_FUND_MANAGER_LOANIQ' TO LQ2-DISC-TYPE-PARM.
149900     MOVE 'MEDIUM'                          TO LQ2-DISC-SEV-PARM.
149910     MOVE 10                                TO LQ2-DISC-PEN-PARM.
149920     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
149930     GO TO 1731-EXIT.
149940 1732-FM-ADF-PRESENT.
149950     IF LQT-HAS-FUND-MGR (LQT-IDX)
149960         GO TO 1733-FM-BOTH-PRESENT.
149970     MOVE 'FUND_MANAGER_MISSING_LOANIQ' TO LQ2-DISC-TYPE-PARM.
149980     MOVE 'MEDIUM'                      TO LQ2-DISC-SEV-PARM.
149990     MOVE 10                            TO LQ2-DISC-PEN-PARM.
150000     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
150010     GO TO 1731-EXIT.
150020 1733-FM-BOTH-PRESENT.
150030     MOVE LQA-FUND-MANAGER TO LQW-JW-STR1.
150040     MOVE LQT-ULTIMATE-PARENT-NORM (LQT-IDX) TO LQW-JW-STR2.
150050     PERFORM 1200-JARO-WINKLER THRU 1200-EXIT.
150060     IF LQW-JW-RESULT >= .7
150070         GO TO 1731-EXIT.
150080     MOVE 'FUND_MANAGER_MISMATCH' TO LQ2-DISC-TYPE-PARM.
150090     MOVE 'MEDIUM'                TO LQ2-DISC-SEV-PARM.
150100     MOVE 10                      TO LQ2-DISC-PEN-PARM.
150110     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
150120 1731-EXIT.
150130     EXIT.
150140
150150* 1740-CHECK-DUP-SHORT-NAME - THE MATCHED ROW'S CLEANED SHORT NAME
150160* IS SHARED BY OTHER MASTER ROWS (PRECOMPUTED AT LOAD TIME BY
150170* 1750-INTERNAL-CHECKS' SHORT-NAME PASS) - A WEAK SIGNAL THE
150180* MATCH ITSELF MIGHT BE AMBIGUOUS.
149900 1740-CHECK-DUP-SHORT-NAME.
150000     IF LQT-SHORT-NAME-DUP-CNT (LQT-IDX) = 0
150010         GO TO 1740-EXIT.
150200     MOVE 'POTENTIAL_DUPLICATE_SHORT_NAME' TO LQ2-DISC-TYPE-PARM.
150300     MOVE 'LOW'                            TO LQ2-DISC-SEV-PARM.
150400     MOVE 5                                TO LQ2-DISC-PEN-PARM.
150500     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
150600 1740-EXIT.
150700     EXIT.
150800
150900* djp 2024 - REQ 56210 - WAS FLAGGING EVERY LOCATION SUB-RECORD
150910*            ON EVERY MATCH, LINKED OR NOT - THE RULE IS A LOCATION
150920*            ROW WITH NO PARENT CUSTOMER ID ON FILE, NOT JUST A
150930*            LOCATION ROW.
150940 1750-CHECK-LOCATION-AS-MAIN.
151000     IF LQT-IS-LOCATION (LQT-IDX) NOT = 'Y'
151010         GO TO 1750-EXIT.
151020     IF LQT-PARENT-CUSTOMER-ID (LQT-IDX) NOT = ZERO
151030         GO TO 1750-EXIT.
151100     MOVE 'ORPHANED_LOCATION_RECORD' TO LQ2-DISC-TYPE-PARM.
151200     MOVE 'MEDIUM'                   TO LQ2-DISC-SEV-PARM.
151300     MOVE 10                         TO LQ2-DISC-PEN-PARM.
151400     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
151500 1750-EXIT.
151600     EXIT.
151610
151620* 1751-CHECK-INTERNAL-COUNTRY - A LOANIQ DATA-QUALITY CHECK, NOT A
151630* DOCUMENT COMPARISON: THE MASTER ROW'S OWN ADDRESS COUNTRY AND
151640* ITS OWN MEI-PREFIX COUNTRY SHOULD AGREE WITH EACH OTHER.
151650 1751-CHECK-INTERNAL-COUNTRY.
151660     IF LQT-HAS-COUNTRY (LQT-IDX) NOT = 'Y'
151670             OR LQT-HAS-MEI (LQT-IDX) NOT = 'Y'
151680         GO TO 1751-EXIT.
151690     IF LQT-COUNTRY-CODE (LQT-IDX) = LQT-MEI-COUNTRY (LQT-IDX)
151700         GO TO 1751-EXIT.
151710     MOVE 'INTERNAL_COUNTRY_MISMATCH' TO LQ2-DISC-TYPE-PARM.
151720     MOVE 'MEDIUM'                    TO LQ2-DISC-SEV-PARM.
151730     MOVE 10                          TO LQ2-DISC-PEN-PARM.
151740     PERFORM 9700-ADD-DISCREPANCY THRU 9700-EXIT.
151750 1751-EXIT.
151760     EXIT.
151700
151800*-----------------------------------------------------------------
151900* 1800-DETECT-DUPLICATES - THREE SEPARATE SIGNALS CAN ALL POINT AT
151910* THE SAME OTHER MASTER ROW - A SHARED EIN, A SHARED CLEANED SHORT
151920* NAME, OR A FULL NAME THAT IS JUST THE SAME WORDS REORDERED - SO
151930* THE THREE PASSES SHARE ONE SEEN-LIST (LQ4-DUP-WORK) AND A ROW
151940* CAUGHT BY MORE THAN ONE CHECK IS STILL ONLY COUNTED ONCE.
151950* djp 2024 - REQ 56210 - OLD VERSION JUST COPIED THE LOAD-TIME
151960*            SHORT-NAME PRECOMPUTE STRAIGHT ACROSS AND NEVER LOOKED
151970*            AT EIN OR FULL-NAME AGREEMENT AT ALL.
152300*-----------------------------------------------------------------
152400 1800-DETECT-DUPLICATES.
152500     SET LQT-IDX TO LQM-ENTITY-IDX (LQM-IDX).
152510     MOVE ZERO TO LQ4-DUP-SEEN-CT.
152520     IF LQT-ENTITY-COUNT > 0
152530         PERFORM 1820-SCAN-ONE-OTHER-ROW THRU 1820-EXIT
152540             VARYING LQT-IDX2 FROM 1 BY 1
152550                 UNTIL LQT-IDX2 > LQT-ENTITY-COUNT.
152700     MOVE LQ4-DUP-SEEN-CT TO LQM-DUPLICATE-COUNT (LQM-IDX).
152800 1800-EXIT.
152900     EXIT.
152910
152920* 1820-SCAN-ONE-OTHER-ROW - CHECKS ONE OTHER MASTER ROW (LQT-IDX2)
152930* AGAINST THE MATCHED ROW (LQT-IDX) FOR ANY OF THE THREE DUPLICATE
152940* SIGNALS; A HIT ON ANY OF THEM MARKS LQT-IDX2 SEEN AND DONE.
152950 1820-SCAN-ONE-OTHER-ROW.
152960     IF LQT-IDX2 = LQT-IDX
152970         GO TO 1820-EXIT.
152980     IF LQT-EIN (LQT-IDX) NOT = SPACES
152990             AND LQT-EIN (LQT-IDX2) = LQT-EIN (LQT-IDX)
153000         PERFORM 1821-MARK-IF-NEW THRU 1821-EXIT
153010         GO TO 1820-EXIT.
153020     IF LQT-SHORT-NAME-DUP-CNT (LQT-IDX) > 0
153030             AND LQT-SHORT-NAME-CLEAN (LQT-IDX2) NOT = SPACES
153040             AND LQT-SHORT-NAME-CLEAN (LQT-IDX2) =
153050                 LQT-SHORT-NAME-CLEAN (LQT-IDX)
153060         PERFORM 1821-MARK-IF-NEW THRU 1821-EXIT
153070         GO TO 1820-EXIT.
153080     PERFORM 1830-CHECK-NAME-ANAGRAM THRU 1830-EXIT.
153090     IF LQW-WORDS-ARE-ANAGRAM
153100         PERFORM 1821-MARK-IF-NEW THRU 1821-EXIT.
153110 1820-EXIT.
153120     EXIT.
153130
153140* 1821-MARK-IF-NEW - ADDS LQT-IDX2 TO THE SEEN-LIST UNLESS IT IS
153150* ALREADY THERE FROM AN EARLIER CHECK THIS PASS.
153160 1821-MARK-IF-NEW.
153170     MOVE 'Y' TO LQ4-DUP-NEW-SW.
153180     IF LQ4-DUP-SEEN-CT > 0
153190         PERFORM 1822-CHECK-ONE-SEEN THRU 1822-EXIT
153200             VARYING LQ4-DUP-IDX FROM 1 BY 1
153210                 UNTIL LQ4-DUP-IDX > LQ4-DUP-SEEN-CT
153220                     OR NOT LQ4-DUP-IS-NEW.
153230     IF NOT LQ4-DUP-IS-NEW
153240         GO TO 1821-EXIT.
153250     IF LQ4-DUP-SEEN-CT >= 20
153260         GO TO 1821-EXIT.
153270     ADD 1 TO LQ4-DUP-SEEN-CT.
153280     SET LQ4-DUP-IDX TO LQ4-DUP-SEEN-CT.
153290     SET LQ4-DUP-SEEN-TABLE (LQ4-DUP-IDX) TO LQT-IDX2.
153300 1821-EXIT.
153310     EXIT.
153320
153330 1822-CHECK-ONE-SEEN.
153340     IF LQ4-DUP-SEEN-TABLE (LQ4-DUP-IDX) = LQT-IDX2
153350         MOVE 'N' TO LQ4-DUP-NEW-SW.
153360 1822-EXIT.
153370     EXIT.
153380
153390* 1830-CHECK-NAME-ANAGRAM - FULL-NAME SIMILARITY, REUSING THE SAME
153400* WORD-MULTISET CHECK 1400-SCORE-LEGAL-NAME USES AGAINST THE
153410* DOCUMENT NAME; HERE BOTH SIDES ARE MASTER ROWS.
153420 1830-CHECK-NAME-ANAGRAM.
153430     MOVE 'N' TO LQW-WORDS-ANAGRAM-SW.
153440     MOVE LQT-FULL-NAME-NORM (LQT-IDX)  TO LQ4-CLEAN-NAME-1.
153450     MOVE LQT-FULL-NAME-NORM (LQT-IDX2) TO LQ4-CLEAN-NAME-2.
153460     IF LQ4-CLEAN-NAME-1 = SPACES OR LQ4-CLEAN-NAME-2 = SPACES
153470         GO TO 1830-EXIT.
153480     IF LQ4-CLEAN-NAME-1 = LQ4-CLEAN-NAME-2
153490         MOVE 'Y' TO LQW-WORDS-ANAGRAM-SW
153500         GO TO 1830-EXIT.
153510     MOVE LQ4-CLEAN-NAME-1 TO LQW-JW-STR1.
153520     MOVE LQ4-CLEAN-NAME-2 TO LQW-JW-STR2.
153530     PERFORM 1460-WORD-ANAGRAM-CHECK THRU 1460-EXIT.
153540 1830-EXIT.
153550     EXIT.
153000
153100*-----------------------------------------------------------------
153200* 1900-CALC-FINAL-SCORE - REBUILDS THE SCORE FRESH EVERY PASS FROM
153300* THE NAMED COMPONENTS SITTING IN LQS-TABLE - NOTHING IS EVER
153400* CARRIED FORWARD AS A RUNNING TOTAL, THE WAY THE OLD SCORER DID,
153500* BECAUSE A RUNNING TOTAL CANNOT BE RE-DERIVED OR EXPLAINED TO THE
153510* ONBOARDING DESK WITHOUT REPLAYING EVERY STEP THAT BUILT IT.
153520* djp 2024 - REQ 56210 - OLD VERSION ONLY EVER ADDED TO LQM-SCORE
153530*            IN PLACE (1500/1600/1960 EACH COMPUTED LQM-SCORE =
153540*            LQM-SCORE + X) SO A CANDIDATE'S SCORE DEPENDED ON THE
153550*            ORDER THE PASSES HAPPENED TO RUN IN - THIS VERSION
153560*            ZEROES LQ3-SCORE-PARTS AND RE-SUMS THE LEDGER EVERY
153570*            TIME SO THE NUMBER IS REPRODUCIBLE FROM LQS-TABLE
153580*            ALONE.
153500*-----------------------------------------------------------------
153600 1900-CALC-FINAL-SCORE.
153610     PERFORM 1960-GEO-CONSISTENCY-BONUS THRU 1960-EXIT.
153620     PERFORM 1910-RESET-SCORE-PARTS THRU 1910-EXIT.
153630     IF LQS-COUNT > 0
153640         PERFORM 1920-SCAN-SCORE-LEDGER THRU 1920-EXIT
153650             VARYING LQS-IDX FROM 1 BY 1
153655                 UNTIL LQS-IDX > LQS-COUNT.
153660     PERFORM 1925-COUNT-IDENT-TYPES THRU 1925-EXIT.
153670     PERFORM 1930-RECOMPOSE-SCORE THRU 1930-EXIT.
153680     PERFORM 1940-DISCREPANCY-PENALTY THRU 1940-EXIT.
153690     PERFORM 1945-DUP-AND-TYPE-BONUS THRU 1945-EXIT.
153900     PERFORM 1950-DERIVE-CONFIDENCE-LEVEL THRU 1950-EXIT.
154000 1900-EXIT.
154100     EXIT.

154110* 1910-RESET-SCORE-PARTS - CLEARS LAST CANDIDATE'S COMPONENTS SO
154120* NONE OF THEM BLEED FORWARD INTO THIS ONE'S RECOMPOSITION.
154130 1910-RESET-SCORE-PARTS.
154140     MOVE ZERO TO LQ3-MEI-MATCH-V  LQ3-LEI-MATCH-V
154150                  LQ3-EIN-MATCH-V  LQ3-DDID-MATCH-V
154160                  LQ3-MEI-BOOST-V  LQ3-LEI-BOOST-V
154170                  LQ3-EIN-BOOST-V  LQ3-DDID-BOOST-V
154180                  LQ3-LEGAL-FUZZY-V LQ3-FUND-FUZZY-V
154190                  LQ3-EMAIL-BOOST-V LQ3-TAXFORM-V
154200                  LQ3-GEO-BONUS-V   LQ3-NAME-COMPONENT
154210                  LQ3-IDENT-TYPE-CT LQ3-RUNNING-SCORE.
154220     MOVE 'N' TO LQ3-MEI-MATCH-SW  LQ3-LEI-MATCH-SW
154230                 LQ3-EIN-MATCH-SW  LQ3-DDID-MATCH-SW
154240                 LQ3-MEI-BOOST-SW  LQ3-LEI-BOOST-SW
154250                 LQ3-EIN-BOOST-SW  LQ3-DDID-BOOST-SW
154260                 LQ3-LEGAL-FUZZY-SW LQ3-FUND-FUZZY-SW.
154270 1910-EXIT.
154280     EXIT.

154290* 1920-SCAN-SCORE-LEDGER - ONE LQS-TABLE ROW AT A TIME, SORTED
154300* INTO ITS LQ3-SCORE-PARTS FIELD BY COMPONENT KEY.  ROWS BELONGING
154310* TO SOME OTHER CANDIDATE IN THIS SAME PASS ARE SKIPPED.
154320 1920-SCAN-SCORE-LEDGER.
154330     IF LQS-MATCH-SEQ (LQS-IDX) NOT = LQM-SEQ (LQM-IDX)
154340         GO TO 1920-EXIT.
154350     IF LQS-COMPONENT-KEY (LQS-IDX) = 'MEI_MATCH'
154360         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-MEI-MATCH-V
154370         MOVE 'Y' TO LQ3-MEI-MATCH-SW
154380         GO TO 1920-EXIT.
154390     IF LQS-COMPONENT-KEY (LQS-IDX) = 'MEI_BOOST'
154400         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-MEI-BOOST-V
154410         MOVE 'Y' TO LQ3-MEI-BOOST-SW
154420         GO TO 1920-EXIT.
154430     IF LQS-COMPONENT-KEY (LQS-IDX) = 'LEI_MATCH'
154440         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-LEI-MATCH-V
154450         MOVE 'Y' TO LQ3-LEI-MATCH-SW
154460         GO TO 1920-EXIT.
154470     IF LQS-COMPONENT-KEY (LQS-IDX) = 'LEI_BOOST'
154480         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-LEI-BOOST-V
154490         MOVE 'Y' TO LQ3-LEI-BOOST-SW
154500         GO TO 1920-EXIT.
154510     IF LQS-COMPONENT-KEY (LQS-IDX) = 'EIN_MATCH'
154520         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-EIN-MATCH-V
154530         MOVE 'Y' TO LQ3-EIN-MATCH-SW
154540         GO TO 1920-EXIT.
154550     IF LQS-COMPONENT-KEY (LQS-IDX) = 'EIN_BOOST'
154560         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-EIN-BOOST-V
154570         MOVE 'Y' TO LQ3-EIN-BOOST-SW
154580         GO TO 1920-EXIT.
154590     IF LQS-COMPONENT-KEY (LQS-IDX) = 'DEBT_DOMAIN_MATCH'
154600         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-DDID-MATCH-V
154610         MOVE 'Y' TO LQ3-DDID-MATCH-SW
154620         GO TO 1920-EXIT.
154630     IF LQS-COMPONENT-KEY (LQS-IDX) = 'DEBT_DOMAIN_BOOST'
154640         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-DDID-BOOST-V
154650         MOVE 'Y' TO LQ3-DDID-BOOST-SW
154660         GO TO 1920-EXIT.
154670     IF LQS-COMPONENT-KEY (LQS-IDX) = 'EMAIL_ONLY_MATCH'
154680             OR LQS-COMPONENT-KEY (LQS-IDX) = 'EMAIL_ONLY_BOOST'
154690         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-EMAIL-BOOST-V
154700         GO TO 1920-EXIT.
154710     IF LQS-COMPONENT-KEY (LQS-IDX) = 'LEGAL_NAME_FUZZY'
154720         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-LEGAL-FUZZY-V
154730         MOVE 'Y' TO LQ3-LEGAL-FUZZY-SW
154740         GO TO 1920-EXIT.
154750     IF LQS-COMPONENT-KEY (LQS-IDX) = 'FUND_MANAGER_FUZZY'
154760         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-FUND-FUZZY-V
154770         MOVE 'Y' TO LQ3-FUND-FUZZY-SW
154780         GO TO 1920-EXIT.
154790     IF LQS-COMPONENT-KEY (LQS-IDX) = 'EMAIL_DOMAIN_BOOST'
154800         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-EMAIL-BOOST-V
154810         GO TO 1920-EXIT.
154820     IF LQS-COMPONENT-KEY (LQS-IDX) = 'TAX_FORM_VALIDATION'
154830         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-TAXFORM-V
154840         GO TO 1920-EXIT.
154850     IF LQS-COMPONENT-KEY (LQS-IDX) = 'GEO_CONSISTENCY_BONUS'
154860         ADD LQS-COMPONENT-VALUE (LQS-IDX) TO LQ3-GEO-BONUS-V.
154870 1920-EXIT.
154880     EXIT.

154890* 1925-COUNT-IDENT-TYPES - HOW MANY OF THE FOUR REGISTRY
154895* IDENTIFIER TYPES (MEI/LEI/EIN/DEBT-DOMAIN) CONTRIBUTED ANYTHING
154900* AT ALL - EMAIL-ONLY DOES NOT COUNT, IT IS NOT A REGISTRY
154910* IDENTIFIER.
154920 1925-COUNT-IDENT-TYPES.
154930     MOVE ZERO TO LQ3-IDENT-TYPE-CT.
154940     IF LQ3-MEI-MATCH-FOUND OR LQ3-MEI-BOOST-FOUND
154950         ADD 1 TO LQ3-IDENT-TYPE-CT.
154960     IF LQ3-LEI-MATCH-FOUND OR LQ3-LEI-BOOST-FOUND
154970         ADD 1 TO LQ3-IDENT-TYPE-CT.
154980     IF LQ3-EIN-MATCH-FOUND OR LQ3-EIN-BOOST-FOUND
154990         ADD 1 TO LQ3-IDENT-TYPE-CT.
155000     IF LQ3-DDID-MATCH-FOUND OR LQ3-DDID-BOOST-FOUND
155010         ADD 1 TO LQ3-IDENT-TYPE-CT.
155020 1925-EXIT.
155030     EXIT.

155031* 1928-CALC-NAME-COMPONENT - RECOMBINES LQ3-LEGAL-FUZZY-V AND
155032* LQ3-FUND-FUZZY-V (ALREADY 70/30-WEIGHTED BY 0520/0521 WHEN BOTH
155033* SIDES CARRY A FUND MANAGER) INTO ONE NAME SCORE.  A MANAGED-
155034* FUND PAIR THAT CLEARS BOTH FLOORS (LEGAL OVER 60, FUND OVER 20)
155035* BLENDS 70/30; OTHERWISE WE TRUST WHICHEVER SIDE IS WEAKER AND
155036* HALVE IT.  A MANAGED-FUND PAIR MISSING ONE OF THE TWO PARTS, OR
155037* A STANDALONE CANDIDATE, FALLS BACK TO THE SINGLE COMPONENT ON
155038* HAND (HALVED FOR THE MANAGED-FUND SIDE, AS-IS FOR STANDALONE).
155039 1928-CALC-NAME-COMPONENT.
155040     MOVE ZERO TO LQ3-NAME-COMPONENT.
155041     IF LQM-COMPOSITE-MATCH (LQM-IDX) NOT = 'Y'
155042         GO TO 1928-STANDALONE.
155043     IF LQ3-LEGAL-FUZZY-FOUND AND LQ3-FUND-FUZZY-FOUND
155044         GO TO 1928-BOTH-PRESENT.
155045     IF LQ3-LEGAL-FUZZY-FOUND
155046         COMPUTE LQ3-NAME-COMPONENT ROUNDED =
155047             LQ3-LEGAL-FUZZY-V * .5.
155048     GO TO 1928-EXIT.
155049 1928-STANDALONE.
155050     IF LQ3-LEGAL-FUZZY-FOUND
155051         MOVE LQ3-LEGAL-FUZZY-V TO LQ3-NAME-COMPONENT.
155052     GO TO 1928-EXIT.
155053 1928-BOTH-PRESENT.
155054     IF LQ3-LEGAL-FUZZY-V > 60 AND LQ3-FUND-FUZZY-V > 20
155055         COMPUTE LQ3-NAME-COMPONENT ROUNDED =
155056             (LQ3-LEGAL-FUZZY-V * .7) +
155057                 (LQ3-FUND-FUZZY-V * .3)
155058         GO TO 1928-EXIT.
155059     IF LQ3-LEGAL-FUZZY-V < LQ3-FUND-FUZZY-V
155060         COMPUTE LQ3-NAME-COMPONENT ROUNDED =
155061             LQ3-LEGAL-FUZZY-V * .5
155062     ELSE
155063         COMPUTE LQ3-NAME-COMPONENT ROUNDED =
155064             LQ3-FUND-FUZZY-V * .5.
155065 1928-EXIT.
155066     EXIT.

155040* 1930-RECOMPOSE-SCORE - SUMS THE PARTS INTO LQM-SCORE.  THE NAME
155050* COMPONENT 1928 HANDS BACK CARRIES THE SPEC'S COMPOSITE-THRESHOLD
155060* BLEND ALREADY; ON TOP OF THAT, CONFIDENCESCORER APPLIES ITS OWN
155070* 30% WEIGHT TO THE RESULT UNCONDITIONALLY, EVERY CANDIDATE, NAME-
155080* ONLY OR NOT - A NAME MATCH SHOULD NEVER OUTWEIGH A REGISTRY
155090* IDENTIFIER HIT EVEN WHEN THERE IS NO IDENTIFIER TO COMPARE IT TO.
155100 1930-RECOMPOSE-SCORE.
155110     MOVE ZERO TO LQ3-RUNNING-SCORE.
155120     ADD LQ3-MEI-MATCH-V  LQ3-LEI-MATCH-V
155130         LQ3-EIN-MATCH-V  LQ3-DDID-MATCH-V
155140         LQ3-MEI-BOOST-V  LQ3-LEI-BOOST-V
155150         LQ3-EIN-BOOST-V  LQ3-DDID-BOOST-V
155160             TO LQ3-RUNNING-SCORE.
155170     PERFORM 1928-CALC-NAME-COMPONENT THRU 1928-EXIT.
155180     COMPUTE LQ3-NAME-COMPONENT ROUNDED =
155190         LQ3-NAME-COMPONENT * .3.
155200     ADD LQ3-NAME-COMPONENT TO LQ3-RUNNING-SCORE.
155230     ADD LQ3-EMAIL-BOOST-V  TO LQ3-RUNNING-SCORE.
155240     ADD LQ3-TAXFORM-V      TO LQ3-RUNNING-SCORE.
155250     ADD LQ3-GEO-BONUS-V    TO LQ3-RUNNING-SCORE.
155260     MOVE LQ3-RUNNING-SCORE TO LQM-SCORE (LQM-IDX).
155270     IF LQM-SCORE (LQM-IDX) > 100
155280         MOVE 100 TO LQM-SCORE (LQM-IDX).
155290     IF LQM-SCORE (LQM-IDX) < 0
155300         MOVE 0 TO LQM-SCORE (LQM-IDX).
155310 1930-EXIT.
155320     EXIT.

155330* 1945-DUP-AND-TYPE-BONUS - TWO CLOSING ADJUSTMENTS THE LEDGER
155340* CANNOT CARRY ON ITS OWN: A SMALL BONUS FOR EVERY REGISTRY
155350* IDENTIFIER TYPE BEYOND THE FIRST THAT AGREED (CORROBORATION),
155360* AND A FLAT PENALTY WHEN 1800-DETECT-DUPLICATES FOUND OTHER
155370* MASTER ROWS THIS ONE COULD EASILY BE CONFUSED WITH.
155380 1945-DUP-AND-TYPE-BONUS.
155390     IF LQ3-IDENT-TYPE-CT > 1
155400         COMPUTE LQM-SCORE (LQM-IDX) =
155410             LQM-SCORE (LQM-IDX) + ((LQ3-IDENT-TYPE-CT - 1) * 5).
155420     IF LQM-DUPLICATE-COUNT (LQM-IDX) > 0
155430         COMPUTE LQM-SCORE (LQM-IDX) =
155440             LQM-SCORE (LQM-IDX) - 5.
155450     IF LQM-SCORE (LQM-IDX) > 100
155460         MOVE 100 TO LQM-SCORE (LQM-IDX).
155470     IF LQM-SCORE (LQM-IDX) < 0
155480         MOVE 0 TO LQM-SCORE (LQM-IDX).
155490 1945-EXIT.
155500     EXIT.

154300*-----------------------------------------------------------------
154400* 1960-GEO-CONSISTENCY-BONUS - REQ 40217 - A LITTLE EXTRA
154500* CONFIDENCE WHEN THE ADF COUNTRY CODE AGREES WITH THE COUNTRY
154600* IMPLIED BY THE FIRST TWO CHARACTERS OF THE MATCHED ROW'S MEI
154700* (ISO 17442 CARRIES THE LEI-ISSUER COUNTRY IN THAT POSITION,
154800* SAME IDEA AS THE LEI PREFIX TABLE THE DESK ALREADY TRUSTS).
154810* djp 2024 - REQ 56210 - RAISED THE BONUS FROM 3 TO 10 TO MATCH
154820*            THE DESK'S REVISED WEIGHTING, AND STOPPED TOUCHING
154830*            LQM-SCORE DIRECTLY HERE - 1900-CALC-FINAL-SCORE NOW
154840*            PICKS THE VALUE BACK UP OUT OF LQS-TABLE ITSELF SO
154850*            THE BONUS SURVIVES THE FRESH RECOMPOSITION.
154900*-----------------------------------------------------------------
155000 1960-GEO-CONSISTENCY-BONUS.
155100     SET LQT-IDX TO LQM-ENTITY-IDX (LQM-IDX).
155200     MOVE SPACES TO LQ2-GEO-COUNTRY-1 LQ2-GEO-COUNTRY-2.
155300     IF LQA-COUNTRY-CODE = SPACES
155400         GO TO 1960-EXIT.
155500     MOVE LQA-COUNTRY-CODE TO LQ2-GEO-COUNTRY-1.
155600     IF LQT-HAS-MEI (LQT-IDX) = 'Y'
155700         MOVE LQT-MEI-COUNTRY (LQT-IDX) TO LQ2-GEO-COUNTRY-2.
155800     IF LQ2-GEO-COUNTRY-2 = SPACES
155900         PERFORM 1965-TRY-TLD-COUNTRY THRU 1965-EXIT.
156000     IF LQ2-GEO-COUNTRY-2 = SPACES
156100         GO TO 1960-EXIT.
156200     IF LQ2-GEO-COUNTRY-1 NOT = LQ2-GEO-COUNTRY-2
156300         GO TO 1960-EXIT.
156800     IF LQS-COUNT < LQS-MAX-COUNT
156900         ADD 1 TO LQS-COUNT
157000         SET LQS-IDX TO LQS-COUNT
157100         MOVE LQM-SEQ (LQM-IDX) TO LQS-MATCH-SEQ (LQS-IDX)
157150         MOVE 'GEO_CONSISTENCY_BONUS' TO
157160             LQS-COMPONENT-KEY (LQS-IDX)
157200         MOVE 10 TO LQS-COMPONENT-VALUE (LQS-IDX).
157400 1960-EXIT.
157500     EXIT.                                                        
157600                                                                  
157700* 1965-TRY-TLD-COUNTRY - REQ 40217 FOLLOW-UP - WHEN THE MATCHED   
157800* ROW CARRIES NO MEI, FALL BACK TO THE COUNTRY-CODE TLD ON THE    
157900* ADF E-MAIL DOMAIN (LQL-TLD-TABLE) AS A WEAKER GEO SIGNAL.       
158000 1965-TRY-TLD-COUNTRY.                                            
158100     MOVE SPACES TO LQW-DOMAIN-TLD.                               
158200     PERFORM 9900-STRLEN-EMAILDOM THRU 9900-STRLEN-EMAILDOM-EXIT. 
158300     PERFORM 9906-FIND-LAST-DOT THRU 9906-EXIT.                   
158400     IF LQW-TLD-DOT-POS = 0                                       
158500         GO TO 1965-EXIT.                                         
158600     COMPUTE LQW-TLD-SUFFIX-LEN =                                 
158700         LQW-EMAILDOM-LEN - LQW-TLD-DOT-POS.                      
158800     IF LQW-TLD-SUFFIX-LEN < 2 OR LQW-TLD-SUFFIX-LEN > 4          
158900         GO TO 1965-EXIT.                                         
159000     MOVE LQA-EMAIL-DOMAIN (LQW-TLD-DOT-POS + 1:LQW-TLD-SUFFIX-LEN
159100         TO LQW-DOMAIN-TLD.                                       
159200     MOVE 'N' TO LQW-TLD-FOUND-SW.                                
159300     PERFORM 1967-CHECK-ONE-TLD THRU 1967-EXIT                    
159400         VARYING LQL-TLD-IDX FROM 1 BY 1                          
159500             UNTIL LQL-TLD-IDX > 14 OR LQW-TLD-FOUND.             
159600 1965-EXIT.                                                       
159700     EXIT.                                                        
159800                                                                  
159900 1967-CHECK-ONE-TLD.                                              
160000     IF LQW-DOMAIN-TLD = LQL-TLD-SUFFIX (LQL-TLD-IDX)             
160100         MOVE 'Y' TO LQW-TLD-FOUND-SW                             
160200         MOVE LQL-TLD-COUNTRY (LQL-TLD-IDX) TO LQ2-GEO-COUNTRY-2. 
160300 1967-EXIT.                                                       
160400     EXIT.                                                        
160500                                                                  
160600 9900-STRLEN-EMAILDOM.                                            
160700     MOVE ZERO TO LQW-EMAILDOM-LEN.                               
160800     PERFORM 9905-STRLEN-EMAILDOM-ONE THRU 9905-EXIT              
160900         VARYING LQ2-K FROM 50 BY -1                              
161000             UNTIL LQ2-K = 0 OR LQW-EMAILDOM-LEN NOT = 0.         
161100 9900-STRLEN-EMAILDOM-EXIT.                                       
161200     EXIT.                                                        
161300                                                                  
161400 9905-STRLEN-EMAILDOM-ONE.                                        
161500     IF LQA-EMAIL-DOMAIN (LQ2-K:1) NOT = SPACE                    
161600         MOVE LQ2-K TO LQW-EMAILDOM-LEN.                          
161700 9905-EXIT.                                                       
161800     EXIT.                                                        
161900                                                                  
162000 9906-FIND-LAST-DOT.                                              
162100     MOVE ZERO TO LQW-TLD-DOT-POS.                                
162200     IF LQW-EMAILDOM-LEN = 0                                      
162300         GO TO 9906-EXIT.                                         
162400     PERFORM 9907-CHECK-DOT-CHAR THRU 9907-EXIT                   
162500         VARYING LQ2-K FROM LQW-EMAILDOM-LEN BY -1                
162600             UNTIL LQ2-K = 0 OR LQW-TLD-DOT-POS NOT = 0.          
162700 9906-EXIT.                                                       
162800     EXIT.                                                        
162900                                                                  
163000 9907-CHECK-DOT-CHAR.                                             
163100     IF LQA-EMAIL-DOMAIN (LQ2-K:1) = '.'                          
163200         MOVE LQ2-K TO LQW-TLD-DOT-POS.                           
163300 9907-EXIT.                                                       
163400     EXIT.
163500
163600* 1940-DISCREPANCY-PENALTY - REQ 56210 - THE LEDGER CAN CARRY MORE
163610* THAN ONE ROW FOR A BAD MATCH (WRONG MEI, WRONG EIN, WRONG
163620* COUNTRY ALL AT ONCE), BUT THE DESK DOES NOT WANT DISCREPANCIES
163630* ALONE ABLE TO WIPE OUT A MATCH THAT SCORED WELL ON IDENTIFIERS -
163640* SO THE TOTAL DEDUCTION IS CAPPED AT 50 POINTS NO MATTER HOW MANY
163650* ROWS PILE UP.
163660* djp 2024 - REQ 56210 - OLD VERSION SUBTRACTED THE PENALTY SUM
163670*            UNCAPPED, SO FOUR OR FIVE SMALL DISCREPANCIES COULD
163680*            ZERO OUT A MATCH THE IDENTIFIER PASS WAS CERTAIN OF.
163600 1940-DISCREPANCY-PENALTY.
163700     MOVE ZERO TO LQ2-PENALTY-SUM.
163800     MOVE ZERO TO LQM-DISCREPANCY-COUNT (LQM-IDX).
163900     MOVE 'N'  TO LQM-HAS-CRITICAL (LQM-IDX).
164000     IF LQD-COUNT = 0
164100         GO TO 1940-EXIT.
164200     PERFORM 1941-TOTAL-ONE-DISC THRU 1941-EXIT
164300         VARYING LQD-IDX FROM 1 BY 1 UNTIL LQD-IDX > LQD-COUNT.
164400     IF LQ2-PENALTY-SUM = 0
164500         GO TO 1940-EXIT.
164510     IF LQ2-PENALTY-SUM > 50
164520         MOVE 50 TO LQ2-PENALTY-SUM.
164600     COMPUTE LQM-SCORE (LQM-IDX) =
164700         LQM-SCORE (LQM-IDX) - LQ2-PENALTY-SUM.
164800     IF LQM-SCORE (LQM-IDX) < 0
164900         MOVE 0 TO LQM-SCORE (LQM-IDX).
165000 1940-EXIT.
165100     EXIT.
165200
165300 1941-TOTAL-ONE-DISC.
165400     IF LQD-MATCH-SEQ (LQD-IDX) NOT = LQM-SEQ (LQM-IDX)
165500         GO TO 1941-EXIT.
165600     ADD 1 TO LQM-DISCREPANCY-COUNT (LQM-IDX).
165700     ADD LQD-SCORE-PENALTY (LQD-IDX) TO LQ2-PENALTY-SUM.
165800     IF LQD-SEV-CRITICAL (LQD-IDX)
165900         MOVE 'Y' TO LQM-HAS-CRITICAL (LQM-IDX).
166000 1941-EXIT.
166100     EXIT.
166200
166200* 1950-DERIVE-CONFIDENCE-LEVEL - REQ 56210 - THE DESK RAISED ALL
166210* THREE CUT-POINTS WHEN THE EMAIL-ONLY AND FUND-MANAGER PASSES
166220* STARTED CONTRIBUTING TO THE SCORE - THE OLD 60-POINT FLOOR FOR
166230* MEDIUM WAS LETTING TOO MANY WEAK MATCHES THROUGH WITHOUT REVIEW.
166240* djp 2024 - REQ 56210 - 90/75/60 -> 95/85/70, VERY_HIGH RENAMED
166250*            HIGH, AND ANYTHING BELOW THE OLD LOW FLOOR NOW COMES
166260*            BACK REVIEW RATHER THAN LOW SO THE DESK KNOWS IT HAS
166270*            TO LOOK AT THE CANDIDATE BY HAND.
166300 1950-DERIVE-CONFIDENCE-LEVEL.
166400     MOVE 'REVIEW' TO LQM-CONFIDENCE-LEVEL (LQM-IDX).
166500     IF LQM-SCORE (LQM-IDX) >= 95
166600         MOVE 'HIGH'        TO LQM-CONFIDENCE-LEVEL (LQM-IDX)
166700         GO TO 1950-EXIT.
166800     IF LQM-SCORE (LQM-IDX) >= 85
166900         MOVE 'MEDIUM-HIGH' TO LQM-CONFIDENCE-LEVEL (LQM-IDX)
167000         GO TO 1950-EXIT.
167100     IF LQM-SCORE (LQM-IDX) >= 70
167200         MOVE 'MEDIUM'      TO LQM-CONFIDENCE-LEVEL (LQM-IDX).
167300 1950-EXIT.
167400     EXIT.
167500
167600*-----------------------------------------------------------------
167700* 9000-9900  -  SHARED UTILITY PARAGRAPHS
167800*-----------------------------------------------------------------
167900
168000* 9400-ADD-OR-BOOST-MATCH - IDENTIFIER HIT.  IF THE ENTITY IS
168100* ALREADY A CANDIDATE, BOOST ITS SCORE AND MARK IT COMPOSITE
168200* (TWO IDENTIFIERS AGREEING); OTHERWISE ADD IT FRESH.
168300 9400-ADD-OR-BOOST-MATCH.
168400     PERFORM 9600-ALREADY-MATCHED THRU 9600-EXIT.
168500     IF LQW-ALREADY-MATCHED
168600         PERFORM 9430-BOOST-EXISTING THRU 9430-EXIT
168700     ELSE
168800         PERFORM 9435-ADD-FRESH-IDENT-MATCH THRU 9435-EXIT.
168900 9400-EXIT.
169000     EXIT.
169100
169200 9435-ADD-FRESH-IDENT-MATCH.
169300     MOVE LQ2-IDENT-KEY-BASE TO LQ2-STRATEGY-PARM.
169400     PERFORM 9410-ADD-NEW-MATCH THRU 9410-EXIT.
169500     IF LQM-CANDIDATE-COUNT = 0
169510         GO TO 9435-EXIT.
169520     COMPUTE LQM-SCORE (LQM-CANDIDATE-COUNT) =
169700         LQ2-IDENT-BASE-SCORE.
169530     SET LQM-IDX TO LQM-CANDIDATE-COUNT.
169540     MOVE '_MATCH'             TO LQ2-COMPONENT-SUFFIX.
169550     MOVE LQ2-IDENT-BASE-SCORE TO LQ2-COMPONENT-VAL.
169560     PERFORM 9440-RECORD-IDENT-COMPONENT THRU 9440-EXIT.
169800 9435-EXIT.
169900     EXIT.
170000
170100 9410-ADD-NEW-MATCH.
170200     IF LQM-CANDIDATE-COUNT >= LQM-MAX-CANDIDATES
170300         GO TO 9410-EXIT.
170400     ADD 1 TO LQM-CANDIDATE-COUNT.
170500     SET LQM-IDX TO LQM-CANDIDATE-COUNT.
170600     MOVE LQM-CANDIDATE-COUNT TO LQM-SEQ (LQM-IDX).
170700     SET LQM-ENTITY-IDX (LQM-IDX) TO LQT-IDX.
170800     MOVE LQT-ENTITY-ID (LQT-IDX) TO
170810         LQM-MATCHED-ENTITY-ID (LQM-IDX).
170900     MOVE LQ2-IDENT-BASE-SCORE TO LQM-SCORE (LQM-IDX).
171000     MOVE 'MEDIUM' TO LQM-CONFIDENCE-LEVEL (LQM-IDX).
171100     MOVE LQ2-STRATEGY-PARM TO LQM-STRATEGY (LQM-IDX).
171200     MOVE 'N' TO LQM-COMPOSITE-MATCH (LQM-IDX).
171300     MOVE ZERO TO LQM-DISCREPANCY-COUNT (LQM-IDX).
171400     MOVE 'N' TO LQM-HAS-CRITICAL (LQM-IDX).
171500     MOVE ZERO TO LQM-DUPLICATE-COUNT (LQM-IDX).
171600 9410-EXIT.
171700     EXIT.
171800
171900 9420-SWAP-CANDIDATES.
172000     MOVE LQM-SEQ (LQM-IDX) TO LQ2-SWAP-SEQ.
172100     SET LQ2-SWAP-ENTITY-IDX TO LQM-ENTITY-IDX (LQM-IDX).
172200     MOVE LQM-MATCHED-ENTITY-ID (LQM-IDX) TO LQ2-SWAP-MATCHED-ID.
172300     MOVE LQM-SCORE (LQM-IDX) TO LQ2-SWAP-SCORE.
172400     MOVE LQM-CONFIDENCE-LEVEL (LQM-IDX) TO LQ2-SWAP-CONF-LEVEL.
172500     MOVE LQM-STRATEGY (LQM-IDX) TO LQ2-SWAP-STRATEGY.
172600     MOVE LQM-COMPOSITE-MATCH (LQM-IDX) TO LQ2-SWAP-COMPOSITE.
172700     MOVE LQM-DISCREPANCY-COUNT (LQM-IDX) TO LQ2-SWAP-DISC-COUNT.
172800     MOVE LQM-HAS-CRITICAL (LQM-IDX) TO LQ2-SWAP-HAS-CRIT.
172900     MOVE LQM-DUPLICATE-COUNT (LQM-IDX) TO LQ2-SWAP-DUP-COUNT.
173000
173100     MOVE LQM-SEQ (LQM-IDX2) TO LQM-SEQ (LQM-IDX).
173200     SET LQM-ENTITY-IDX (LQM-IDX) TO LQM-ENTITY-IDX (LQM-IDX2).
173300     MOVE LQM-MATCHED-ENTITY-ID (LQM-IDX2) TO
173310         LQM-MATCHED-ENTITY-ID (LQM-IDX).
173400     MOVE LQM-SCORE (LQM-IDX2) TO LQM-SCORE (LQM-IDX).
173500     MOVE LQM-CONFIDENCE-LEVEL (LQM-IDX2) TO
173510         LQM-CONFIDENCE-LEVEL (LQM-IDX).
173600     MOVE LQM-STRATEGY (LQM-IDX2) TO LQM-STRATEGY (LQM-IDX).
173700     MOVE LQM-COMPOSITE-MATCH (LQM-IDX2) TO
173710         LQM-COMPOSITE-MATCH (LQM-IDX).
173800     MOVE LQM-DISCREPANCY-COUNT (LQM-IDX2) TO
173810         LQM-DISCREPANCY-COUNT (LQM-IDX).
173900     MOVE LQM-HAS-CRITICAL (LQM-IDX2) TO
173905         LQM-HAS-CRITICAL (LQM-IDX).
174000     MOVE LQM-DUPLICATE-COUNT (LQM-IDX2) TO
174010         LQM-DUPLICATE-COUNT (LQM-IDX).
174100
174200     MOVE LQ2-SWAP-SEQ TO LQM-SEQ (LQM-IDX2).
174300     SET LQM-ENTITY-IDX (LQM-IDX2) TO LQ2-SWAP-ENTITY-IDX.
174400     MOVE LQ2-SWAP-MATCHED-ID TO LQM-MATCHED-ENTITY-ID (LQM-IDX2).
174500     MOVE LQ2-SWAP-SCORE TO LQM-SCORE (LQM-IDX2).
174600     MOVE LQ2-SWAP-CONF-LEVEL TO LQM-CONFIDENCE-LEVEL (LQM-IDX2).
174700     MOVE LQ2-SWAP-STRATEGY TO LQM-STRATEGY (LQM-IDX2).
174800     MOVE LQ2-SWAP-COMPOSITE TO LQM-COMPOSITE-MATCH (LQM-IDX2).
174900     MOVE LQ2-SWAP-DISC-COUNT TO LQM-DISCREPANCY-COUNT (LQM-IDX2).
175000     MOVE LQ2-SWAP-HAS-CRIT TO LQM-HAS-CRITICAL (LQM-IDX2).
175100     MOVE LQ2-SWAP-DUP-COUNT TO LQM-DUPLICATE-COUNT (LQM-IDX2).
175200 9420-EXIT.
175300     EXIT.
175400
175500 9430-BOOST-EXISTING.
175600     COMPUTE LQM-SCORE (LQ2-BEST-IDX) =
175700         LQM-SCORE (LQ2-BEST-IDX) + LQ2-IDENT-BOOST-SCORE.
175800     IF LQM-SCORE (LQ2-BEST-IDX) > 100
175900         MOVE 100 TO LQM-SCORE (LQ2-BEST-IDX).
176000     MOVE 'Y' TO LQM-COMPOSITE-MATCH (LQ2-BEST-IDX).
176010     SET LQM-IDX TO LQ2-BEST-IDX.
176020     MOVE '_BOOST'              TO LQ2-COMPONENT-SUFFIX.
176030     MOVE LQ2-IDENT-BOOST-SCORE TO LQ2-COMPONENT-VAL.
176040     PERFORM 9440-RECORD-IDENT-COMPONENT THRU 9440-EXIT.
176100 9430-EXIT.
176200     EXIT.
176210
176220* 9440-RECORD-IDENT-COMPONENT - REQ 56210 - WRITES ONE NAMED ROW
176230* TO THE LQS-TABLE SCORE LEDGER FOR AN IDENTIFIER HIT (MEI/LEI/
176240* EIN/DEBT_DOMAIN, BASE OR BOOST) SO 1900-CALC-FINAL-SCORE CAN
176250* REBUILD THE SCORE FRESH INSTEAD OF CARRYING A RUNNING TOTAL.
176260 9440-RECORD-IDENT-COMPONENT.
176270     IF LQS-COUNT >= LQS-MAX-COUNT
176280         GO TO 9440-EXIT.
176290     ADD 1 TO LQS-COUNT.
176300     SET LQS-IDX TO LQS-COUNT.
176310     MOVE LQM-SEQ (LQM-IDX) TO LQS-MATCH-SEQ (LQS-IDX).
176320     MOVE SPACES TO LQS-COMPONENT-KEY (LQS-IDX).
176330     STRING LQ2-IDENT-KEY-BASE DELIMITED BY SPACE
176340            LQ2-COMPONENT-SUFFIX DELIMITED BY SIZE
176350         INTO LQS-COMPONENT-KEY (LQS-IDX).
176360     MOVE LQ2-COMPONENT-VAL TO LQS-COMPONENT-VALUE (LQS-IDX).
176370 9440-EXIT.
176380     EXIT.
176390
176400 9500-STRIP-HYPHENS.
176500     INSPECT LQW-EIN-CLEAN-1 REPLACING ALL '-' BY SPACE.
176600     MOVE LQW-EIN-CLEAN-1 TO LQW-COLLAPSE-SOURCE.
176700     PERFORM 9900-COLLAPSE-BLANKS THRU 9900-EXIT.
176800     MOVE LQW-COLLAPSE-RESULT TO LQW-EIN-CLEAN-1.
176900 9500-EXIT.
177000     EXIT.
177100
177200 9510-STRIP-HYPHENS-2.
177300     INSPECT LQW-EIN-CLEAN-2 REPLACING ALL '-' BY SPACE.
177400     MOVE LQW-EIN-CLEAN-2 TO LQW-COLLAPSE-SOURCE.
177500     PERFORM 9900-COLLAPSE-BLANKS THRU 9900-EXIT.
177600     MOVE LQW-COLLAPSE-RESULT TO LQW-EIN-CLEAN-2.
177700 9510-EXIT.
177800     EXIT.
177900
178000* 9600-ALREADY-MATCHED - SETS LQW-ALREADY-MATCHED-SW AND, WHEN
178100* FOUND, LQ2-BEST-IDX TO THE EXISTING LQM-WORK-TABLE ROW FOR
178200* THE CURRENT LQT-IDX MASTER ROW.
178300 9600-ALREADY-MATCHED.
178400     MOVE 'N' TO LQW-ALREADY-MATCHED-SW.
178500     MOVE ZERO TO LQ2-BEST-IDX.
178600     IF LQM-CANDIDATE-COUNT = 0
178700         GO TO 9600-EXIT.
178800     PERFORM 9610-CHECK-ONE-ROW THRU 9610-EXIT
178900         VARYING LQM-IDX FROM 1 BY 1
179000             UNTIL LQM-IDX > LQM-CANDIDATE-COUNT
179100                OR LQW-ALREADY-MATCHED.
179200 9600-EXIT.
179300     EXIT.
179400
179500 9610-CHECK-ONE-ROW.
179600     SET LQT-IDX2 TO LQM-ENTITY-IDX (LQM-IDX).
179700     IF LQT-IDX2 = LQT-IDX
179800         MOVE 'Y' TO LQW-ALREADY-MATCHED-SW
179900         SET LQ2-BEST-IDX TO LQM-IDX.
180000 9610-EXIT.
180100     EXIT.
180200
180300* 9700-ADD-DISCREPANCY - ADDS ONE ROW TO LQD-TABLE FOR THE
180400* CURRENT LQM-IDX CANDIDATE, USING LQ2-DISC-TYPE-PARM/
180500* LQ2-DISC-SEV-PARM/LQ2-DISC-PEN-PARM SET BY THE CALLER.
180600 9700-ADD-DISCREPANCY.
180700     IF LQD-COUNT >= LQD-MAX-COUNT
180800         GO TO 9700-EXIT.
180900     ADD 1 TO LQD-COUNT.
181000     SET LQD-IDX TO LQD-COUNT.
181100     MOVE LQM-SEQ (LQM-IDX)   TO LQD-MATCH-SEQ (LQD-IDX).
181200     MOVE LQ2-DISC-TYPE-PARM  TO LQD-TYPE (LQD-IDX).
181300     MOVE LQ2-DISC-SEV-PARM   TO LQD-SEVERITY (LQD-IDX).
181400     MOVE LQ2-DISC-PEN-PARM   TO LQD-SCORE-PENALTY (LQD-IDX).
181500     MOVE SPACES              TO LQD-DESCRIPTION (LQD-IDX).
181600     MOVE LQ2-DISC-TYPE-PARM  TO LQD-DESCRIPTION (LQD-IDX) (1:32).
181700     MOVE 'CROSS_SOURCE_CHECK' TO LQD-SOURCE (LQD-IDX).
181800 9700-EXIT.
181900     EXIT.
182000
182100* 9100-CLEAN-SHORT-NAME - UPPERCASE AND COLLAPSE, NO CORP-FORM
182200* STRIP (SHORT NAMES ARE ALREADY SHORT).
182300 9100-CLEAN-SHORT-NAME.
182400     MOVE LQW-DBA-SOURCE TO LQW-COLLAPSE-SOURCE.
182500     INSPECT LQW-COLLAPSE-SOURCE
182600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
182700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
182800     PERFORM 9900-COLLAPSE-BLANKS THRU 9900-EXIT.
182900     MOVE LQW-COLLAPSE-RESULT TO LQW-SHORT-CLEAN-1.
183000 9100-EXIT.
183100     EXIT.
183200
183300 9900-COLLAPSE-BLANKS.
183400     MOVE SPACES TO LQW-COLLAPSE-RESULT.
183500     MOVE ZERO TO LQW-COLLAPSE-OUT-POS LQW-COLLAPSE-LAST-SW.
183600     PERFORM 9910-COLLAPSE-ONE-CHAR THRU 9910-EXIT
183700         VARYING LQW-COLLAPSE-IN-POS FROM 1 BY 1
183800             UNTIL LQW-COLLAPSE-IN-POS > 100.
183900 9900-EXIT.
184000     EXIT.
184100
184200 9910-COLLAPSE-ONE-CHAR.                                          
184300     IF LQW-COLLAPSE-SOURCE (LQW-COLLAPSE-IN-POS:1) NOT = SPACE   
184400         GO TO 9910-NOT-SPACE.                                    
184500     IF LQW-COLLAPSE-LAST-SW = 'N' OR LQW-COLLAPSE-OUT-POS = 0    
184600         GO TO 9910-EXIT.                                         
184700     MOVE 'N' TO LQW-COLLAPSE-LAST-SW.                            
184800     GO TO 9910-EXIT.                                             
184900 9910-NOT-SPACE.                                                  
185000     ADD 1 TO LQW-COLLAPSE-OUT-POS.                               
185100     MOVE LQW-COLLAPSE-SOURCE (LQW-COLLAPSE-IN-POS:1)             
185200         TO LQW-COLLAPSE-RESULT (LQW-COLLAPSE-OUT-POS:1).         
185300     MOVE 'Y' TO LQW-COLLAPSE-LAST-SW.                            
185400 9910-EXIT.                                                       
185500     EXIT.
185600
185700 9900-CALC-CORPFORM-LEN.
185800     MOVE ZERO TO LQW-CORPFORM-LEN.
185900     PERFORM 9920-CALC-CORPFORM-ONE THRU 9920-EXIT
186000         VARYING LQ2-K FROM 14 BY -1
186100             UNTIL LQ2-K = 0
186200                OR LQW-CORPFORM-LEN NOT = 0.
186300 9900-CALC-CORPFORM-LEN-EXIT.
186400     EXIT.
186500
186600 9920-CALC-CORPFORM-ONE.
186700     IF LQW-CORPFORM-WORK (LQ2-K:1) NOT = SPACE
186800         MOVE LQ2-K TO LQW-CORPFORM-LEN.
186900 9920-EXIT.
187000     EXIT.
187100
187200 9900-STRLEN-NORMWORK.                                            
187300     MOVE ZERO TO LQW-NORM-LEN.                                   
187400     PERFORM 9921-STRLEN-NORMWORK-ONE THRU 9921-EXIT              
187500         VARYING LQ2-K FROM 100 BY -1                             
187600             UNTIL LQ2-K = 0 OR LQW-NORM-LEN NOT = 0.             
187700 9900-STRLEN-NORMWORK-EXIT.                                       
187800     EXIT.                                                        
187900                                                                  
188000 9921-STRLEN-NORMWORK-ONE.                                        
188100     IF LQW-NORM-WORK-1 (LQ2-K:1) NOT = SPACE                     
188200         MOVE LQ2-K TO LQW-NORM-LEN.                              
188300 9921-EXIT.                                                       
188400     EXIT.
188500
188600 9900-STRLEN-1.
188700     MOVE ZERO TO LQW-JW-LEN1.
188800     PERFORM 9901-STRLEN-1-ONE THRU 9901-EXIT
188900         VARYING LQ2-K FROM 100 BY -1
189000             UNTIL LQ2-K = 0 OR LQW-JW-LEN1 NOT = 0.
189100 9900-STRLEN-1-EXIT.
189200     EXIT.
189300
189400 9901-STRLEN-1-ONE.
189500     IF LQW-JW-STR1 (LQ2-K:1) NOT = SPACE
189600         MOVE LQ2-K TO LQW-JW-LEN1.
189700 9901-EXIT.
189800     EXIT.
189900
190000 9900-STRLEN-2.
190100     MOVE ZERO TO LQW-JW-LEN2.
190200     PERFORM 9902-STRLEN-2-ONE THRU 9902-EXIT
190300         VARYING LQ2-K FROM 100 BY -1
190400             UNTIL LQ2-K = 0 OR LQW-JW-LEN2 NOT = 0.
190500 9900-STRLEN-2-EXIT.
190600     EXIT.
190700
190800 9902-STRLEN-2-ONE.
190900     IF LQW-JW-STR2 (LQ2-K:1) NOT = SPACE
191000         MOVE LQ2-K TO LQW-JW-LEN2.
191100 9902-EXIT.
191200     EXIT.
191300
191400 9900-STRLEN-DOMROOT.
191500     MOVE ZERO TO LQW-DOMROOT-LEN.
191600     PERFORM 9903-STRLEN-DOMROOT-ONE THRU 9903-EXIT
191700         VARYING LQ2-K FROM 50 BY -1
191800             UNTIL LQ2-K = 0 OR LQW-DOMROOT-LEN NOT = 0.
191900 9900-STRLEN-DOMROOT-EXIT.
192000     EXIT.
192100
192200 9903-STRLEN-DOMROOT-ONE.
192300     IF LQW-DOMAIN-ROOT (LQ2-K:1) NOT = SPACE
192400         MOVE LQ2-K TO LQW-DOMROOT-LEN.
192500 9903-EXIT.
192600     EXIT.
