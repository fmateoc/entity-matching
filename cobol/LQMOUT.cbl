000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/2021
000200*-----------------------------------------------------------------
000300* LQMOUT  -  LQM-OUT-REC  -  MATCH-RESULTS-OUT RECORD
000400*
000500* one big record, REDEFINES'd by LQM-OUT-REC-TYPE, the same way
000600* the old MB-REC carried a different layout under one record for
000700* every client - here the "client" is the kind of line we are
000800* writing for a given document pair: a 'H'eader (PROCESSING-
000900* RESULT), a 'D'etail (MATCH-RESULT, up to 5 per header), an
001000* 'X' discrepancy attached to the detail immediately above it,
001100* or a 'T'railer (the one batch-report line at end of run).
001200* 0700-WRITE-RESULTS is the only paragraph that MOVEs into this
001300* record; nothing downstream of WRITE ever reads it back.
001400*
001500* mto 2007 - original, header/detail REDEFINES only
001600* ajp 2017 - REQ 48802 - added the 'X' discrepancy REDEFINES so
001700*            discrepancies ride in MATCH-RESULTS-OUT instead of
001800*            a separate file the onboarding desk kept losing
001900* ksw 2015 - REQ 45190 - added the 'T' trailer REDEFINES for the
002000*            batch report line
002100*-----------------------------------------------------------------
002200 01  LQM-OUT-REC.
002300     05  LQM-OUT-REC-TYPE            PIC X.
002400         88  LQM-OUT-IS-HEADER       VALUE 'H'.
002500         88  LQM-OUT-IS-DETAIL       VALUE 'D'.
002600         88  LQM-OUT-IS-DISCREPANCY  VALUE 'X'.
002700         88  LQM-OUT-IS-TRAILER      VALUE 'T'.
002800     05  LQM-OUT-DOC-SEQ             PIC 9(7).
002900     05  LQM-OUT-BODY                PIC X(300).
003000     05  LQM-OUT-HEADER-BODY REDEFINES LQM-OUT-BODY.
003100         10  LQM-OUT-H-DECISION          PIC X(13).
003200         10  LQM-OUT-H-ENTITY-TYPE       PIC X(13).
003300         10  LQM-OUT-H-TOP-MATCH-COUNT   PIC 9.
003400         10  LQM-OUT-H-SELECTED-MATCH-ID PIC 9(9).
003500         10  FILLER                      PIC X(264).
003600     05  LQM-OUT-DETAIL-BODY REDEFINES LQM-OUT-BODY.
003700         10  LQM-OUT-D-MATCHED-ENTITY-ID PIC 9(9).
003800         10  LQM-OUT-D-SCORE             PIC S9(3)V9(2).
003900         10  LQM-OUT-D-CONFIDENCE-LEVEL  PIC X(20).
004000         10  LQM-OUT-D-STRATEGY          PIC X(12).
004100         10  LQM-OUT-D-COMPOSITE-MATCH   PIC X.
004200         10  LQM-OUT-D-DISC-COUNT        PIC 9(3).
004300         10  LQM-OUT-D-HAS-CRITICAL      PIC X.
004400         10  LQM-OUT-D-DUP-COUNT         PIC 9(3).
004500         10  FILLER                      PIC X(246).
004600     05  LQM-OUT-DISC-BODY REDEFINES LQM-OUT-BODY.
004700         10  LQM-OUT-X-TYPE              PIC X(32).
004800         10  LQM-OUT-X-SEVERITY          PIC X(8).
004900         10  LQM-OUT-X-SCORE-PENALTY     PIC S9(3).
005000         10  LQM-OUT-X-DESCRIPTION       PIC X(100).
005100         10  LQM-OUT-X-SOURCE            PIC X(24).
005200         10  FILLER                      PIC X(133).
005300     05  LQM-OUT-TRAILER-BODY REDEFINES LQM-OUT-BODY.
005400         10  LQM-OUT-T-DECISION-TOTALS OCCURS 4 TIMES.
005500             15  LQM-OUT-T-NAME          PIC X(13).
005600             15  LQM-OUT-T-COUNT         PIC 9(7).
005700         10  LQM-OUT-T-TOTAL-COUNT       PIC 9(7).
005800         10  LQM-OUT-T-SUCCESS-RATE      PIC S9(3)V9(2).
005900         10  FILLER                      PIC X(208).
